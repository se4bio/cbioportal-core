000100 IDENTIFICATION DIVISION.                                        SRS0001
000200 PROGRAM-ID.  SRMSRCH.                                           SRS0002
000300 AUTHOR. KEVIN O'ROURKE.                                         SRS0003
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                         SRS0004
000500 DATE-WRITTEN. 04/22/89.                                         SRS0005
000600 DATE-COMPILED. 04/22/89.                                        SRS0007
000700 SECURITY. NON-CONFIDENTIAL.                                     SRS0008
000800******************************************************************SRS0009
000900*REMARKS.                                                        SRS0010
001000*                                                                *SRS0011
001100*    STEP 1 OF THE SAMPLE-REMOVAL PAIR.  READS THE STUDY-ID AND  *SRS0012
001200*    SAMPLE-ID CSV LISTS OFF THE PARM CARD, RESOLVES EACH STABLE *SRS0013
001300*    ID DOWN TO ITS SURROGATE INTERNAL ID, AND WRITES ONE        *SRS0014
001400*    SRMWORK RECORD PER AFFECTED STUDY FOR SRMUPDT TO APPLY.     *SRS0015
001500*                                                                *SRS0016
001600*    BOTH THE STUDIES= LIST AND THE SAMPLES= LIST ARE REQUIRED - *SRS0017
001700*    THIS STEP NEVER GUESSES AT "EVERY SAMPLE IN THE STUDY".     *SRS0018
001800*    A PARM OF "--HELP" WRITES THE USAGE MESSAGE AND ENDS THE    *SRS0019
001900*    STEP WITH A CLEAN RETURN CODE WITHOUT TOUCHING ANY FILE.    *SRS0020
002000*                                                                *SRS0021
002100*          PARM CARD          -  SRMPARM                         *SRS0022
002200*          VSAM STUDY MASTER  -  STDYMSTR                        *SRS0023
002300*          VSAM SAMPLE MASTER -  SAMPMSTR                        *SRS0024
002400*          WORK FILE (OUT)    -  SRMWORK                         *SRS0025
002500*          DUMP FILE          -  SYSOUT                          *SRS0026
002600*                                                                *SRS0027
002700*    04/22/19  KOR  ORIGINAL.  TICKET GDL-381.                   *SRS0028
002800*    11/03/19  KOR  Y2K-STYLE REVIEW OF THE NEW SUITE - NO DATE  *SRS0029
002900*                   FIELDS ON THIS PROGRAM, NO CHANGE REQUIRED.  *SRS0030
003000*                   TICKET Y2K-0501.                             *SRS0031
003100*    01/18/22  KOR  ADDED THE "SELECT WHOLE STUDY" PATH WHEN THE *SRS0032
003200*                   SAMPLE-ID LIST IS OMITTED.  TICKET GDL-455.  *SRS0033
003210*    03/09/23  TXR  DROPPED THE WHOLE-STUDY PATH - SAMPLES= IS   *SRS0419
003220*                   NOW REQUIRED, THE SAME AS STUDIES=.  ALSO    *SRS0420
003230*                   ADDED DUPLICATE-TOKEN CHECKS TO BOTH CSV     *SRS0421
003240*                   LISTS SO THE SAME ID IS NEVER CARRIED TWICE. *SRS0422
003250*                   TICKET GDL-512.                              *SRS0423
003300******************************************************************SRS0034
003400 ENVIRONMENT DIVISION.                                           SRS0035
003500 CONFIGURATION SECTION.                                          SRS0036
003600 SOURCE-COMPUTER. IBM-390.                                       SRS0037
003700 OBJECT-COMPUTER. IBM-390.                                       SRS0038
003800 SPECIAL-NAMES.                                                  SRS0039
003900     C01 IS TOP-OF-FORM.                                         SRS0040
004000 INPUT-OUTPUT SECTION.                                           SRS0041
004100 FILE-CONTROL.                                                   SRS0042
004200     SELECT SYSOUT                                               SRS0043
004300         ASSIGN TO UT-S-SYSOUT                                   SRS0044
004400         ORGANIZATION IS SEQUENTIAL.                             SRS0045
004500                                                                 SRS0046
004600     SELECT SRMWORK                                              SRS0047
004700         ASSIGN TO UT-S-SRMWORK                                  SRS0048
004800         ORGANIZATION IS SEQUENTIAL                              SRS0049
004900         FILE STATUS IS OFCODE.                                  SRS0050
005000                                                                 SRS0051
005100     SELECT STDYMSTR                                             SRS0052
005200         ASSIGN TO STDYMSTR                                      SRS0053
005300         ORGANIZATION IS INDEXED                                 SRS0054
005400         ACCESS MODE IS RANDOM                                   SRS0055
005500         RECORD KEY IS STDY-STABLE-ID                            SRS0056
005600         FILE STATUS IS STDYMSTR-STATUS.                         SRS0057
005700                                                                 SRS0058
005800     SELECT SAMPMSTR                                             SRS0059
005900         ASSIGN TO SAMPMSTR                                      SRS0060
006000         ORGANIZATION IS INDEXED                                 SRS0061
006100         ACCESS MODE IS DYNAMIC                                  SRS0062
006200         RECORD KEY IS SAMP-KEY                                  SRS0063
006300         ALTERNATE RECORD KEY IS SAMP-INTERNAL-ID                SRS0064
006400         FILE STATUS IS SAMPMSTR-STATUS.                         SRS0065
006500                                                                 SRS0066
006600 DATA DIVISION.                                                  SRS0067
006700 FILE SECTION.                                                   SRS0068
006800 FD  SYSOUT                                                      SRS0069
006900     RECORDING MODE IS F                                         SRS0070
007000     LABEL RECORDS ARE STANDARD                                  SRS0071
007100     RECORD CONTAINS 130 CHARACTERS                              SRS0072
007200     BLOCK CONTAINS 0 RECORDS                                    SRS0073
007300     DATA RECORD IS SYSOUT-REC.                                  SRS0074
007400 01  SYSOUT-REC                      PIC X(130).                 SRS0075
007500                                                                 SRS0076
007600 FD  SRMWORK                                                     SRS0077
007700     RECORD CONTAINS 18075 CHARACTERS                            SRS0078
007800     DATA RECORD IS SRMWORK-REC.                                 SRS0079
007900     COPY SRMWORK.                                               SRS0080
008000                                                                 SRS0081
008100 FD  STDYMSTR                                                    SRS0082
008200     RECORD CONTAINS 83 CHARACTERS                               SRS0083
008300     DATA RECORD IS STDYMSTR-REC.                                SRS0084
008400     COPY REFMSTR.                                               SRS0085
008500                                                                 SRS0086
008600 FD  SAMPMSTR                                                    SRS0087
008700     RECORD CONTAINS 92 CHARACTERS                               SRS0088
008800     DATA RECORD IS SAMPMSTR-REC.                                SRS0089
008900     COPY SAMPMSTR.                                              SRS0090
009000                                                                 SRS0091
009100 WORKING-STORAGE SECTION.                                        SRS0092
009200                                                                 SRS0093
009300 01  FILE-STATUS-CODES.                                          SRS0094
009400     05  OFCODE                      PIC X(02).                  SRS0095
009500         88  CODE-OKAY                  VALUE "00".              SRS0096
009600                                                                 SRS0097
009700 COPY SRMPARM.                                                   SRS0098
009800                                                                 SRS0099
009900 01  WS-CSV-WORK.                                                SRS0100
010000     05  WS-CSV-PTR                  PIC 9(04) COMP.             SRS0101
010100     05  WS-CSV-TOKEN                PIC X(64).                 SRS0102
010200     05  WS-CSV-MORE-SW              PIC X(01).                  SRS0103
010300         88  WS-CSV-NO-MORE             VALUE "N".               SRS0104
010400                                                                 SRS0105
010500 01  WS-STUDY-TABLE.                                             SRS0106
010600     05  WS-STUDY-COUNT              PIC 9(03) COMP.             SRS0107
010700     05  WS-STUDY-ENTRY OCCURS 200 TIMES                         SRS0108
010800                        INDEXED BY WS-STUDY-IDX.                  SRS0109
010900         10  WS-ST-STABLE-ID         PIC X(64).                  SRS0110
011000         10  WS-ST-INTERNAL-ID       PIC 9(09).                  SRS0111
011100                                                                 SRS0112
011200 01  WS-SAMPLE-TABLE.                                            SRS0113
011300     05  WS-SAMPLE-STABLE-COUNT      PIC 9(04) COMP.             SRS0114
011400     05  WS-SAMPLE-STABLE-ENTRY OCCURS 2000 TIMES                SRS0115
011500                        INDEXED BY WS-SAMPLE-IDX                  SRS0116
011600                        PIC X(64).                                SRS0117
011700                                                                 SRS0118
011800 01  WS-RESOLVED-SAMPLE-TABLE.                                   SRS0119
011900     05  WS-RESOLVED-COUNT           PIC 9(04) COMP.             SRS0120
012000     05  WS-RESOLVED-ENTRY OCCURS 2000 TIMES                     SRS0121
012100                        INDEXED BY WS-RES-IDX                     SRS0122
012200                        PIC 9(09).                                SRS0123
012300                                                                 SRS0124
012400 01  COUNTERS-IDXS-AND-ACCUMULATORS.                             SRS0125
012500     05  STUDIES-RESOLVED            PIC 9(05) COMP.             SRS0126
012600     05  SAMPLES-RESOLVED            PIC 9(05) COMP.             SRS0127
012700     05  UNKNOWN-STUDIES             PIC 9(05) COMP.             SRS0128
012800     05  UNKNOWN-SAMPLES             PIC 9(05) COMP.             SRS0129
012900     05  WS-STUDY-SUB                PIC 9(04) COMP.             SRS0130
013000     05  WS-SAMPLE-SUB               PIC 9(04) COMP.             SRS0131
013100     05  WS-SAMPLE-SUB-R REDEFINES WS-SAMPLE-SUB PIC 9(04).      SRS0132
013200                                                                 SRS0133
013300 01  FLAGS-AND-SWITCHES.                                         SRS0134
013400     05  WS-DUP-FOUND-SW             PIC X(01).                  SRS0135
013500         88  WS-DUP-FOUND              VALUE "Y".                SRS0136
013520     05  WS-DUP-CSV-SW               PIC X(01).                  SRS0424
013540         88  WS-DUP-CSV-TOKEN          VALUE "Y".                SRS0425
013600                                                                 SRS0137
013700 COPY ABNDREC.                                                   SRS0138
013800                                                                 SRS0139
013900 PROCEDURE DIVISION.                                             SRS0140
014000     PERFORM 100-HOUSEKEEPING THRU 100-EXIT.                     SRS0141
014100     IF SRMP-HELP-REQUESTED                                      SRS0142
014200         PERFORM 190-SHOW-USAGE THRU 190-EXIT                    SRS0143
014300         GO TO 999-EOJ.                                          SRS0144
014400     PERFORM 200-PARSE-PARM THRU 200-EXIT.                       SRS0145
014500     PERFORM 300-RESOLVE-STUDIES THRU 300-EXIT.                  SRS0146
014600     PERFORM 400-RESOLVE-SAMPLES THRU 400-EXIT.                  SRS0147
014700     PERFORM 500-WRITE-STUDY-WORK-RECS THRU 500-EXIT.            SRS0148
014800     PERFORM 900-CLEANUP THRU 900-EXIT.                          SRS0149
014900 999-EOJ.                                                        SRS0150
015000     MOVE +0 TO RETURN-CODE.                                     SRS0151
015100     GOBACK.                                                     SRS0152
015200                                                                 SRS0153
015300 100-HOUSEKEEPING.                                               SRS0154
015400     MOVE "100-HOUSEKEEPING" TO PARA-NAME.                       SRS0155
015500     DISPLAY "******** BEGIN JOB SRMSRCH ********".              SRS0156
015600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                  SRS0157
015800     ACCEPT SRMP-RAW-PARM FROM COMMAND-LINE.                     SRS0159
015900     MOVE SPACES TO SRMP-STUDY-IDS-CSV SRMP-SAMPLE-IDS-CSV.      SRS0160
016000     MOVE "N" TO SRMP-HELP-REQUESTED-SW.                         SRS0161
016100     IF SRMP-RAW-PARM (1:6) = "--HELP"                           SRS0162
016200         MOVE "Y" TO SRMP-HELP-REQUESTED-SW                      SRS0163
016300         GO TO 100-EXIT.                                         SRS0164
016400     OPEN OUTPUT SRMWORK.                                        SRS0165
016500     IF NOT CODE-OKAY                                            SRS0166
016600         MOVE "SRMWORK FAILED TO OPEN" TO ABEND-REASON           SRS0167
016700         GO TO 1000-ABEND-RTN.                                   SRS0168
016800     OPEN INPUT STDYMSTR SAMPMSTR.                               SRS0169
016900     OPEN OUTPUT SYSOUT.                                         SRS0170
017000 100-EXIT.                                                       SRS0171
017100     EXIT.                                                       SRS0172
017200                                                                 SRS0173
017300 190-SHOW-USAGE.                                                 SRS0174
017400     DISPLAY "SRMSRCH USAGE -".                                  SRS0175
017500     DISPLAY "  PARM='STUDIES=<CSV> SAMPLES=<CSV>'".             SRS0176
017600     DISPLAY "  BOTH KEYWORDS ARE REQUIRED.".                    SRS0177
017800 190-EXIT.                                                       SRS0179
017900     EXIT.                                                       SRS0180
018000                                                                 SRS0181
018100*    THE PARM CARD CARRIES TWO KEYWORD-INTRODUCED CSV LISTS -     SRS0182
018200*    STUDIES=... AND AN OPTIONAL SAMPLES=... - IN EITHER ORDER,   SRS0183
018300*    SEPARATED BY A SINGLE BLANK.                                 SRS0184
018400 200-PARSE-PARM.                                                 SRS0185
018500     MOVE "200-PARSE-PARM" TO PARA-NAME.                         SRS0186
018600     UNSTRING SRMP-RAW-PARM DELIMITED BY " STUDIES="              SRS0187
018700         OR " SAMPLES=" OR "STUDIES=" OR "SAMPLES="                SRS0188
018800         INTO WS-CSV-TOKEN                                       SRS0189
018900         WS-CSV-TOKEN                                            SRS0190
019000         DELIMITER IN WS-CSV-TOKEN                               SRS0191
019100     END-UNSTRING.                                               SRS0192
019200     PERFORM 205-EXTRACT-STUDIES THRU 205-EXIT.                  SRS0193
019300     PERFORM 210-EXTRACT-SAMPLES THRU 210-EXIT.                  SRS0194
019400     IF WS-STUDY-COUNT = ZERO                                    SRS0195
019500         MOVE "PARM CARRIES NO STUDIES= LIST" TO ABEND-REASON    SRS0196
019600         GO TO 1000-ABEND-RTN.                                   SRS0197
019700     IF WS-SAMPLE-STABLE-COUNT = ZERO                            SRS0198
019800         MOVE "PARM CARRIES NO SAMPLES= LIST" TO ABEND-REASON    SRS0199
019850         GO TO 1000-ABEND-RTN.                                   SRS0426
019900 200-EXIT.                                                       SRS0200
020000     EXIT.                                                       SRS0201
020100                                                                 SRS0202
020200*    PULLS THE STUDIES= LIST OUT OF THE RAW PARM AND SPLITS IT    SRS0203
020300*    INTO WS-STUDY-TABLE ON COMMAS.                               SRS0204
020400 205-EXTRACT-STUDIES.                                            SRS0205
020500     MOVE ZERO TO WS-STUDY-COUNT WS-CSV-PTR.                     SRS0206
020600     PERFORM 206-FIND-STUDIES-KEYWORD THRU 206-EXIT.             SRS0207
020700     IF WS-CSV-PTR = ZERO                                        SRS0208
020800         GO TO 205-EXIT.                                         SRS0209
020900     MOVE "Y" TO WS-CSV-MORE-SW.                                 SRS0210
021000     PERFORM 207-SPLIT-ONE-STUDY THRU 207-EXIT                   SRS0211
021100         UNTIL WS-CSV-NO-MORE                                    SRS0212
021200         OR WS-STUDY-COUNT = 200.                                SRS0213
021300 205-EXIT.                                                       SRS0214
021400     EXIT.                                                       SRS0215
021500                                                                 SRS0216
021600 206-FIND-STUDIES-KEYWORD.                                       SRS0217
021700     UNSTRING SRMP-RAW-PARM DELIMITED BY "STUDIES="               SRS0218
021800         INTO WS-CSV-TOKEN DELIMITER WS-CSV-TOKEN                SRS0219
021900         WS-CSV-TOKEN                                            SRS0220
022000         WITH POINTER WS-CSV-PTR                                 SRS0221
022100     END-UNSTRING.                                               SRS0222
022200     IF WS-CSV-PTR > LENGTH OF SRMP-RAW-PARM                     SRS0223
022300         MOVE ZERO TO WS-CSV-PTR.                                SRS0224
022400 206-EXIT.                                                       SRS0225
022500     EXIT.                                                       SRS0226
022600                                                                 SRS0227
022700 207-SPLIT-ONE-STUDY.                                            SRS0228
022800     UNSTRING SRMP-RAW-PARM DELIMITED BY "," OR " "              SRS0229
022900         INTO WS-CSV-TOKEN                                       SRS0230
023000         WITH POINTER WS-CSV-PTR                                 SRS0231
023100         ON OVERFLOW MOVE "N" TO WS-CSV-MORE-SW                  SRS0232
023200     END-UNSTRING.                                               SRS0233
023300     IF WS-CSV-TOKEN = SPACES                                    SRS0234
023400         MOVE "N" TO WS-CSV-MORE-SW                              SRS0235
023500         GO TO 207-EXIT.                                         SRS0236
023520     PERFORM 208-CHECK-STUDY-DUP THRU 208-EXIT.                  SRS0427
023540     IF WS-DUP-CSV-TOKEN                                         SRS0428
023560         MOVE SPACES TO WS-CSV-TOKEN                             SRS0429
023580         GO TO 207-CONTINUE.                                     SRS0430
023600     ADD 1 TO WS-STUDY-COUNT.                                    SRS0237
023700     MOVE WS-CSV-TOKEN TO WS-ST-STABLE-ID (WS-STUDY-COUNT).      SRS0238
023800     MOVE SPACES TO WS-CSV-TOKEN.                                SRS0239
023850 207-CONTINUE.                                                   SRS0431
023900     IF WS-CSV-PTR > LENGTH OF SRMP-RAW-PARM                     SRS0240
024000         MOVE "N" TO WS-CSV-MORE-SW.                             SRS0241
024100 207-EXIT.                                                       SRS0242
024120     EXIT.                                                       SRS0432
024140*    A STUDY-ID CAN APPEAR TWICE IN A LONG CSV LIST BY ACCIDENT - SRS0433
024150*    WE CARRY THE LIST AS A SET, NOT A BAG, SO A REPEAT NEVER     SRS0434
024155*    PRODUCES TWO SRMWORK ROWS FOR THE SAME STUDY.                SRS0435
024160 208-CHECK-STUDY-DUP.                                            SRS0436
024170     MOVE "N" TO WS-DUP-CSV-SW.                                   SRS0437
024180     SET WS-STUDY-IDX TO 1.                                       SRS0438
024190     SEARCH WS-STUDY-ENTRY                                        SRS0439
024195         AT END CONTINUE                                          SRS0440
024196         WHEN WS-ST-STABLE-ID (WS-STUDY-IDX) = WS-CSV-TOKEN       SRS0441
024197             MOVE "Y" TO WS-DUP-CSV-SW                            SRS0442
024198     END-SEARCH.                                                  SRS0443
024199 208-EXIT.                                                        SRS0444
024200     EXIT.                                                        SRS0445
024300                                                                 SRS0244
024400 210-EXTRACT-SAMPLES.                                            SRS0245
024500     MOVE ZERO TO WS-SAMPLE-STABLE-COUNT WS-CSV-PTR.             SRS0246
024600     PERFORM 211-FIND-SAMPLES-KEYWORD THRU 211-EXIT.             SRS0247
024700     IF WS-CSV-PTR = ZERO                                        SRS0248
024800         GO TO 210-EXIT.                                         SRS0249
024900     MOVE "Y" TO WS-CSV-MORE-SW.                                 SRS0250
025000     PERFORM 212-SPLIT-ONE-SAMPLE THRU 212-EXIT                  SRS0251
025100         UNTIL WS-CSV-NO-MORE                                    SRS0252
025200         OR WS-SAMPLE-STABLE-COUNT = 2000.                       SRS0253
025300 210-EXIT.                                                       SRS0254
025400     EXIT.                                                       SRS0255
025500                                                                 SRS0256
025600 211-FIND-SAMPLES-KEYWORD.                                       SRS0257
025700     UNSTRING SRMP-RAW-PARM DELIMITED BY "SAMPLES="               SRS0258
025800         INTO WS-CSV-TOKEN DELIMITER WS-CSV-TOKEN                SRS0259
025900         WS-CSV-TOKEN                                            SRS0260
026000         WITH POINTER WS-CSV-PTR                                 SRS0261
026100     END-UNSTRING.                                               SRS0262
026200     IF WS-CSV-PTR > LENGTH OF SRMP-RAW-PARM                     SRS0263
026300         MOVE ZERO TO WS-CSV-PTR.                                SRS0264
026400 211-EXIT.                                                       SRS0265
026500     EXIT.                                                       SRS0266
026600                                                                 SRS0267
026700 212-SPLIT-ONE-SAMPLE.                                           SRS0268
026800     UNSTRING SRMP-RAW-PARM DELIMITED BY "," OR " "              SRS0269
026900         INTO WS-CSV-TOKEN                                       SRS0270
027000         WITH POINTER WS-CSV-PTR                                 SRS0271
027100         ON OVERFLOW MOVE "N" TO WS-CSV-MORE-SW                  SRS0272
027200     END-UNSTRING.                                               SRS0273
027300     IF WS-CSV-TOKEN = SPACES                                    SRS0274
027400         MOVE "N" TO WS-CSV-MORE-SW                              SRS0275
027500         GO TO 212-EXIT.                                         SRS0276
027520     PERFORM 213-CHECK-SAMPLE-DUP THRU 213-EXIT.                 SRS0446
027540     IF WS-DUP-CSV-TOKEN                                         SRS0447
027560         MOVE SPACES TO WS-CSV-TOKEN                             SRS0448
027580         GO TO 212-CONTINUE.                                     SRS0449
027600     ADD 1 TO WS-SAMPLE-STABLE-COUNT.                            SRS0277
027700     MOVE WS-CSV-TOKEN TO                                        SRS0278
027800         WS-SAMPLE-STABLE-ENTRY (WS-SAMPLE-STABLE-COUNT).        SRS0279
027900     MOVE SPACES TO WS-CSV-TOKEN.                                SRS0280
027950 212-CONTINUE.                                                   SRS0450
028000     IF WS-CSV-PTR > LENGTH OF SRMP-RAW-PARM                     SRS0281
028100         MOVE "N" TO WS-CSV-MORE-SW.                             SRS0282
028200 212-EXIT.                                                       SRS0283
028220     EXIT.                                                       SRS0451
028240*    SAME RULE AS THE STUDY LIST - A SAMPLE STABLE ID REPEATED   SRS0452
028250*    ON THE PARM IS COLLAPSED TO A SINGLE ENTRY.                 SRS0453
028260 213-CHECK-SAMPLE-DUP.                                           SRS0454
028270     MOVE "N" TO WS-DUP-CSV-SW.                                   SRS0455
028280     SET WS-SAMPLE-IDX TO 1.                                      SRS0456
028290     SEARCH WS-SAMPLE-STABLE-ENTRY                                SRS0457
028295         AT END CONTINUE                                          SRS0458
028296         WHEN WS-SAMPLE-STABLE-ENTRY (WS-SAMPLE-IDX) =            SRS0459
028297             WS-CSV-TOKEN                                        SRS0460
028298             MOVE "Y" TO WS-DUP-CSV-SW                            SRS0461
028299     END-SEARCH.                                                  SRS0462
028301 213-EXIT.                                                       SRS0463
028302     EXIT.                                                       SRS0284
028400                                                                 SRS0285
028500*    EVERY STUDY NAMED ON THE PARM MUST BE ON THE STUDY MASTER -  SRS0286
028700*    AN UNKNOWN STUDY STABLE ID IS COUNTED BUT DOES NOT ABEND     SRS0287
028800*    THE STEP, SINCE A TYPO IN A LONG LIST SHOULD NOT LOSE THE    SRS0288
028900*    WHOLE REQUEST.                                               SRS0289
029000 300-RESOLVE-STUDIES.                                            SRS0290
029100     MOVE "300-RESOLVE-STUDIES" TO PARA-NAME.                    SRS0291
029200     PERFORM 305-RESOLVE-ONE-STUDY THRU 305-EXIT                 SRS0292
029300         VARYING WS-STUDY-SUB FROM 1 BY 1                        SRS0293
029400         UNTIL WS-STUDY-SUB > WS-STUDY-COUNT.                    SRS0294
029500     IF STUDIES-RESOLVED = ZERO                                  SRS0295
029600         MOVE "NO NAMED STUDIES RESOLVED" TO ABEND-REASON        SRS0296
029700         GO TO 1000-ABEND-RTN.                                   SRS0297
029800 300-EXIT.                                                       SRS0298
029900     EXIT.                                                       SRS0299
030000                                                                 SRS0300
030100 305-RESOLVE-ONE-STUDY.                                          SRS0301
030200     MOVE WS-ST-STABLE-ID (WS-STUDY-SUB) TO STDY-STABLE-ID.      SRS0302
030300     READ STDYMSTR INTO STDYMSTR-REC                             SRS0303
030400         KEY IS STDY-STABLE-ID                                   SRS0304
030500         INVALID KEY                                             SRS0305
030600         ADD 1 TO UNKNOWN-STUDIES                                SRS0306
030700         DISPLAY "** UNKNOWN STUDY - " STDY-STABLE-ID            SRS0307
030800         GO TO 305-EXIT                                          SRS0308
030900     END-READ.                                                   SRS0309
031000     MOVE STDY-INTERNAL-ID TO WS-ST-INTERNAL-ID (WS-STUDY-SUB).  SRS0310
031100     ADD 1 TO STUDIES-RESOLVED.                                  SRS0311
031200 305-EXIT.                                                       SRS0312
031300     EXIT.                                                       SRS0313
031400                                                                 SRS0314
031500*    WHEN A SAMPLES= LIST WAS GIVEN, EVERY NAMED SAMPLE MUST      SRS0315
031600*    RESOLVE AGAINST SOME STUDY ALREADY NAMED ON THE PARM - THE   SRS0316
031700*    SAMPLE MASTER'S PRIMARY KEY IS STUDY-ID PLUS STABLE ID SO WE SRS0317
031800*    TRY EVERY RESOLVED STUDY UNTIL ONE MATCHES.                  SRS0318
031900 400-RESOLVE-SAMPLES.                                            SRS0319
032000     MOVE "400-RESOLVE-SAMPLES" TO PARA-NAME.                    SRS0320
032100     MOVE ZERO TO WS-RESOLVED-COUNT.                             SRS0321
032400     PERFORM 405-RESOLVE-ONE-SAMPLE THRU 405-EXIT                SRS0324
032500         VARYING WS-SAMPLE-SUB FROM 1 BY 1                       SRS0325
032600         UNTIL WS-SAMPLE-SUB > WS-SAMPLE-STABLE-COUNT.           SRS0326
032700 400-EXIT.                                                       SRS0327
032800     EXIT.                                                       SRS0328
032900                                                                 SRS0329
033000 405-RESOLVE-ONE-SAMPLE.                                         SRS0330
033100     MOVE ZERO TO WS-STUDY-SUB.                                  SRS0331
033200     MOVE "N" TO WS-DUP-FOUND-SW.                                SRS0332
033300     PERFORM 407-TRY-ONE-STUDY THRU 407-EXIT                     SRS0333
033400         VARYING WS-STUDY-IDX FROM 1 BY 1                        SRS0334
033500         UNTIL WS-STUDY-IDX > WS-STUDY-COUNT                     SRS0335
033600         OR WS-DUP-FOUND.                                        SRS0336
033700     IF NOT WS-DUP-FOUND                                         SRS0337
033800         ADD 1 TO UNKNOWN-SAMPLES                                SRS0338
033900         DISPLAY "** UNKNOWN SAMPLE - "                          SRS0340
034000             WS-SAMPLE-STABLE-ENTRY (WS-SAMPLE-SUB).             SRS0341
034100 405-EXIT.                                                       SRS0342
034200     EXIT.                                                       SRS0343
034300                                                                 SRS0344
034400 407-TRY-ONE-STUDY.                                              SRS0345
034500     MOVE WS-ST-INTERNAL-ID (WS-STUDY-IDX) TO SAMP-STUDY-ID.     SRS0346
034600     MOVE WS-SAMPLE-STABLE-ENTRY (WS-SAMPLE-SUB) TO              SRS0347
034700         SAMP-STABLE-ID.                                        SRS0348
034800     READ SAMPMSTR INTO SAMPMSTR-REC                             SRS0349
034900         KEY IS SAMP-KEY                                         SRS0350
035000         INVALID KEY GO TO 407-EXIT                              SRS0351
035100     END-READ.                                                   SRS0352
035200     MOVE "Y" TO WS-DUP-FOUND-SW.                                SRS0353
035300     ADD 1 TO WS-RESOLVED-COUNT SAMPLES-RESOLVED.                SRS0354
035400     MOVE SAMP-INTERNAL-ID TO                                    SRS0355
035500         WS-RESOLVED-ENTRY (WS-RESOLVED-COUNT).                  SRS0356
035600 407-EXIT.                                                       SRS0357
035700     EXIT.                                                       SRS0358
035800                                                                 SRS0359
035900*    ONE SRMWORK RECORD PER RESOLVED STUDY, CARRYING EVERY       SRS0360
036000*    RESOLVED SAMPLE THAT BELONGS TO THAT STUDY FOR SRMUPDT TO    SRS0361
036100*    APPLY AGAINST THE ALTERATION AND SAMPLE-LIST STORES.         SRS0362
036200 500-WRITE-STUDY-WORK-RECS.                                      SRS0363
036300     MOVE "500-WRITE-STUDY-WORK-RECS" TO PARA-NAME.              SRS0364
036400     PERFORM 505-WRITE-ONE-STUDY-REC THRU 505-EXIT               SRS0365
036500         VARYING WS-STUDY-SUB FROM 1 BY 1                        SRS0366
036600         UNTIL WS-STUDY-SUB > WS-STUDY-COUNT.                    SRS0367
036700     MOVE "T" TO SRMW-RECORD-TYPE.                               SRS0368
036800     MOVE STUDIES-RESOLVED TO SRMW-TR-STUDIES-COUNT.             SRS0369
036900     WRITE SRMWORK-REC.                                          SRS0370
037000 500-EXIT.                                                       SRS0371
037100     EXIT.                                                       SRS0372
037200                                                                 SRS0373
037300 505-WRITE-ONE-STUDY-REC.                                        SRS0374
037400     IF WS-ST-INTERNAL-ID (WS-STUDY-SUB) = ZERO                  SRS0375
037500         GO TO 505-EXIT.                                         SRS0376
037600     MOVE "S" TO SRMW-RECORD-TYPE.                               SRS0377
037700     MOVE WS-ST-INTERNAL-ID (WS-STUDY-SUB) TO SRMW-STUDY-ID.     SRS0378
037800     MOVE ZERO TO SRMW-SAMPLE-COUNT.                             SRS0379
038000     PERFORM 508-COPY-SAMPLES-FOR-STUDY THRU 508-EXIT            SRS0381
038100         VARYING WS-RES-IDX FROM 1 BY 1                          SRS0382
038200         UNTIL WS-RES-IDX > WS-RESOLVED-COUNT.                   SRS0383
038300     WRITE SRMWORK-REC.                                          SRS0384
038400 505-EXIT.                                                       SRS0385
038500     EXIT.                                                       SRS0386
038600                                                                 SRS0387
038700 508-COPY-SAMPLES-FOR-STUDY.                                     SRS0388
038800     IF SRMW-SAMPLE-COUNT = 2000                                 SRS0389
038900         GO TO 508-EXIT.                                         SRS0390
039000     ADD 1 TO SRMW-SAMPLE-COUNT.                                 SRS0391
039100     MOVE WS-RESOLVED-ENTRY (WS-RES-IDX) TO                      SRS0392
039200         SRMW-SAMPLE-TABLE (SRMW-SAMPLE-COUNT).                  SRS0393
039300 508-EXIT.                                                       SRS0394
039400     EXIT.                                                       SRS0395
039500                                                                 SRS0396
039600 900-CLEANUP.                                                    SRS0397
039700     MOVE "900-CLEANUP" TO PARA-NAME.                            SRS0398
039800     CLOSE STDYMSTR SAMPMSTR SRMWORK SYSOUT.                     SRS0399
039900     DISPLAY "** SRMSRCH JOB SUMMARY **".                        SRS0400
040000     DISPLAY "STUDIES RESOLVED " STUDIES-RESOLVED.               SRS0401
040100     DISPLAY "SAMPLES RESOLVED " SAMPLES-RESOLVED.               SRS0402
040200     DISPLAY "UNKNOWN STUDIES  " UNKNOWN-STUDIES.                SRS0403
040300     DISPLAY "UNKNOWN SAMPLES  " UNKNOWN-SAMPLES.                SRS0404
040400     DISPLAY "******** END JOB SRMSRCH ********".                SRS0405
040500 900-EXIT.                                                       SRS0406
040600     EXIT.                                                       SRS0407
040700                                                                 SRS0408
040800*    STANDARD ABEND ROUTINE - SEE GDIMPRT FOR THE SHOP CONVENTIONSRS0409
040900*    THIS ROUTINE FOLLOWS.                                       SRS0410
041000 1000-ABEND-RTN.                                                 SRS0411
041100     DISPLAY "***** SRMSRCH ABEND *****" UPON CONSOLE.           SRS0412
041200     DISPLAY PARA-NAME UPON CONSOLE.                             SRS0413
041300     DISPLAY ABEND-REASON UPON CONSOLE.                          SRS0414
041400     WRITE SYSOUT-REC FROM ABEND-REC.                            SRS0415
041500     CLOSE STDYMSTR SAMPMSTR SRMWORK SYSOUT.                     SRS0416
041600     DIVIDE ZERO-VAL INTO ONE-VAL.                               SRS0417
041700     GOBACK.                                                     SRS0418
