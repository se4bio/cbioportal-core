000100******************************************************************ABR0001
000200*    ABNDREC  -  SHOP-STANDARD ABEND / DIAGNOSTIC RECORD         *ABR0002
000300*    COPIED INTO EVERY GENOMIC-LOAD AND SAMPLE-REMOVAL PROGRAM   *ABR0003
000400*    SO A SINGLE SYSOUT LAYOUT IS USED FOR ALL SHOP DUMPS.       *ABR0004
000500*                                                                *ABR0005
000600*    01/09/95  JS   ORIGINAL LAYOUT, CARRIED OVER FROM THE       *ABR0006
000700*                   PATIENT-BILLING SUITE'S ABEND RECORD.        *ABR0008
000800*    11/14/98  RPB  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,  *ABR0009
000900*                   NO CHANGE REQUIRED.  TICKET Y2K-0447.        *ABR0010
001000*    06/02/09  MMD  WIDENED ACTUAL-VAL/EXPECTED-VAL SO GENETIC   *ABR0011
001100*                   PROFILE AND ENTITY IDS FIT WITHOUT TRUNC.    *ABR0012
001200******************************************************************ABR0013
001300   01  ABEND-REC.                                                ABR0014
001400       05  PARA-NAME                       PIC X(20).            ABR0015
001500       05  ABEND-REASON                    PIC X(60).            ABR0016
001600       05  EXPECTED-VAL                    PIC X(15).            ABR0017
001700       05  ACTUAL-VAL                      PIC X(15).            ABR0018
001800       05  FILLER                          PIC X(20).            ABR0019
001900                                                                 ABR0020
002000   77  ZERO-VAL                            PIC 9(01) VALUE ZERO. ABR0021
002100   77  ONE-VAL                             PIC 9(01) VALUE 1.    ABR0022
