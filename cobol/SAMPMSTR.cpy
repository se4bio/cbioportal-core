000100******************************************************************SAM0001
000200*    SAMPMSTR  -  SAMPLE MASTER RECORD (VSAM KSDS)               *SAM0002
000300*    PRIMARY KEY  - STUDY-ID + SAMPLE-STABLE-ID                  *SAM0004
000400*    ALTERNATE KEY- SAMPLE-INTERNAL-ID (SURROGATE, UNIQUE)       *SAM0005
000500*                                                                *SAM0006
000600*    03/11/14  MMD  ORIGINAL LAYOUT.  TICKET GDL-118.            *SAM0007
000700*    04/22/19  KOR  ADDED SAMP-NORMAL-IND SO THE LOADER CAN      *SAM0008
000800*                   SKIP NORMAL SAMPLES WITHOUT A NAME-STRING    *SAM0009
000900*                   COMPARE ON EVERY ROW.  TICKET GDL-381.       *SAM0010
001000******************************************************************SAM0011
001100                                                                 SAM0012
001200   01  SAMPMSTR-REC.                                             SAM0013
001300       05  SAMP-KEY.                                             SAM0014
001400           10  SAMP-STUDY-ID           PIC 9(09).                SAM0015
001500           10  SAMP-STABLE-ID          PIC X(64).                SAM0016
001600       05  SAMP-INTERNAL-ID            PIC 9(09).                SAM0017
001700       05  SAMP-NORMAL-IND             PIC X(01).                SAM0018
001800           88  SAMP-IS-NORMAL-SAMPLE     VALUE "Y".              SAM0019
001900       05  SAMP-CREATE-DATE            PIC 9(08).                SAM0020
002000       05  SAMP-CREATE-DATE-R REDEFINES SAMP-CREATE-DATE.        SAM0021
002100           10  SAMP-CR-CC              PIC 9(02).                SAM0022
002200           10  SAMP-CR-YY              PIC 9(02).                SAM0023
002300           10  SAMP-CR-MM              PIC 9(02).                SAM0024
002400           10  SAMP-CR-DD              PIC 9(02).                SAM0025
002500       05  FILLER                      PIC X(20).                SAM0026
002600                                                                 SAM0027
002700   01  SAMPMSTR-STATUS                 PIC X(02).                SAM0028
002800       88  SAMP-FOUND                    VALUE "00".             SAM0029
002900       88  SAMP-NOT-FOUND                VALUE "23".             SAM0030
