000100******************************************************************GAM0001
000200*    GALTMSTR  -  GENETIC ALTERATION MATRIX MASTER RECORD        *GAM0002
000300*    (VSAM KSDS)                                                *GAM0003
000400*                                                                *GAM0004
000500*    ONE RECORD PER (GENETIC PROFILE, GENETIC ENTITY) PAIR.      *GAM0005
000600*    THE VALUE TABLE HOLDS ONE CELL PER SAMPLE, IN THE SAME      *GAM0007
000700*    LEFT-TO-RIGHT ORDER AS THE SMPLIST RECORD FOR THIS PROFILE  *GAM0008
000800*    - POSITION N IN GALT-VALUE-TABLE ALWAYS BELONGS TO POSITION *GAM0009
000900*    N IN THAT PROFILE'S ORDERED SAMPLE LIST.  DO NOT CHANGE ONE *GAM0010
001000*    WITHOUT THE OTHER OR THE MATRIX GOES OUT OF ALIGNMENT.      *GAM0011
001100*                                                                *GAM0012
001200*    03/11/14  MMD  ORIGINAL LAYOUT.  TICKET GDL-118.            *GAM0013
001300*    11/02/98  RPB  Y2K REVIEW - GALT-LAST-UPDATE-DATE WIDENED   *GAM0014
001400*                   TO A FULL CCYYMMDD.  TICKET Y2K-0447.        *GAM0015
001500*    02/03/20  KOR  RAISED GALT-VALUE-TABLE TO 3000 CELLS TO     *GAM0016
001600*                   MATCH GALD-MAX-COLS.  TICKET GDL-406.        *GAM0017
001700******************************************************************GAM0018
001800                                                                 GAM0019
001900   01  GALTMSTR-REC.                                             GAM0020
002000       05  GALT-KEY.                                             GAM0021
002100           10  GALT-PROFILE-ID         PIC 9(09).                GAM0022
002200           10  GALT-ENTITY-ID          PIC 9(09).                GAM0023
002300       05  GALT-KEY-NUMERIC REDEFINES GALT-KEY PIC 9(18).        GAM0024
002400       05  GALT-STUDY-ID               PIC 9(09).                GAM0025
002500       05  GALT-VALUE-COUNT            PIC 9(05) COMP.           GAM0026
002600       05  GALT-TOUCHED-THIS-RUN-SW    PIC X(01).                GAM0027
002700           88  GALT-TOUCHED-THIS-RUN     VALUE "Y".              GAM0028
002800       05  GALT-CREATE-DATE            PIC 9(08).                GAM0029
002900       05  GALT-LAST-UPDATE-DATE       PIC 9(08).                GAM0030
003000       05  GALT-LU-DATE-R REDEFINES GALT-LAST-UPDATE-DATE.       GAM0031
003100           10  GALT-LU-CC              PIC 9(02).                GAM0032
003200           10  GALT-LU-YY              PIC 9(02).                GAM0033
003300           10  GALT-LU-MM              PIC 9(02).                GAM0034
003400           10  GALT-LU-DD              PIC 9(02).                GAM0035
003500       05  GALT-LAST-UPDATE-USER       PIC X(08).                GAM0036
003600       05  GALT-VALUE-TABLE OCCURS 3000 TIMES                    GAM0037
003700                            INDEXED BY GALT-VAL-IDX               GAM0038
003800                            PIC X(32).                            GAM0039
003900       05  FILLER                      PIC X(40).                GAM0040
004000                                                                 GAM0041
004100   01  GALTMSTR-STATUS                 PIC X(02).                GAM0042
004200       88  GALT-FOUND                    VALUE "00".             GAM0043
004300       88  GALT-NOT-FOUND                VALUE "23".             GAM0044
