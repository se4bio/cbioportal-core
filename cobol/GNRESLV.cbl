000100 IDENTIFICATION DIVISION.                                        GNR0001
000200******************************************************************GNR0002
000300 PROGRAM-ID.  GNRESLV.                                           GNR0003
000400 AUTHOR. MARIA DELACRUZ.                                         GNR0004
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                         GNR0005
000600 DATE-WRITTEN. 03/18/89.                                         GNR0007
000700 DATE-COMPILED. 03/18/89.                                        GNR0008
000800 SECURITY. NON-CONFIDENTIAL.                                     GNR0009
000900******************************************************************GNR0010
001000*REMARKS.                                                        GNR0011
001100*                                                                *GNR0012
001200*    THIS SUBPROGRAM DOES NO FILE I/O.  IT TAKES THE RAW GENE    *GNR0013
001300*    OR COMPOSITE-ELEMENT TEXT OFF A DATA ROW AND BREAKS IT      *GNR0014
001400*    DOWN INTO THE CANDIDATE SYMBOLS THE CALLER SHOULD TRY       *GNR0015
001500*    AGAINST GENEMSTR, IN THE RESOLUTION ORDER THE PORTAL HAS    *GNR0016
001600*    ALWAYS USED (ENTREZ ID FIRST, THEN HUGO SYMBOL, THEN THE    *GNR0017
001700*    FIRST "|" ALTERNATE).  GDIMPRT DOES THE ACTUAL GENEMSTR     *GNR0018
001800*    READS AGAINST WHATEVER CANDIDATES COME BACK HERE.           *GNR0019
001900*                                                                *GNR0020
002000*    TWO INPUT MODES -                                           *GNR0021
002100*      "S" SIMPLE SYMBOL  - STANDARD GENE / GSVA / GENERIC-ASSAY *GNR0022
002200*                            ROW LABEL, MAY BE MULTI-GENE ("///")*GNR0023
002300*                            OR AN UNKNOWN-GENE MARKER ("---").  *GNR0024
002400*      "R" RPPA COMPOSITE - "SYM[ SYM...]|ARRAYID[-P<RESIDUE>]"  *GNR0025
002500*                                                                *GNR0026
002600*    03/18/89  MMD  ORIGINAL, MODELED ON THE OLD CLCLBCST         *GNR0027
002700*                   CALCULATION SUBPROGRAM FROM THE PATIENT-      *GNR0028
002800*                   BILLING SUITE.                               *GNR0029
002900*    11/19/98  RPB  Y2K REVIEW - NO DATE FIELDS HERE, NO CHANGE  *GNR0030
003000*                   REQUIRED.  TICKET Y2K-0447.                  *GNR0031
003100*    07/29/16  MMD  ADDED THE "R" RPPA COMPOSITE-REF MODE.       *GNR0032
003200*                   TICKET GDL-231.                              *GNR0033
003300*    09/05/17  KOR  RPPA PHOSPHO-SITE PARSING - SPLIT THE ARRAY  *GNR0034
003400*                   ID FROM THE RESIDUE SUFFIX.  TICKET GDL-266. *GNR0035
003410*    03/09/23  TXR  SIMPLE-SYMBOL MODE NOW TRIMS A TRAILING "|"  *GNR1147
003420*                   ALTERNATE-SYMBOL SUFFIX BEFORE OFFERING THE  *GNR1148
003430*                   CANDIDATE TO THE CALLER.  TICKET GDL-512.    *GNR1149
003500******************************************************************GNR0036
003600                                                                 GNR0037
003700 ENVIRONMENT DIVISION.                                           GNR0038
003800 CONFIGURATION SECTION.                                          GNR0039
003900 SOURCE-COMPUTER. IBM-390.                                       GNR0040
004000 OBJECT-COMPUTER. IBM-390.                                       GNR0041
004100 SPECIAL-NAMES.                                                  GNR0042
004200     C01 IS TOP-OF-FORM.                                         GNR0043
004300 INPUT-OUTPUT SECTION.                                           GNR0044
004400                                                                 GNR0045
004500 DATA DIVISION.                                                  GNR0046
004600 FILE SECTION.                                                   GNR0047
004700                                                                 GNR0048
004800 WORKING-STORAGE SECTION.                                        GNR0049
004900 01  PARA-NAME                       PIC X(20).                  GNR0050
005000                                                                 GNR0051
005100 01  WS-WORK-TEXT                    PIC X(128).                 GNR0052
005200 01  WS-WORK-TEXT-R REDEFINES WS-WORK-TEXT.                      GNR0053
005300     05  WS-WORK-CHAR OCCURS 128 TIMES PIC X(01).                GNR0054
005400 01  WS-SYMBOL-PART                  PIC X(96).                  GNR0055
005500 01  WS-ARRAY-PART                   PIC X(64).                  GNR0056
005600 01  WS-ARRAY-PART-R REDEFINES WS-ARRAY-PART.                    GNR0057
005700     05  WS-ARRAY-CHAR OCCURS 64 TIMES PIC X(01).                GNR0058
005800 01  WS-ONE-SYMBOL                   PIC X(64).                  GNR0059
005850 01  WS-ONE-SYMBOL-R REDEFINES WS-ONE-SYMBOL.                    GNR1150
005860     05  WS-ONE-SYMBOL-CHAR OCCURS 64 TIMES PIC X(01).           GNR1151
005900                                                                 GNR0060
006000 01  WS-COUNTERS.                                                GNR0061
006100     05  WS-PIPE-COUNT               PIC 9(02) COMP.             GNR0062
006200     05  WS-PTR                      PIC 9(03) COMP.             GNR0063
006300     05  WS-SPACE-PTR                PIC 9(03) COMP.             GNR0064
006400     05  WS-DASH-P-PTR               PIC 9(03) COMP.             GNR0065
006500     05  WS-CHAR-SUB                 PIC 9(03) COMP.             GNR0066
006600                                                                 GNR0067
006700 01  WS-MISC.                                                    GNR0068
006800     05  WS-FIRST-RESIDUE-CHAR       PIC X(01).                  GNR0069
006900         88  WS-VALID-RESIDUE-LEAD     VALUE "S" "T" "Y".        GNR0070
007000     05  WS-MORE-SYMBOLS-SW          PIC X(01).                  GNR0071
007100         88  WS-NO-MORE-SYMBOLS        VALUE "N".                GNR0072
007200                                                                 GNR0073
007300 LINKAGE SECTION.                                                GNR0074
007400 01  GNR-REQUEST-REC.                                            GNR0075
007500     05  GNR-INPUT-TEXT              PIC X(128).                 GNR0076
007600     05  GNR-INPUT-MODE              PIC X(01).                  GNR0077
007700         88  GNR-MODE-SIMPLE-SYMBOL    VALUE "S".                GNR0078
007800         88  GNR-MODE-RPPA-COMPOSITE   VALUE "R".                GNR0079
007900                                                                 GNR0080
008000 01  GNR-RESULT-REC.                                             GNR0081
008100     05  GNR-CANDIDATE-COUNT         PIC 9(02) COMP.             GNR0082
008200     05  GNR-CANDIDATE-TABLE OCCURS 10 TIMES                     GNR0083
008300                              INDEXED BY GNR-CAND-IDX.            GNR0084
008400         10  GNR-CAND-SYMBOL         PIC X(64).                  GNR0085
008500     05  GNR-ARRAY-ID                PIC X(64).                  GNR0086
008600     05  GNR-RESIDUE                 PIC X(16).                  GNR0087
008700     05  GNR-MULTI-GENE-SW           PIC X(01).                  GNR0088
008800         88  GNR-IS-MULTI-GENE         VALUE "Y".                GNR0089
008900     05  GNR-UNKNOWN-MARKER-SW       PIC X(01).                  GNR0090
009000         88  GNR-IS-UNKNOWN-MARKER     VALUE "Y".                GNR0091
009100     05  GNR-SKIP-ROW-SW             PIC X(01).                  GNR0092
009200         88  GNR-SKIP-ROW              VALUE "Y".                GNR0093
009300     05  GNR-RETURN-CD               PIC S9(04) COMP.            GNR0094
009400                                                                 GNR0095
009500 PROCEDURE DIVISION USING GNR-REQUEST-REC, GNR-RESULT-REC.       GNR0096
009600     MOVE ZERO TO GNR-CANDIDATE-COUNT.                           GNR0097
009700     MOVE SPACES TO GNR-ARRAY-ID GNR-RESIDUE.                    GNR0098
009800     MOVE "N" TO GNR-MULTI-GENE-SW GNR-UNKNOWN-MARKER-SW         GNR0099
009900         GNR-SKIP-ROW-SW.                                        GNR0100
010000     MOVE ZERO TO GNR-RETURN-CD.                                 GNR0101
010100     IF GNR-MODE-SIMPLE-SYMBOL                                   GNR0102
010200         PERFORM 100-PARSE-SIMPLE-SYMBOL THRU 100-EXIT           GNR0103
010300     ELSE IF GNR-MODE-RPPA-COMPOSITE                             GNR0104
010400         PERFORM 200-PARSE-RPPA-COMPOSITE THRU 200-EXIT          GNR0105
010500     ELSE                                                        GNR0106
010600         MOVE -1 TO GNR-RETURN-CD.                               GNR0107
010700     GOBACK.                                                     GNR0108
010800                                                                 GNR0109
010900 100-PARSE-SIMPLE-SYMBOL.                                        GNR0110
011000     MOVE "100-PARSE-SIMPLE-SYMBOL" TO PARA-NAME.                GNR0111
011100     IF GNR-INPUT-TEXT (1:3) = "///"                             GNR0112
011200         MOVE "Y" TO GNR-MULTI-GENE-SW                           GNR0113
011300         GO TO 100-EXIT.                                         GNR0114
011400     IF GNR-INPUT-TEXT (1:3) = "---"                             GNR0115
011500         MOVE "Y" TO GNR-UNKNOWN-MARKER-SW                       GNR0116
011600         GO TO 100-EXIT.                                         GNR0117
011700     MOVE 1 TO GNR-CANDIDATE-COUNT.                              GNR0118
011710*    A SIMPLE SYMBOL MAY STILL CARRY A "|" ALTERNATE-SYMBOL       GNR1141
011720*    SUFFIX THE WAY AN RPPA REFERENCE DOES - ONLY THE TEXT        GNR1142
011730*    AHEAD OF THE FIRST "|" IS EVER A CANDIDATE SYMBOL.           GNR1143
011740     MOVE SPACES TO WS-SYMBOL-PART.                               GNR1144
011750     UNSTRING GNR-INPUT-TEXT DELIMITED BY "|"                     GNR1145
011760         INTO WS-SYMBOL-PART.                                     GNR1146
011800     MOVE WS-SYMBOL-PART (1:64) TO GNR-CAND-SYMBOL (1).           GNR0119
011900 100-EXIT.                                                       GNR0120
012000     EXIT.                                                       GNR0121
012100                                                                 GNR0122
012200 200-PARSE-RPPA-COMPOSITE.                                       GNR0123
012300     MOVE "200-PARSE-RPPA-COMPOSITE" TO PARA-NAME.               GNR0124
012400     MOVE ZERO TO WS-PIPE-COUNT.                                 GNR0125
012500     INSPECT GNR-INPUT-TEXT TALLYING WS-PIPE-COUNT               GNR0126
012600         FOR ALL "|".                                            GNR0127
012700     IF WS-PIPE-COUNT < 1                                        GNR0128
012800         MOVE "Y" TO GNR-SKIP-ROW-SW                             GNR0129
012900         GO TO 200-EXIT.                                         GNR0130
013000     MOVE SPACES TO WS-SYMBOL-PART WS-ARRAY-PART.                GNR0131
013100     UNSTRING GNR-INPUT-TEXT DELIMITED BY "|"                    GNR0132
013200         INTO WS-SYMBOL-PART, WS-ARRAY-PART.                     GNR0133
013300     IF WS-ARRAY-PART = SPACES                                   GNR0134
013400         MOVE "Y" TO GNR-SKIP-ROW-SW                             GNR0135
013500         GO TO 200-EXIT.                                         GNR0136
013600     PERFORM 220-SPLIT-SYMBOL-PART THRU 220-EXIT.                GNR0137
013700     PERFORM 240-SPLIT-ARRAY-ID THRU 240-EXIT.                   GNR0138
013800 200-EXIT.                                                       GNR0139
013900     EXIT.                                                       GNR0140
014000                                                                 GNR0141
014100*    RPPA ROWS MAY NAME MORE THAN ONE GENE, SPACE-SEPARATED,     GNR0142
014200*    AHEAD OF THE "|" - EACH ONE FANS OUT TO ITS OWN STORED ROW. GNR0143
014300 220-SPLIT-SYMBOL-PART.                                          GNR0144
014400     MOVE "220-SPLIT-SYMBOL-PART" TO PARA-NAME.                  GNR0145
014500     MOVE "Y" TO WS-MORE-SYMBOLS-SW.                             GNR0146
014600     MOVE 1 TO WS-PTR.                                           GNR0147
014700     PERFORM 225-NEXT-SYMBOL THRU 225-EXIT                       GNR0148
014800         UNTIL WS-NO-MORE-SYMBOLS                                GNR0149
014900         OR GNR-CANDIDATE-COUNT = 10.                            GNR0150
015000 220-EXIT.                                                       GNR0151
015100     EXIT.                                                       GNR0152
015200                                                                 GNR0153
015300 225-NEXT-SYMBOL.                                                GNR0154
015400     IF WS-PTR > 96                                              GNR0155
015500         MOVE "N" TO WS-MORE-SYMBOLS-SW                          GNR0156
015600         GO TO 225-EXIT.                                         GNR0157
015700     MOVE SPACES TO WS-ONE-SYMBOL.                               GNR0158
015800     UNSTRING WS-SYMBOL-PART DELIMITED BY SPACE                  GNR0159
015900         INTO WS-ONE-SYMBOL                                      GNR0160
016000         WITH POINTER WS-PTR.                                    GNR0161
016100     IF WS-ONE-SYMBOL = SPACES                                   GNR0162
016200         MOVE "N" TO WS-MORE-SYMBOLS-SW                          GNR0163
016300         GO TO 225-EXIT.                                         GNR0164
016400     IF WS-ONE-SYMBOL = "NA"                                     GNR0165
016500         GO TO 225-EXIT.                                         GNR0166
016600     ADD 1 TO GNR-CANDIDATE-COUNT.                               GNR0167
016700     MOVE WS-ONE-SYMBOL TO GNR-CAND-SYMBOL (GNR-CANDIDATE-COUNT).GNR0168
016800     IF GNR-CANDIDATE-COUNT > 1                                  GNR0169
016900         MOVE "Y" TO GNR-MULTI-GENE-SW.                          GNR0170
017000 225-EXIT.                                                       GNR0171
017100     EXIT.                                                       GNR0172
017200                                                                 GNR0173
017300*    THE ARRAY ID MAY CARRY A PHOSPHO-SITE SUFFIX, "-P" FOLLOWED GNR0174
017400*    BY A RESIDUE LETTER (S, T OR Y) AND ONE OR MORE DIGITS.     GNR0175
017500 240-SPLIT-ARRAY-ID.                                             GNR0176
017600     MOVE "240-SPLIT-ARRAY-ID" TO PARA-NAME.                     GNR0177
017700     MOVE ZERO TO WS-DASH-P-PTR.                                 GNR0178
017800     MOVE ZERO TO WS-CHAR-SUB.                                   GNR0179
017900     PERFORM 245-FIND-DASH-P THRU 245-EXIT                       GNR0180
018000         VARYING WS-CHAR-SUB FROM 1 BY 1                         GNR0181
018100         UNTIL WS-CHAR-SUB > 62 OR WS-DASH-P-PTR NOT = ZERO.     GNR0182
018200     IF WS-DASH-P-PTR = ZERO                                     GNR0183
018300         MOVE WS-ARRAY-PART TO GNR-ARRAY-ID                      GNR0184
018400         GO TO 240-EXIT.                                         GNR0185
018500     MOVE WS-ARRAY-PART (1 : WS-DASH-P-PTR - 1) TO GNR-ARRAY-ID. GNR0186
018600     MOVE WS-ARRAY-CHAR (WS-DASH-P-PTR + 2) TO                   GNR0187
018700         WS-FIRST-RESIDUE-CHAR.                                  GNR0188
018800     IF WS-VALID-RESIDUE-LEAD                                    GNR0189
018900         MOVE WS-ARRAY-PART (WS-DASH-P-PTR + 2 : )               GNR0190
019000             TO GNR-RESIDUE                                      GNR0191
019100     ELSE                                                        GNR0192
019200         MOVE WS-ARRAY-PART TO GNR-ARRAY-ID.                     GNR0193
019300 240-EXIT.                                                       GNR0194
019400     EXIT.                                                       GNR0195
019500                                                                 GNR0196
019600 245-FIND-DASH-P.                                                GNR0197
019700     IF WS-ARRAY-CHAR (WS-CHAR-SUB) = "-"                        GNR0198
019800         AND (WS-ARRAY-CHAR (WS-CHAR-SUB + 1) = "P" OR "p")      GNR0199
019900         MOVE WS-CHAR-SUB TO WS-DASH-P-PTR.                      GNR0200
020000 245-EXIT.                                                       GNR0201
020100     EXIT.                                                       GNR0202
