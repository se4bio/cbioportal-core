000100******************************************************************SRW0001
000200*    SRMWORK  -  RESOLVED-STUDY WORK FILE PASSED FROM SRMSRCH    *SRW0002
000300*    TO SRMUPDT (QSAM, ONE RECORD PER STUDY NAMED ON THE PARM).  *SRW0004
000500*                                                                *SRW0005
000600*    SRMSRCH DOES ALL THE STABLE-ID-TO-INTERNAL-ID LOOKUP WORK   *SRW0006
000700*    SO SRMUPDT NEVER HAS TO TOUCH A STABLE ID - IT ONLY EVER    *SRW0008
000800*    SEES SURROGATE KEYS, THE SAME SPLIT DALYEDIT/DALYUPDT USE.  *SRW0009
000900*                                                                *SRW0010
001000*    04/22/19  KOR  ORIGINAL.  TICKET GDL-381.                   *SRW0011
001100*    01/18/22  KOR  RAISED SRMW-SAMPLE-TABLE TO 2000 - THE       *SRW0012
001200*                   TCGA PAN-CANCER REMOVAL REQUEST BLEW PAST    *SRW0013
001300*                   THE OLD 500-ENTRY LIMIT.  TICKET GDL-455.    *SRW0014
001400******************************************************************SRW0015
001500                                                                 SRW0016
001600   01  SRMWORK-REC.                                              SRW0017
001700       05  SRMW-RECORD-TYPE            PIC X(01).                SRW0018
001800           88  SRMW-STUDY-REC            VALUE "S".              SRW0019
001900           88  SRMW-TRAILER-REC          VALUE "T".              SRW0020
002000       05  SRMW-STUDY-ID               PIC 9(09).                SRW0021
002100       05  SRMW-SAMPLE-COUNT           PIC 9(05) COMP.           SRW0022
002200       05  SRMW-SAMPLE-TABLE OCCURS 2000 TIMES                   SRW0023
002300                            INDEXED BY SRMW-IDX                   SRW0024
002400                            PIC 9(09).                            SRW0025
002500       05  SRMW-TR-STUDIES-COUNT       PIC 9(05) COMP.           SRW0026
002600       05  FILLER                      PIC X(30).                SRW0027
