000100 IDENTIFICATION DIVISION.                                        GDI0001
000200 PROGRAM-ID.  GDIMPRT.                                           GDI0002
000300 AUTHOR. MARIA DELACRUZ.                                         GDI0003
000400 INSTALLATION. COBOL DEV Center.                                 GDI0004
000500 DATE-WRITTEN. 03/11/89.                                         GDI0005
000600 DATE-COMPILED. 03/11/89.                                        GDI0006
000700 SECURITY. NON-CONFIDENTIAL.                                     GDI0007
000800                                                                 GDI0008
000900******************************************************************GDI0009
001000*REMARKS.                                                        GDI0010
001100*                                                                *GDI0011
001200*          THIS PROGRAM LOADS OR MERGES A GENOMIC-PROFILE DATA   *GDI0012
001300*          MATRIX PRODUCED BY THE UPSTREAM PIPELINE INTO THE     *GDI0013
001400*          GENETIC-ALTERATION STORE.  IT HANDLES DISCRETIZED     *GDI0014
001500*          COPY-NUMBER, RPPA, GENE-SET (GSVA) AND GENERIC-ASSAY  *GDI0015
001600*          PROFILES AS WELL AS PLAIN STANDARD-GENE PROFILES, AND *GDI0016
001700*          OPTIONALLY MERGES IN POST-DISCRETIZATION DRIVER       *GDI0017
001800*          ANNOTATIONS.                                          *GDI0018
001900*                                                                *GDI0019
002000*          IT CONTAINS A SINGLE HEADER RECORD FOLLOWED BY ONE    *GDI0020
002100*          RECORD PER GENE/GENESET/GENERIC-ASSAY ENTITY.         *GDI0021
002200*                                                                *GDI0022
002300*          THE PROGRAM EDITS EACH RECORD, RESOLVES ITS GENETIC   *GDI0023
002400*          ENTITY AND SAMPLE COLUMNS, DERIVES CNA EVENTS WHERE   *GDI0024
002500*          CALLED FOR, AND ABENDS IF THE RUN ADDS NO ROWS AT ALL.*GDI0025
002600*                                                                *GDI0026
002700******************************************************************GDI0027
002800*                                                                *GDI0028
002900*          INPUT FILE               -  GDI0001.GALDATA           *GDI0029
003000*          PD-ANNOTATION FILE       -  GDI0001.PDANFILE (OPT.)   *GDI0030
003100*          VSAM ALTERATION STORE    -  GDI0001.GALTMSTR          *GDI0031
003200*          VSAM SAMPLE-LIST STORE   -  GDI0001.SMPLIST           *GDI0032
003300*          VSAM SAMPLE MASTER       -  GDI0001.SAMPMSTR          *GDI0033
003400*          VSAM STUDY MASTER        -  GDI0001.STDYMSTR          *GDI0034
003500*          VSAM PROFILE MASTER      -  GDI0001.PROFMSTR          *GDI0035
003600*          VSAM GENE MASTER         -  GDI0001.GENEMSTR          *GDI0036
003700*          VSAM GENESET MASTER      -  GDI0001.GSETMSTR          *GDI0037
003800*          VSAM GEN-ASSAY MASTER    -  GDI0001.GASYMSTR          *GDI0038
003900*          VSAM SAMPLE-PROFILE LINK -  GDI0001.SMPPROF           *GDI0039
004000*          CNA EVENT FILE           -  GDI0001.CNAEVENT          *GDI0040
004100*          DUMP FILE                -  SYSOUT                    *GDI0041
004200*                                                                *GDI0042
004300*    03/11/89  MMD  ORIGINAL.  TICKET GDL-118.                   *GDI0043
004400*    11/19/98  RPB  Y2K REVIEW - GALT-LAST-UPDATE-DATE AND       *GDI0044
004500*                   SAMP-CREATE-DATE ARE FULL CCYYMMDD, ACCEPT   *GDI0045
004600*                   FROM DATE YYMMDD FOLDED IN AT 000-HOUSE-     *GDI0046
004700*                   KEEPING STILL NEEDS A CENTURY WINDOW.        *GDI0048
004800*                   TICKET Y2K-0447.                             *GDI0049
004900*    07/29/16  MMD  ADDED GSVA AND GENERIC-ASSAY PROFILE TYPES.  *GDI0050
005000*                   TICKET GDL-231.                              *GDI0051
005100*    09/05/17  KOR  ADDED PD-ANNOTATION MERGE AND CNA DRIVER     *GDI0052
005200*                   FILTER FIELDS.  TICKET GDL-266.              *GDI0053
005300*    04/22/19  KOR  ADDED THE NORMAL-SAMPLE SKIP RULE AND THE    *GDI0054
005400*                   SAMPLE-PROFILE LINK WRITE.  TICKET GDL-381.  *GDI0055
005500*    02/03/20  KOR  RAISED ALL TABLE SIZES TO 3000 SAMPLE        *GDI0056
005600*                   COLUMNS.  TICKET GDL-406.                    *GDI0057
005700*    01/18/22  KOR  UPDATE-MODE PASS NOW BLANKS ENTITIES THAT    *GDI0058
005800*                   DROPPED OUT OF THE NEW FILE INSTEAD OF       *GDI0059
005900*                   LEAVING STALE VALUES BEHIND.  TICKET         *GDI0060
006000*                   GDL-455.                                     *GDI0061
006010*    03/09/23  TXR  RPPA COMPOSITE-REFERENCE FAN-OUT NOW SKIPS    *GDI1304
006020*                   ARRAY IDS ALREADY SEEN THIS RUN AND BUILDS A  *GDI1305
006030*                   SYMBOL_RESIDUE PSEUDO-GENE WHEN THE PHOSPHO-  *GDI1306
006040*                   SITE HAS NO GENEMSTR ROW OF ITS OWN.          *GDI1307
006050*                   STANDARD-GENE AND CNA ROWS THAT RESOLVE TO    *GDI1308
006060*                   MORE THAN ONE NON-MIRNA CANDIDATE ARE NOW     *GDI1309
006070*                   REJECTED AS AMBIGUOUS INSTEAD OF FANNED OUT.  *GDI1310
006080*                   GENE LOOKUP NOW FALLS BACK TO A SEARCH OF     *GDI1311
006090*                   THE GENE-ALIAS TABLE WHEN THE PREFERRED       *GDI1312
006095*                   SYMBOL MISSES.  TICKET GDL-512.               *GDI1313
006100*    11/14/23  KOR  NORMAL-SAMPLE SKIP RULE FROM GDL-381          *GDI1314
006110*                   WAS NEVER ENFORCED - A MISSING NORMAL SAMPLE  *GDI1315
006120*                   STILL GOT A NEW SAMPMSTR ROW.  365/367        *GDI1316
006130*                   REWRITTEN SO THE COLUMN IS DROPPED AND        *GDI1317
006140*                   COUNTED, AND A MISSING NON-NORMAL SAMPLE      *GDI1318
006141*                   NOW ABENDS THE RUN.  TICKET GDL-529.          *GDI1319
006142*    02/14/24  TXR  UPDATE-MODE RUN NOW CARRIES THE OLD SAMPLE-   *GDI1605
006143*                   LIST AND VALUE-TABLE FORWARD AND MERGES THE   *GDI1606
006144*                   INCOMING COLUMNS INTO IT BY SAMPLE-ID         *GDI1607
006145*                   INSTEAD OF OVERWRITING THE ROW - NEW SAMPLES  *GDI1608
006146*                   ARE APPENDED, EXISTING ONES KEEP THEIR SLOT.  *GDI1609
006147*                   TICKET GDL-541.                               *GDI1610
006148*    02/14/24  TXR  320-CLASSIFY-PROFILE NO LONGER TREATS EVERY   *GDI1611
006149*                   COPY-NUMBER PROFILE AS DISCRETIZED-CNA - IT   *GDI1612
006150*                   NOW ALSO REQUIRES SHOW-IN-ANALYSIS TO BE SET, *GDI1613
006151*                   FALLING BACK TO THE GENERIC PROFILE TYPES     *GDI1614
006152*                   WHEN IT IS NOT.  TICKET GDL-544.              *GDI1615
006153*    03/01/24  TXR  ALIAS LOOKUP NO LONGER STOPS AT THE FIRST     *GDI1616
006154*                   GENEMSTR ROW A SYMBOL HITS - EVERY MATCHING   *GDI1617
006155*                   ROW IS COLLECTED, AND WHEN A MIRNA IS AMONG   *GDI1618
006156*                   THE MATCHES THE ROW IS FANNED OUT TO EVERY    *GDI1619
006157*                   MIRNA HIT INDEPENDENTLY.  A ROW WHOSE MIRNA   *GDI1620
006158*                   MATCHES ALL FAIL TO STORE NOW WARNS THAT      *GDI1621
006159*                   MICRORNA DATA COULD NOT BE STORED, AND ONE    *GDI1622
006160*                   MIXING MIRNA AND NON-MIRNA MATCHES WARNS OF   *GDI1623
006161*                   THE AMBIGUITY.  TICKET GDL-547.               *GDI1624
006190******************************************************************GDI0062
006200 ENVIRONMENT DIVISION.                                           GDI0063
006300 CONFIGURATION SECTION.                                          GDI0064
006400 SOURCE-COMPUTER. IBM-390.                                       GDI0065
006500 OBJECT-COMPUTER. IBM-390.                                       GDI0066
006600 SPECIAL-NAMES.                                                  GDI0067
006700     C01 IS TOP-OF-FORM                                          GDI0068
006800     UPSI-0 IS UPDATE-MODE-SWITCH                                GDI0069
006900         ON STATUS IS UPDATE-MODE-RUN                            GDI0070
007000         OFF STATUS IS FULL-LOAD-RUN.                            GDI0071
007100 INPUT-OUTPUT SECTION.                                           GDI0072
007200 FILE-CONTROL.                                                   GDI0073
007300     SELECT SYSOUT                                               GDI0074
007400         ASSIGN TO UT-S-SYSOUT                                   GDI0075
007500         ORGANIZATION IS SEQUENTIAL.                             GDI0076
007600                                                                 GDI0077
007700     SELECT GALDATA                                              GDI0078
007800         ASSIGN TO UT-S-GALDATA                                  GDI0079
007900         ACCESS MODE IS SEQUENTIAL                               GDI0080
008000         FILE STATUS IS OFCODE.                                  GDI0081
008100                                                                 GDI0082
008200     SELECT PDANFILE                                             GDI0083
008300         ASSIGN TO UT-S-PDANFILE                                 GDI0084
008400         ACCESS MODE IS SEQUENTIAL                               GDI0085
008500         FILE STATUS IS PDAN-STATUS.                             GDI0086
008600                                                                 GDI0087
008700     SELECT GALTMSTR                                             GDI0088
008800         ASSIGN TO GALTMSTR                                      GDI0089
008900         ORGANIZATION IS INDEXED                                 GDI0090
009000         ACCESS MODE IS DYNAMIC                                  GDI0091
009100         RECORD KEY IS GALT-KEY                                  GDI0092
009200         FILE STATUS IS GALTMSTR-STATUS.                         GDI0093
009300                                                                 GDI0094
009400     SELECT SMPLIST                                              GDI0095
009500         ASSIGN TO SMPLIST                                       GDI0096
009600         ORGANIZATION IS INDEXED                                 GDI0097
009700         ACCESS MODE IS RANDOM                                   GDI0098
009800         RECORD KEY IS SMPL-PROFILE-ID                           GDI0099
009900         FILE STATUS IS SMPLIST-STATUS.                          GDI0100
010000                                                                 GDI0101
010100     SELECT SAMPMSTR                                             GDI0102
010200         ASSIGN TO SAMPMSTR                                      GDI0103
010300         ORGANIZATION IS INDEXED                                 GDI0104
010400         ACCESS MODE IS RANDOM                                   GDI0105
010500         RECORD KEY IS SAMP-KEY                                  GDI0106
010600         ALTERNATE RECORD KEY IS SAMP-INTERNAL-ID                GDI0107
010700         FILE STATUS IS SAMPMSTR-STATUS.                         GDI0108
010800                                                                 GDI0109
010900     SELECT STDYMSTR                                             GDI0110
011000         ASSIGN TO STDYMSTR                                      GDI0111
011100         ORGANIZATION IS INDEXED                                 GDI0112
011200         ACCESS MODE IS RANDOM                                   GDI0113
011300         RECORD KEY IS STDY-STABLE-ID                            GDI0114
011400         FILE STATUS IS STDYMSTR-STATUS.                         GDI0115
011500                                                                 GDI0116
011600     SELECT PROFMSTR                                             GDI0117
011700         ASSIGN TO PROFMSTR                                      GDI0118
011800         ORGANIZATION IS INDEXED                                 GDI0119
011900         ACCESS MODE IS RANDOM                                   GDI0120
012000         RECORD KEY IS PROF-PROFILE-ID                           GDI0121
012100         FILE STATUS IS PROFMSTR-STATUS.                         GDI0122
012200                                                                 GDI0123
012300     SELECT GENEMSTR                                             GDI0124
012400         ASSIGN TO GENEMSTR                                      GDI0125
012500         ORGANIZATION IS INDEXED                                 GDI0126
012600         ACCESS MODE IS DYNAMIC                                  GDI0127
012700         RECORD KEY IS GENE-ENTREZ-GENE-ID                       GDI0128
012800         ALTERNATE RECORD KEY IS GENE-HUGO-SYMBOL                GDI0129
012900         FILE STATUS IS GENEMSTR-STATUS.                         GDI0130
013000                                                                 GDI0131
013100     SELECT GSETMSTR                                             GDI0132
013200         ASSIGN TO GSETMSTR                                      GDI0133
013300         ORGANIZATION IS INDEXED                                 GDI0134
013400         ACCESS MODE IS RANDOM                                   GDI0135
013500         RECORD KEY IS GSET-EXTERNAL-ID                          GDI0136
013600         FILE STATUS IS GSETMSTR-STATUS.                         GDI0137
013700                                                                 GDI0138
013800     SELECT GASYMSTR                                             GDI0139
013900         ASSIGN TO GASYMSTR                                      GDI0140
014000         ORGANIZATION IS INDEXED                                 GDI0141
014100         ACCESS MODE IS RANDOM                                   GDI0142
014200         RECORD KEY IS GASY-STABLE-ID                            GDI0143
014300         FILE STATUS IS GASYMSTR-STATUS.                         GDI0144
014400                                                                 GDI0145
014500     SELECT SMPPROF                                              GDI0146
014600         ASSIGN TO SMPPROF                                       GDI0147
014700         ORGANIZATION IS INDEXED                                 GDI0148
014800         ACCESS MODE IS RANDOM                                   GDI0149
014900         RECORD KEY IS SMPP-KEY                                  GDI0150
015000         FILE STATUS IS SMPPROF-STATUS.                          GDI0151
015100                                                                 GDI0152
015200     SELECT CNAEVENT                                             GDI0153
015300         ASSIGN TO CNAEVENT                                      GDI0154
015400         ORGANIZATION IS INDEXED                                 GDI0155
015500         ACCESS MODE IS RANDOM                                   GDI0156
015600         RECORD KEY IS CNAE-KEY                                  GDI0157
015700         FILE STATUS IS CNAEVENT-STATUS.                         GDI0158
015800                                                                 GDI0159
015900 DATA DIVISION.                                                  GDI0160
016000 FILE SECTION.                                                   GDI0161
016100 FD  SYSOUT                                                      GDI0162
016200     RECORDING MODE IS F                                         GDI0163
016300     LABEL RECORDS ARE STANDARD                                  GDI0164
016400     RECORD CONTAINS 130 CHARACTERS                              GDI0165
016500     BLOCK CONTAINS 0 RECORDS                                    GDI0166
016600     DATA RECORD IS SYSOUT-REC.                                  GDI0167
016700 01  SYSOUT-REC                      PIC X(130).                 GDI0168
016800                                                                 GDI0169
016900****** THIS FILE IS PRODUCED BY THE UPSTREAM STAGING PIPELINE.   GDI0170
017000****** LINE 1 IS THE HEADER ROW, EVERY LINE AFTER THAT IS A      GDI0171
017100****** DATA ROW FOR ONE GENE/GENESET/GENERIC-ASSAY ENTITY.       GDI0172
017200 FD  GALDATA                                                     GDI0173
017300     RECORDING MODE IS V                                         GDI0174
017400     LABEL RECORDS ARE STANDARD                                  GDI0175
017500     RECORD IS VARYING IN SIZE FROM 1 TO 32000 CHARACTERS        GDI0176
017600         DEPENDING ON WS-GALDATA-LINE-LTH                        GDI0177
017700     BLOCK CONTAINS 0 RECORDS                                    GDI0178
017800     DATA RECORD IS GALDATA-BUFFER.                              GDI0179
017900 01  GALDATA-BUFFER                  PIC X(32000).               GDI0180
018000                                                                 GDI0181
018100 FD  PDANFILE                                                    GDI0182
018200     RECORDING MODE IS F                                         GDI0183
018300     LABEL RECORDS ARE STANDARD                                  GDI0184
018400     RECORD CONTAINS 700 CHARACTERS                              GDI0185
018500     BLOCK CONTAINS 0 RECORDS                                    GDI0186
018600     DATA RECORD IS PDANFILE-BUFFER.                             GDI0187
018700 01  PDANFILE-BUFFER                 PIC X(700).                 GDI0188
018800                                                                 GDI0189
018900 FD  GALTMSTR                                                    GDI0190
019000     RECORD CONTAINS 96070 CHARACTERS                            GDI0191
019100     DATA RECORD IS GALTMSTR-REC.                                GDI0192
019200     COPY GALTMSTR.                                              GDI0193
019300                                                                 GDI0194
019400 FD  SMPLIST                                                     GDI0195
019500     RECORD CONTAINS 27089 CHARACTERS                            GDI0196
019600     DATA RECORD IS SMPLIST-REC.                                 GDI0197
019700     COPY SMPLIST.                                               GDI0198
019800                                                                 GDI0199
019900 FD  SAMPMSTR                                                    GDI0200
020000     RECORD CONTAINS 92 CHARACTERS                               GDI0201
020100     DATA RECORD IS SAMPMSTR-REC.                                GDI0202
020200     COPY SAMPMSTR.                                              GDI0203
020300                                                                 GDI0204
020400 FD  STDYMSTR                                                    GDI0205
020500     RECORD CONTAINS 83 CHARACTERS                               GDI0206
020600     DATA RECORD IS STDYMSTR-REC.                                GDI0207
020700 01  STDYMSTR-FD-REC                PIC X(83).                   GDI0208
020800                                                                 GDI0209
020900 FD  PROFMSTR                                                    GDI0210
021000     RECORD CONTAINS 74 CHARACTERS                               GDI0211
021100     DATA RECORD IS PROFMSTR-REC.                                GDI0212
021200 01  PROFMSTR-FD-REC                PIC X(74).                   GDI0213
021300                                                                 GDI0214
021400 FD  GENEMSTR                                                    GDI0215
021500     RECORD CONTAINS 745 CHARACTERS                              GDI0216
021600     DATA RECORD IS GENEMSTR-REC.                                GDI0217
021700 01  GENEMSTR-FD-REC                PIC X(745).                  GDI0218
021800                                                                 GDI0219
021900 FD  GSETMSTR                                                    GDI0220
022000     RECORD CONTAINS 83 CHARACTERS                               GDI0221
022100     DATA RECORD IS GSETMSTR-REC.                                GDI0222
022200 01  GSETMSTR-FD-REC                PIC X(83).                   GDI0223
022300                                                                 GDI0224
022400 FD  GASYMSTR                                                    GDI0225
022500     RECORD CONTAINS 83 CHARACTERS                               GDI0226
022600     DATA RECORD IS GASYMSTR-REC.                                GDI0227
022700 01  GASYMSTR-FD-REC                PIC X(83).                   GDI0228
022800                                                                 GDI0229
022900 FD  SMPPROF                                                     GDI0230
023000     RECORD CONTAINS 63 CHARACTERS                               GDI0231
023100     DATA RECORD IS SMPPROF-REC.                                 GDI0232
023200 01  SMPPROF-FD-REC                 PIC X(63).                   GDI0233
023300                                                                 GDI0234
023400 FD  CNAEVENT                                                    GDI0235
023500     RECORD CONTAINS 599 CHARACTERS                              GDI0236
023600     DATA RECORD IS CNAEVENT-REC.                                GDI0237
023700     COPY CNAEVENT.                                              GDI0238
023800                                                                 GDI0239
023900 WORKING-STORAGE SECTION.                                        GDI0240
024000                                                                 GDI0241
024100 01  FILE-STATUS-CODES.                                          GDI0242
024200     05  OFCODE                      PIC X(02).                  GDI0243
024300         88  CODE-OKAY                  VALUE "00".              GDI0244
024400     05  PDAN-STATUS                 PIC X(02).                  GDI0245
024500         88  PDAN-CODE-OKAY             VALUE "00".              GDI0246
024600     05  GALTMSTR-STATUS             PIC X(02).                  GDI0247
024700     05  SMPLIST-STATUS              PIC X(02).                  GDI0248
024800     05  SAMPMSTR-STATUS             PIC X(02).                  GDI0249
024900     05  CNAEVENT-STATUS             PIC X(02).                  GDI0256
025600                                                                 GDI0257
025700 COPY GALDATA.                                                   GDI0258
025800 COPY PDANFILE.                                                  GDI0259
025900 COPY REFMSTR.                                                   GDI0260
026000                                                                 GDI0261
026100 01  WS-GALDATA-LINE-LTH             PIC 9(05) COMP.             GDI0262
026200                                                                 GDI0263
026300 01  WS-CURRENT-PROFILE.                                         GDI0264
026400     05  WS-CUR-PROFILE-ID           PIC 9(09).                  GDI0265
026500     05  WS-CUR-STUDY-ID             PIC 9(09).                  GDI0266
026600     05  WS-SAMPLE-START-COL         PIC 9(04) COMP.             GDI0267
026700     05  WS-SAMPLE-COL-COUNT         PIC 9(04) COMP.             GDI0268
026750     05  WS-RAW-SAMPLE-COL-COUNT     PIC 9(04) COMP.              GDI1323
026800     05  WS-REQ-FEATURE-COL-COUNT    PIC 9(02) COMP.             GDI0269
026900                                                                 GDI0270
027000 01  WS-SAMPLE-XREF-TABLE.                                       GDI0271
027100     05  WS-SAMPLE-XREF OCCURS 3000 TIMES                        GDI0272
027200                        INDEXED BY WS-XREF-IDX.                   GDI0273
027300         10  WS-XREF-INTERNAL-ID     PIC 9(09).                  GDI0274
027350         10  WS-XREF-COL-SUB         PIC 9(04) COMP.              GDI1324
027370         10  WS-XREF-MERGED-POS     PIC 9(04) COMP.              GDI1364
027400         10  WS-XREF-IS-NORMAL-SW    PIC X(01).                  GDI0275
027500             88  WS-XREF-IS-NORMAL     VALUE "Y".                GDI0276
027600                                                                 GDI0277
027610*    THE MERGED SAMPLE LIST IS THE OLD SAMPLE LIST FOR THIS      GDI1371
027612*    PROFILE (IF ANY) WITH ANY SAMPLE NEW TO THIS RUN TACKED ON  GDI1372
027614*    AT THE END.  A SAMPLE CARRIED OVER FROM THE OLD LIST NEVER  GDI1373
027616*    MOVES, SO AN EXISTING ENTITY ROW'S UNTOUCHED CELLS STAY     GDI1374
027618*    LINED UP WITHOUT BEING REWRITTEN.                           GDI1375
027620 01  WS-MERGE-SAMPLE-TABLE.                                      GDI1365
027630     05  WS-OLD-SAMPLE-COUNT     PIC 9(04) COMP.                 GDI1366
027640     05  WS-MERGED-SAMPLE-COUNT  PIC 9(04) COMP.                 GDI1367
027650     05  WS-MERGED-SAMPLE-ENTRY OCCURS 3000 TIMES                GDI1368
027660                        INDEXED BY WS-MERGE-IDX.                 GDI1369
027670         10  WS-MERGED-SAMPLE-ID  PIC 9(09).                     GDI1370
027680                                                                 GDI1376
027700 01  WS-ROW-WORK.                                                GDI0278
027800     05  WS-CURRENT-ENTITY-ID        PIC 9(09).                  GDI0279
027900     05  WS-ROW-VALUE-TABLE OCCURS 3000 TIMES                    GDI0280
028000                            INDEXED BY WS-VAL-IDX                 GDI0281
028100                            PIC X(32).                            GDI0282
028200     05  WS-TRIMMED-VALUE            PIC X(32).                  GDI0283
028300     05  WS-TRIMMED-LTH              PIC S9(04) COMP.            GDI0284
028400     05  WS-VALUE-NUMERIC            PIC S9(03)V9(2).             GDI0285
028410     05  WS-BLANK-START-IDX      PIC 9(04) COMP.                 GDI1378
028500     05  WS-VALUE-NUMERIC-R REDEFINES WS-VALUE-NUMERIC.          GDI0286
028600         10  WS-VN-WHOLE             PIC S9(03).                 GDI0287
028700         10  WS-VN-DECIMAL           PIC 9(02).                  GDI0288
028750     05  WS-GNR-SAVE-SYMBOL          PIC X(64).                  GDI1160
028800                                                                 GDI0289
028900 01  WS-ENTITY-TOUCHED-TABLE.                                    GDI0290
029000     05  WS-ENTITY-TOUCHED-COUNT     PIC 9(05) COMP.             GDI0291
029100     05  WS-ENTITY-TOUCHED-ENTRY OCCURS 8000 TIMES               GDI0292
029200                        ASCENDING KEY IS WS-ET-ENTITY-ID          GDI0293
029300                        INDEXED BY WS-ET-IDX.                     GDI0294
029400         10  WS-ET-ENTITY-ID         PIC 9(09).                  GDI0295
029450 01  WS-ARRAYID-TOUCHED-TABLE.                                   GDI1161
029460     05  WS-ARRAYID-TOUCHED-COUNT   PIC 9(05) COMP.               GDI1162
029470     05  WS-ARRAYID-TOUCHED-ENTRY OCCURS 8000 TIMES               GDI1163
029480                        INDEXED BY WS-AT-IDX                       GDI1164
029490                        PIC X(64).                                 GDI1165
029500                                                                 GDI0296
029600 01  WS-GNR-REQUEST.                                             GDI0297
029700     05  WS-GNR-INPUT-TEXT           PIC X(128).                 GDI0298
029800     05  WS-GNR-INPUT-MODE           PIC X(01).                  GDI0299
029900                                                                 GDI0300
030000 01  WS-GNR-RESULT.                                              GDI0301
030100     05  WS-GNR-CANDIDATE-COUNT      PIC 9(02) COMP.             GDI0302
030200     05  WS-GNR-CANDIDATE-TABLE OCCURS 10 TIMES                  GDI0303
030300                        INDEXED BY WS-GNR-IDX.                    GDI0304
030400         10  WS-GNR-CAND-SYMBOL      PIC X(64).                  GDI0305
030500     05  WS-GNR-ARRAY-ID             PIC X(64).                  GDI0306
030600     05  WS-GNR-RESIDUE              PIC X(16).                  GDI0307
030700     05  WS-GNR-MULTI-GENE-SW        PIC X(01).                  GDI0308
030800         88  WS-GNR-IS-MULTI-GENE      VALUE "Y".                GDI0309
030900     05  WS-GNR-UNKNOWN-MARKER-SW    PIC X(01).                  GDI0310
031000         88  WS-GNR-IS-UNKNOWN-MARKER  VALUE "Y".                GDI0311
031100     05  WS-GNR-SKIP-ROW-SW          PIC X(01).                  GDI0312
031200         88  WS-GNR-SKIP-ROW           VALUE "Y".                GDI0313
031300     05  WS-GNR-RETURN-CD            PIC S9(04) COMP.            GDI0314
031320                                                                 GDI1482
031330*    ALIAS RESOLUTION MAY HIT MORE THAN ONE GENEMSTR ROW - EVERY  GDI1483
031340*    HIT IS KEPT HERE SO A MIRNA AMONG THEM CAN FAN OUT INDEPEND- GDI1484
031350*    ENTLY OF WHATEVER ELSE THE SAME ALIAS ALSO MATCHED.          GDI1485
031360 01  WS-ALIAS-MATCH-RESULT.                                      GDI1486
031365     05  WS-ALIAS-MATCH-COUNT   PIC 9(02) COMP.                  GDI1487
031370     05  WS-ALIAS-MIRNA-COUNT   PIC 9(02) COMP.                  GDI1488
031375     05  WS-ALIAS-STORED-COUNT  PIC 9(02) COMP.                  GDI1489
031380     05  WS-ALIAS-MATCH-TABLE OCCURS 10 TIMES                    GDI1490
031385                        INDEXED BY WS-ALIAS-IDX.                  GDI1491
031387         10  WS-ALIAS-ENTITY-ID     PIC 9(09).                   GDI1492
031390         10  WS-ALIAS-IS-MIRNA-SW   PIC X(01).                   GDI1493
031393             88  WS-ALIAS-IS-MIRNA    VALUE "Y".                 GDI1494
031400                                                                 GDI0315
031500 01  WS-TRIM-LINKAGE.                                            GDI0316
031600     05  WS-TRIM-RAW                 PIC X(32).                  GDI0317
031700     05  WS-TRIM-RESULT              PIC X(32).                  GDI0318
031800     05  WS-TRIM-LTH                 PIC S9(04) COMP.            GDI0319
031900                                                                 GDI0320
032000 01  WS-DATE-WORK.                                               GDI0321
032100     05  WS-DATE                     PIC 9(06).                  GDI0322
032200     05  WS-DATE-R REDEFINES WS-DATE.                            GDI0323
032300         10  WS-DATE-YY              PIC 9(02).                  GDI0324
032400         10  WS-DATE-MM              PIC 9(02).                  GDI0325
032500         10  WS-DATE-DD              PIC 9(02).                  GDI0326
032600     05  WS-FULL-DATE                PIC 9(08).                  GDI0327
032700                                                                 GDI0328
032800 01  COUNTERS-IDXS-AND-ACCUMULATORS.                             GDI0329
032900     05  RECORDS-READ                PIC 9(07) COMP.             GDI0330
033000     05  RECORDS-ADDED               PIC 9(07) COMP.             GDI0331
033100     05  RECORDS-SKIPPED             PIC 9(07) COMP.             GDI0332
033200     05  RECORDS-IN-ERROR            PIC 9(07) COMP.             GDI0333
033300     05  MULTI-GENE-EXTRA-RECS       PIC 9(07) COMP.             GDI0334
033400     05  CNA-EVENTS-WRITTEN          PIC 9(07) COMP.             GDI0335
033500     05  MIRNA-FANOUT-COUNT          PIC 9(07) COMP.             GDI0336
033550     05  AMBIGUOUS-GENE-ROWS         PIC 9(07) COMP.              GDI1166
033560     05  DUPLICATE-ARRAYID-ROWS      PIC 9(07) COMP.              GDI1167
033570     05  SAMPLES-SKIPPED-NORMAL      PIC 9(07) COMP.              GDI1320
033600     05  ENTITIES-BLANKED            PIC 9(07) COMP.             GDI0337
033700     05  ROW-SUB                     PIC 9(04) COMP.             GDI0338
033800     05  COL-SUB                     PIC 9(04) COMP.             GDI0339
033900     05  PROGRESS-PCT                PIC 9(03) COMP.             GDI0340
034000                                                                 GDI0341
034100 01  MISC-WS-FLDS.                                               GDI0342
034200     05  RETURN-CD                   PIC S9(04) COMP VALUE 0.    GDI0343
034300     05  WS-DUP-FOUND-SW             PIC X(01).                  GDI0344
034400         88  WS-DUP-FOUND               VALUE "Y".               GDI0345
034500                                                                 GDI0346
034600 01  FLAGS-AND-SWITCHES.                                         GDI0347
034700     05  MORE-DATA-SW                PIC X(01) VALUE "Y".        GDI0348
034800         88  NO-MORE-DATA               VALUE "N".               GDI0349
034900     05  HEADER-ROW-SW               PIC X(01) VALUE "Y".        GDI0350
035000         88  ON-HEADER-ROW              VALUE "Y".               GDI0351
035100     05  ROW-ERROR-SW                PIC X(01) VALUE "N".        GDI0352
035200         88  ROW-IS-INVALID             VALUE "Y".               GDI0353
035300     05  SKIP-ROW-SW                 PIC X(01) VALUE "N".        GDI0354
035400         88  SKIP-THIS-ROW              VALUE "Y".               GDI0355
035420     05  WS-GENE-RESOLVED-SW         PIC X(01).                  GDI1168
035430         88  WS-GENE-WAS-RESOLVED      VALUE "Y".                GDI1169
035440     05  WS-MULTI-GENE-REJECT-SW     PIC X(01).                  GDI1170
035450         88  WS-MULTI-GENE-REJECTED    VALUE "Y".                GDI1171
035460     05  WS-ARRAYID-DUP-SW           PIC X(01).                  GDI1172
035470         88  WS-ARRAYID-IS-DUP         VALUE "Y".                GDI1173
035480     05  WS-COL-EXCLUDED-SW          PIC X(01).                  GDI1321
035490         88  WS-COL-IS-EXCLUDED        VALUE "Y".                GDI1322
035492     05  WS-MERGE-FOUND-SW          PIC X(01).                   GDI1377
035500                                                                 GDI0356
035600 COPY ABNDREC.                                                   GDI0357
035700                                                                 GDI0358
035800 PROCEDURE DIVISION.                                             GDI0359
035900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                     GDI0360
036000     PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-DATA.      GDI0361
036100     PERFORM 900-CLEANUP THRU 900-EXIT.                          GDI0362
036200     MOVE +0 TO RETURN-CODE.                                     GDI0363
036300     GOBACK.                                                     GDI0364
036400                                                                 GDI0365
036500 000-HOUSEKEEPING.                                               GDI0366
036600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                       GDI0367
036700     DISPLAY "******** BEGIN JOB GDIMPRT ********".              GDI0368
036800     ACCEPT WS-DATE FROM DATE.                                   GDI0369
036900     IF WS-DATE-YY < 70                                          GDI0370
037000         MOVE 20 TO WS-FULL-DATE (1:2)                           GDI0371
037100     ELSE                                                        GDI0372
037200         MOVE 19 TO WS-FULL-DATE (1:2).                          GDI0373
037300     MOVE WS-DATE TO WS-FULL-DATE (3:6).                         GDI0374
037400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                  GDI0375
037500     MOVE ZERO TO WS-ENTITY-TOUCHED-COUNT PDAN-ROW-COUNT.        GDI0376
037600     PERFORM 800-OPEN-FILES THRU 800-EXIT.                       GDI0377
037700     PERFORM 210-LOAD-PDANNOT-FILE THRU 210-EXIT.                GDI0378
037800     IF UPDATE-MODE-RUN                                          GDI0379
037900         PERFORM 220-PRELOAD-EXISTING-MATRIX THRU 220-EXIT.      GDI0380
038000     PERFORM 500-READ-DATA-ROW THRU 500-EXIT.                    GDI0381
038100     IF NO-MORE-DATA                                             GDI0382
038200         MOVE "EMPTY INPUT FILE" TO ABEND-REASON                 GDI0383
038300         GO TO 1000-ABEND-RTN.                                   GDI0384
038400     PERFORM 300-READ-HEADER THRU 300-EXIT.                      GDI0385
038500 000-EXIT.                                                       GDI0386
038600     EXIT.                                                       GDI0387
038700                                                                 GDI0388
038800 100-MAINLINE.                                                   GDI0389
038900     MOVE "100-MAINLINE" TO PARA-NAME.                           GDI0390
039000     PERFORM 400-PROCESS-ROW THRU 400-EXIT.                      GDI0391
039100     PERFORM 500-READ-DATA-ROW THRU 500-EXIT.                    GDI0392
039200     IF RECORDS-READ > ZERO                                      GDI0393
039300         PERFORM 410-SHOW-PROGRESS THRU 410-EXIT.                GDI0394
039400 100-EXIT.                                                       GDI0395
039500     EXIT.                                                       GDI0396
039600                                                                 GDI0397
039700 210-LOAD-PDANNOT-FILE.                                          GDI0398
039800     MOVE "210-LOAD-PDANNOT-FILE" TO PARA-NAME.                  GDI0399
039900     OPEN INPUT PDANFILE.                                        GDI0400
040000     IF NOT PDAN-CODE-OKAY                                       GDI0401
040100         DISPLAY "** NO PD-ANNOTATION FILE SUPPLIED **"          GDI0402
040200         GO TO 210-EXIT.                                         GDI0403
040250     MOVE SPACE TO PDAN-MORE-ROWS-SW.                            GDI0403A
040300     PERFORM 215-READ-ONE-PDANNOT THRU 215-EXIT                  GDI0404
040400         UNTIL PDAN-NO-MORE-ROWS                                 GDI0405
040500         OR PDAN-ROW-COUNT = PDAN-MAX-ROWS.                      GDI0406
040600     CLOSE PDANFILE.                                             GDI0407
040700     DISPLAY "** PD-ANNOTATION ROWS LOADED **".                  GDI0408
040800     DISPLAY PDAN-ROW-COUNT.                                     GDI0409
040900 210-EXIT.                                                       GDI0410
041000     EXIT.                                                       GDI0411
041100                                                                 GDI0412
041200 215-READ-ONE-PDANNOT.                                           GDI0413
041300     READ PDANFILE INTO PDAN-REC                                 GDI0414
041400         AT END                                                  GDI0415
041500         MOVE "N" TO PDAN-MORE-ROWS-SW                           GDI0416
041600         GO TO 215-EXIT                                          GDI0417
041700     END-READ.                                                   GDI0418
041800     ADD 1 TO PDAN-ROW-COUNT.                                    GDI0419
041900     MOVE PDAN-SAMPLE-ID  TO PDAN-T-SAMPLE-ID (PDAN-ROW-COUNT).  GDI0420
042000     MOVE PDAN-ENTREZ-GENE-ID TO                                 GDI0421
042100         PDAN-T-ENTREZ-GENE-ID (PDAN-ROW-COUNT).                 GDI0422
042200     MOVE PDAN-CBP-DRIVER TO PDAN-T-DRIVER (PDAN-ROW-COUNT).     GDI0423
042300     MOVE PDAN-CBP-DRIVER-ANNOT TO                               GDI0424
042400         PDAN-T-DRIVER-ANNOT (PDAN-ROW-COUNT).                   GDI0425
042500     MOVE PDAN-CBP-DRIVER-TIERS TO                               GDI0426
042600         PDAN-T-DRIVER-TIERS (PDAN-ROW-COUNT).                   GDI0427
042700     MOVE PDAN-CBP-DRIVER-TIERS-ANNOT TO                         GDI0428
042800         PDAN-T-DRIVER-TIERS-ANN (PDAN-ROW-COUNT).               GDI0429
042900     MOVE "N" TO PDAN-T-MATCHED-SW (PDAN-ROW-COUNT).             GDI0430
043000 215-EXIT.                                                       GDI0431
043100     EXIT.                                                       GDI0432
043200                                                                 GDI0433
043300*    UPDATE-MODE PASS - REMEMBER WHICH ENTITIES ALREADY HAVE A   GDI0434
043400*    STORED ROW FOR THIS PROFILE SO 800-WRITE-UNTOUCHED-ENTITIES GDI0435
043500*    CAN BLANK OUT ANY THAT DO NOT REAPPEAR IN THE NEW FILE.     GDI0436
043600 220-PRELOAD-EXISTING-MATRIX.                                    GDI0437
043700     MOVE "220-PRELOAD-EXISTING-MATRIX" TO PARA-NAME.            GDI0438
043800     DISPLAY "** UPDATE-MODE RUN - PRELOADING EXISTING MATRIX **"GDI0439
043900     MOVE ZERO TO WS-ENTITY-TOUCHED-COUNT.                       GDI0440
044000     START GALTMSTR KEY IS NOT LESS THAN GALT-KEY                GDI0441
044100         INVALID KEY MOVE "23" TO GALTMSTR-STATUS.               GDI0442
044200     PERFORM 225-PRELOAD-ONE-ROW THRU 225-EXIT                   GDI0443
044300         UNTIL GALTMSTR-STATUS NOT = "00"                        GDI0444
044400         OR WS-ENTITY-TOUCHED-COUNT = 8000.                      GDI0445
044500 220-EXIT.                                                       GDI0446
044600     EXIT.                                                       GDI0447
044700                                                                 GDI0448
044800 225-PRELOAD-ONE-ROW.                                            GDI0449
044900     READ GALTMSTR NEXT RECORD                                   GDI0450
045000         AT END MOVE "10" TO GALTMSTR-STATUS                     GDI0451
045100         GO TO 225-EXIT                                          GDI0452
045200     END-READ.                                                   GDI0453
045300     ADD 1 TO WS-ENTITY-TOUCHED-COUNT.                           GDI0454
045400     MOVE GALT-ENTITY-ID TO                                      GDI0455
045500         WS-ET-ENTITY-ID (WS-ENTITY-TOUCHED-COUNT).              GDI0456
045600     MOVE "N" TO GALT-TOUCHED-THIS-RUN-SW.                       GDI0457
046700 225-EXIT.                                                       GDI0458
046800     EXIT.                                                       GDI0459
046900                                                                 GDI0460
047000*    THE HEADER ROW CARRIES THE FEATURE-ID COLUMNS FIRST         GDI0461
047100*    (HUGO_SYMBOL, ENTREZ_GENE_ID, ...) FOLLOWED BY ONE COLUMN    GDI0462
047200*    PER SAMPLE.  300-READ-HEADER SPLITS IT, 320 WORKS OUT WHICH  GDI0463
047300*    PROFILE TYPE WE ARE LOOKING AT AND 340 FINDS WHERE THE       GDI0464
047400*    SAMPLE COLUMNS START.                                       GDI0465
047500 300-READ-HEADER.                                                GDI0466
047600     MOVE "300-READ-HEADER" TO PARA-NAME.                        GDI0467
047700     PERFORM 520-SPLIT-ROW THRU 520-EXIT.                        GDI0468
047800     PERFORM 320-CLASSIFY-PROFILE THRU 320-EXIT.                 GDI0469
047900     PERFORM 330-VALIDATE-REQUIRED-COLUMNS THRU 330-EXIT.        GDI0470
048000     PERFORM 340-FIND-SAMPLE-START THRU 340-EXIT.                GDI0471
048100     PERFORM 360-RESOLVE-SAMPLE-COLUMNS THRU 360-EXIT.           GDI0472
048150     PERFORM 375-BUILD-MERGED-SAMPLE-LIST THRU 375-EXIT.         GDI1379
048200     PERFORM 380-MATCH-PDANNOT-TO-SAMPLES THRU 380-EXIT.         GDI0473
048300     PERFORM 390-WRITE-SAMPLE-LIST THRU 390-EXIT.                GDI0474
048400     IF GALD-TYPE-DISC-CNA AND UPDATE-MODE-RUN                   GDI0475
048500         PERFORM 250-PRIME-CNA-EVENTS THRU 250-EXIT.             GDI0476
048600     IF GALD-TYPE-GENERIC-ASSAY                                  GDI0477
048700         PERFORM 260-PRIME-GENERIC-ASSAY-MAP THRU 260-EXIT.      GDI0478
048800     MOVE "N" TO HEADER-ROW-SW.                                  GDI0479
048900     PERFORM 500-READ-DATA-ROW THRU 500-EXIT.                    GDI0480
049000 300-EXIT.                                                       GDI0481
049100     EXIT.                                                       GDI0482
049200                                                                 GDI0483
049300*    PROFILE TYPE IS TAKEN FROM THE STORED PROFILE MASTER, NOT    GDI0484
049400*    GUESSED FROM THE HEADER - THE HEADER'S FEATURE COLUMNS ONLY  GDI0485
049500*    TELL US WHICH FEATURE-ID FIELDS TO EXPECT PER ROW.  A        GDI0486
049520*    COPY-NUMBER-ALT PROFILE NOT FLAGGED FOR ANALYSIS DOES NOT    GDI1361
049540*    GET THE DISCRETIZED-CNA TREATMENT - IT FALLS THROUGH TO      GDI1362
049560*    THE STANDARD-GENE BUCKET LIKE ANY OTHER ALTERATION TYPE.     GDI1363
049600 320-CLASSIFY-PROFILE.                                           GDI0487
049700     MOVE "320-CLASSIFY-PROFILE" TO PARA-NAME.                   GDI0488
049800     MOVE PROF-PROFILE-ID TO WS-CUR-PROFILE-ID.                  GDI0489
049900     READ PROFMSTR INTO PROFMSTR-REC                             GDI0490
050000         KEY IS PROF-PROFILE-ID                                  GDI0491
050100         INVALID KEY                                             GDI0492
050200         MOVE "PROFILE NOT ON PROFILE MASTER" TO ABEND-REASON    GDI0493
050300         GO TO 1000-ABEND-RTN                                    GDI0494
050400     END-READ.                                                   GDI0495
050500     MOVE PROF-STUDY-ID TO WS-CUR-STUDY-ID.                      GDI0496
050600     EVALUATE TRUE                                               GDI0497
050650         WHEN PROF-COPY-NUMBER-ALT AND PROF-SHOW-IN-ANALYSIS     GDI1360
050700             MOVE "DC" TO GALD-PROFILE-TYPE-SW                   GDI0499
050900             MOVE 2 TO WS-REQ-FEATURE-COL-COUNT                  GDI0500
051000         WHEN PROF-PROTEIN-LEVEL                                 GDI0501
051100             MOVE "RP" TO GALD-PROFILE-TYPE-SW                   GDI0502
051200             MOVE 1 TO WS-REQ-FEATURE-COL-COUNT                  GDI0503
051300         WHEN PROF-GENESET-SCORE                                 GDI0504
051400             MOVE "GS" TO GALD-PROFILE-TYPE-SW                   GDI0505
051500             MOVE 1 TO WS-REQ-FEATURE-COL-COUNT                  GDI0506
051600         WHEN PROF-GENERIC-ASSAY                                 GDI0507
051700             MOVE "GA" TO GALD-PROFILE-TYPE-SW                   GDI0508
051800             MOVE 1 TO WS-REQ-FEATURE-COL-COUNT                  GDI0509
051900         WHEN OTHER                                              GDI0510
052000             MOVE "SG" TO GALD-PROFILE-TYPE-SW                   GDI0511
052100             MOVE 2 TO WS-REQ-FEATURE-COL-COUNT                  GDI0512
052200     END-EVALUATE.                                               GDI0513
052300 320-EXIT.                                                       GDI0514
052400     EXIT.                                                       GDI0515
052500                                                                 GDI0516
052600*    A STANDARD-GENE OR DISCRETIZED-CNA HEADER MUST CARRY BOTH    GDI0517
052700*    HUGO_SYMBOL AND ENTREZ_GENE_ID SOMEWHERE IN ITS FEATURE      GDI0518
052800*    COLUMNS - RPPA, GSVA AND GENERIC-ASSAY EACH NEED ONLY ONE    GDI0519
052900*    ID COLUMN OF THEIR OWN KIND.                                 GDI0520
053000 330-VALIDATE-REQUIRED-COLUMNS.                                  GDI0521
053100     MOVE "330-VALIDATE-REQUIRED-COLUMNS" TO PARA-NAME.          GDI0522
053200     IF GALD-COL-COUNT < WS-REQ-FEATURE-COL-COUNT                GDI0523
053300         MOVE "HEADER MISSING REQUIRED FEATURE COLUMN"           GDI0524
053400             TO ABEND-REASON                                     GDI0525
053500         GO TO 1000-ABEND-RTN.                                   GDI0526
053600 330-EXIT.                                                       GDI0527
053700     EXIT.                                                       GDI0528
053800                                                                 GDI0529
053900 340-FIND-SAMPLE-START.                                          GDI0530
054000     MOVE "340-FIND-SAMPLE-START" TO PARA-NAME.                  GDI0531
054100     EVALUATE TRUE                                               GDI0532
054200         WHEN GALD-TYPE-DISC-CNA OR GALD-TYPE-STD-GENE           GDI0533
054300             MOVE 3 TO WS-SAMPLE-START-COL                       GDI0534
054400         WHEN OTHER                                              GDI0535
054500             MOVE 2 TO WS-SAMPLE-START-COL                       GDI0536
054600     END-EVALUATE.                                               GDI0537
054700     COMPUTE WS-RAW-SAMPLE-COL-COUNT =                           GDI1326
054800         GALD-COL-COUNT - WS-SAMPLE-START-COL + 1.               GDI0539
054900     IF WS-RAW-SAMPLE-COL-COUNT < 1                              GDI1327
055000         MOVE "HEADER HAS NO SAMPLE COLUMNS" TO ABEND-REASON     GDI0541
055100         GO TO 1000-ABEND-RTN.                                   GDI0542
055200 340-EXIT.                                                       GDI0543
055300     EXIT.                                                       GDI0544
055400                                                                 GDI0545
055500*    EVERY SAMPLE COLUMN MUST RESOLVE TO A ROW ON THE SAMPLE     GDI0546
055600*    MASTER FOR THIS STUDY.  A SAMPLE FOUND ON FILE THAT IS      GDI1328
055700*    MARKED NORMAL IS KEPT ON THE SAMPLE LIST FOR COLUMN         GDI1329
055800*    ALIGNMENT BUT NEVER LINKED TO THE PROFILE OR MATCHED        GDI1330
055850*    AGAINST PD-ANNOTATION.  A SAMPLE NOT FOUND ON FILE IS       GDI1331
055870*    DROPPED FROM THE ROW WHEN ITS ID NAMES A NORMAL SAMPLE,     GDI1332
055890*    AND ABENDS THE RUN OTHERWISE - WE NEVER MINT A SAMPLE       GDI1333
055895*    MASTER ROW JUST BECAUSE A COLUMN HEADER WAS UNRECOGNIZED.   GDI1334
056000 360-RESOLVE-SAMPLE-COLUMNS.                                     GDI0551
056100     MOVE "360-RESOLVE-SAMPLE-COLUMNS" TO PARA-NAME.             GDI0552
056150     MOVE ZERO TO WS-SAMPLE-COL-COUNT.                           GDI1335
056200     MOVE ZERO TO COL-SUB.                                       GDI0553
056300     PERFORM 365-LINK-SAMPLE-TO-PROFILE THRU 365-EXIT            GDI0554
056400         VARYING COL-SUB FROM WS-SAMPLE-START-COL BY 1           GDI0555
056500         UNTIL COL-SUB > GALD-COL-COUNT.                         GDI0556
056600 360-EXIT.                                                       GDI0557
056700     EXIT.                                                       GDI0558
056900 365-LINK-SAMPLE-TO-PROFILE.                                     GDI0560
057000     MOVE GALD-SAMPLE-COL (COL-SUB - WS-SAMPLE-START-COL + 1)    GDI0561
057100         TO SAMP-STABLE-ID.                                      GDI0562
057200     MOVE WS-CUR-STUDY-ID TO SAMP-STUDY-ID.                      GDI0563
057250     MOVE "N" TO WS-COL-EXCLUDED-SW.                             GDI1336
057300     READ SAMPMSTR INTO SAMPMSTR-REC                             GDI0564
057400         KEY IS SAMP-KEY                                         GDI0565
057500         INVALID KEY                                             GDI0566
057600         PERFORM 367-CHECK-NORMAL-SAMPLE THRU 367-EXIT           GDI1337
057700     END-READ.                                                   GDI0568
057750     IF WS-COL-IS-EXCLUDED                                       GDI1338
057760         GO TO 365-EXIT.                                         GDI1339
057800     ADD 1 TO WS-SAMPLE-COL-COUNT.                               GDI1340
057850     SET WS-XREF-IDX TO WS-SAMPLE-COL-COUNT.                     GDI1341
057870     MOVE COL-SUB TO WS-XREF-COL-SUB (WS-XREF-IDX).              GDI1342
058000     MOVE SAMP-INTERNAL-ID TO                                    GDI0571
058100         WS-XREF-INTERNAL-ID (WS-XREF-IDX).                      GDI0572
058200     IF SAMP-IS-NORMAL-SAMPLE                                    GDI0573
058300         MOVE "Y" TO WS-XREF-IS-NORMAL-SW (WS-XREF-IDX)          GDI0574
058400     ELSE                                                        GDI0575
058500         MOVE "N" TO WS-XREF-IS-NORMAL-SW (WS-XREF-IDX)          GDI0576
058600         MOVE SAMP-INTERNAL-ID TO SMPP-SAMPLE-ID                 GDI0577
058700         MOVE WS-CUR-PROFILE-ID TO SMPP-PROFILE-ID               GDI0578
058800         MOVE SPACES TO SMPP-GENE-PANEL-ID                       GDI0579
058900         WRITE SMPPROF-FD-REC FROM SMPPROF-REC                   GDI0580
059000             INVALID KEY REWRITE SMPPROF-FD-REC FROM SMPPROF-REC GDI0581
059100                 INVALID KEY CONTINUE                            GDI0582
059200             END-WRITE                                           GDI0583
059300         END-WRITE.                                              GDI0584
059400 365-EXIT.                                                       GDI0585
059500     EXIT.                                                       GDI0586
059600*    A SAMPLE COLUMN THAT MISSED SAMPMSTR IS RESOLVED HERE -     GDI1343
059650*    A NAME STARTING WITH N IS THIS SHOP'S MARK FOR A NORMAL     GDI1344
059680*    SAMPLE, SO A MISSING ONE IS QUIETLY DROPPED FROM THE ROW    GDI1345
059690*    AND COUNTED; ANYTHING ELSE MISSING IS A LOAD ERROR.         GDI1346
059700 367-CHECK-NORMAL-SAMPLE.                                        GDI1347
059800     IF SAMP-STABLE-ID (1:1) = "N"                               GDI1348
059900         MOVE "Y" TO WS-COL-EXCLUDED-SW                          GDI1349
060000         ADD 1 TO SAMPLES-SKIPPED-NORMAL                         GDI1350
060050         DISPLAY "** NORMAL SAMPLE SKIPPED - "                   GDI1351
060060             SAMP-STABLE-ID                                      GDI1357
060070     ELSE                                                        GDI1352
060080         MOVE "SAMPLE NOT FOUND ON SAMPLE MASTER" TO             GDI1353
060085             ABEND-REASON                                        GDI1358
060090         GO TO 1000-ABEND-RTN.                                   GDI1354
060100 367-EXIT.                                                       GDI1355
060150     EXIT.                                                       GDI1356
060200*    UPDATE MODE MUST NOT SHUFFLE A SAMPLE THAT WAS ALREADY ON    GDI1380
060210*    FILE INTO A NEW COLUMN POSITION - EVERY GALTMSTR ROW ON      GDI1381
060220*    DISK IS KEYED TO THE OLD SMPLIST ORDER, SO 375 BUILDS A      GDI1382
060230*    MERGED LIST THAT KEEPS THE OLD ORDER UNTOUCHED AND ONLY      GDI1383
060240*    APPENDS SAMPLES THIS RUN INTRODUCED THAT WERE NEVER ON       GDI1384
060250*    FILE BEFORE.  720-MERGE-EXISTING-ROW AND 390-WRITE-SAMPLE-   GDI1385
060260*    LIST BOTH DRIVE OFF THE RESULT.  TICKET GDL-561.             GDI1386
060270 375-BUILD-MERGED-SAMPLE-LIST.                                    GDI1387
060280     MOVE "375-BUILD-MERGED-SAMPLE-LIST" TO PARA-NAME.            GDI1388
060290     MOVE ZERO TO WS-OLD-SAMPLE-COUNT.                            GDI1389
060300     MOVE ZERO TO WS-MERGED-SAMPLE-COUNT.                         GDI1390
060310     MOVE WS-CUR-PROFILE-ID TO SMPL-PROFILE-ID.                   GDI1391
060320     READ SMPLIST INTO SMPLIST-REC                                GDI1392
060330         KEY IS SMPL-PROFILE-ID                                   GDI1393
060340         INVALID KEY                                              GDI1394
060350         CONTINUE                                                 GDI1395
060360         NOT INVALID KEY                                          GDI1396
060370         MOVE SMPL-SAMPLE-COUNT TO WS-OLD-SAMPLE-COUNT            GDI1397
060380         PERFORM 377-COPY-ONE-OLD-SAMPLE THRU 377-EXIT            GDI1398
060390             VARYING WS-MERGE-IDX FROM 1 BY 1                     GDI1399
060400             UNTIL WS-MERGE-IDX > WS-OLD-SAMPLE-COUNT             GDI1400
060410     END-READ.                                                    GDI1401
060420     MOVE WS-OLD-SAMPLE-COUNT TO WS-MERGED-SAMPLE-COUNT.          GDI1402
060430     PERFORM 378-PLACE-ONE-XREF THRU 378-EXIT                     GDI1403
060440         VARYING WS-XREF-IDX FROM 1 BY 1                          GDI1404
060450         UNTIL WS-XREF-IDX > WS-SAMPLE-COL-COUNT.                 GDI1405
060460 375-EXIT.                                                        GDI1406
060470     EXIT.                                                        GDI1407
060480                                                                  GDI1408
060490 377-COPY-ONE-OLD-SAMPLE.                                         GDI1409
060500     MOVE SMPL-SAMPLE-TABLE (WS-MERGE-IDX) TO                     GDI1410
060510         WS-MERGED-SAMPLE-ID (WS-MERGE-IDX).                      GDI1411
060520 377-EXIT.                                                        GDI1412
060530     EXIT.                                                        GDI1413
060540                                                                  GDI1414
060550*    A SAMPLE COLUMN ON THIS RUN'S HEADER THAT MATCHES A SAMPLE   GDI1415
060560*    ALREADY IN THE MERGED LIST KEEPS ITS OLD POSITION; ONE THAT  GDI1416
060570*    DOES NOT IS BRAND NEW AND IS APPENDED TO THE END OF THE      GDI1417
060580*    LIST, WHICH IS WHY THE COUNT GROWS AS WE GO.                 GDI1418
060590 378-PLACE-ONE-XREF.                                              GDI1419
060600     MOVE "N" TO WS-MERGE-FOUND-SW.                               GDI1420
060610     PERFORM 379-TEST-ONE-MERGE-SLOT THRU 379-EXIT                GDI1421
060620         VARYING WS-MERGE-IDX FROM 1 BY 1                         GDI1422
060630         UNTIL WS-MERGE-IDX > WS-MERGED-SAMPLE-COUNT              GDI1423
060640         OR WS-MERGE-FOUND-SW = "Y".                              GDI1424
060650     IF WS-MERGE-FOUND-SW = "N"                                   GDI1425
060660         ADD 1 TO WS-MERGED-SAMPLE-COUNT                          GDI1426
060670         SET WS-MERGE-IDX TO WS-MERGED-SAMPLE-COUNT               GDI1427
060680         MOVE WS-XREF-INTERNAL-ID (WS-XREF-IDX) TO                GDI1428
060690             WS-MERGED-SAMPLE-ID (WS-MERGE-IDX)                   GDI1429
060700         MOVE WS-MERGE-IDX TO WS-XREF-MERGED-POS (WS-XREF-IDX)    GDI1430
060710     END-IF.                                                      GDI1431
060720 378-EXIT.                                                        GDI1432
060730     EXIT.                                                        GDI1433
060740                                                                  GDI1434
060750 379-TEST-ONE-MERGE-SLOT.                                         GDI1435
060760     IF WS-MERGED-SAMPLE-ID (WS-MERGE-IDX) =                      GDI1436
060770             WS-XREF-INTERNAL-ID (WS-XREF-IDX)                    GDI1437
060780         MOVE "Y" TO WS-MERGE-FOUND-SW                            GDI1438
060790         MOVE WS-MERGE-IDX TO WS-XREF-MERGED-POS (WS-XREF-IDX)    GDI1439
060800     END-IF.                                                      GDI1440
060810 379-EXIT.                                                        GDI1441
060820     EXIT.                                                        GDI1442
060830                                                                  GDI1443
061100                                                                 GDI0602
061200*    ANY PD-ANNOTATION ROW WHOSE SAMPLE ID IS NOT A COLUMN ON     GDI0603
061300*    THIS PROFILE'S HEADER IS LEFT UNMATCHED - 900-CLEANUP        GDI0604
061400*    WARNS ABOUT LEFTOVER UNMATCHED ROWS AT END OF JOB.           GDI0605
061500 380-MATCH-PDANNOT-TO-SAMPLES.                                   GDI0606
061600     MOVE "380-MATCH-PDANNOT-TO-SAMPLES" TO PARA-NAME.           GDI0607
061700     IF PDAN-ROW-COUNT = ZERO                                    GDI0608
061800         GO TO 380-EXIT.                                         GDI0609
061900     PERFORM 385-MATCH-ONE-PDAN-ROW THRU 385-EXIT                GDI0610
062000         VARYING ROW-SUB FROM 1 BY 1                             GDI0611
062100         UNTIL ROW-SUB > PDAN-ROW-COUNT.                         GDI0612
062200 380-EXIT.                                                       GDI0613
062300     EXIT.                                                       GDI0614
062400                                                                 GDI0615
062500 385-MATCH-ONE-PDAN-ROW.                                         GDI0616
062600     MOVE WS-CUR-STUDY-ID TO SAMP-STUDY-ID.                      GDI0617
062700     MOVE PDAN-T-SAMPLE-ID (ROW-SUB) TO SAMP-STABLE-ID.          GDI0618
062800     READ SAMPMSTR INTO SAMPMSTR-REC                             GDI0619
062900         KEY IS SAMP-KEY                                         GDI0620
063000         INVALID KEY CONTINUE                                    GDI0621
063100         NOT INVALID KEY                                         GDI0622
063200         MOVE "Y" TO PDAN-T-MATCHED-SW (ROW-SUB)                 GDI0623
063300     END-READ.                                                   GDI0624
063400 385-EXIT.                                                       GDI0625
063500     EXIT.                                                       GDI0626
063600                                                                 GDI0627
063700*    THE SAMPLE LIST STORE HOLDS THE SAMPLE COLUMN ORDER FOR      GDI0628
063800*    THIS PROFILE IN THE SAME SEQUENCE THE VALUE TABLE ON EVERY   GDI0629
063900*    GALTMSTR ROW IS STORED IN - THE TWO MUST NEVER DRIFT APART.  GDI0630
063920*    THE MERGED LIST FROM 375 IS WHAT ACTUALLY GETS WRITTEN -    GDI1468
063930*    A PROFILE SEEN FOR THE FIRST TIME GETS ITS CREATE DATE      GDI1469
063940*    STAMPED HERE; ONE THAT ALREADY HAD A SAMPLE LIST ON FILE    GDI1470
063950*    KEEPS THE CREATE DATE 375 ALREADY PULLED IN OFF THAT ROW.   GDI1471
064000 390-WRITE-SAMPLE-LIST.                                          GDI0631
064100     MOVE "390-WRITE-SAMPLE-LIST" TO PARA-NAME.                  GDI0632
064200     MOVE WS-CUR-PROFILE-ID TO SMPL-PROFILE-ID.                  GDI0633
064300     MOVE WS-MERGED-SAMPLE-COUNT TO SMPL-SAMPLE-COUNT.           GDI1472
064310     IF WS-OLD-SAMPLE-COUNT = ZERO                               GDI1473
064320         MOVE WS-FULL-DATE TO SMPL-CREATE-DATE                   GDI1474
064330     END-IF.                                                     GDI1475
064400     MOVE WS-FULL-DATE TO SMPL-LAST-UPDATE-DATE.                 GDI1476
064500     PERFORM 392-COPY-ONE-XREF THRU 392-EXIT                     GDI0636
064600         VARYING WS-MERGE-IDX FROM 1 BY 1                        GDI1477
064700         UNTIL WS-MERGE-IDX > WS-MERGED-SAMPLE-COUNT.            GDI1478
064800     WRITE SMPLIST-REC INVALID KEY                               GDI0639
064900         REWRITE SMPLIST-REC INVALID KEY                         GDI0640
065000             MOVE "CANNOT REWRITE SAMPLE LIST" TO ABEND-REASON   GDI0641
065100             GO TO 1000-ABEND-RTN                                GDI0642
065200         END-REWRITE                                             GDI0643
065300     END-WRITE.                                                  GDI0644
065400 390-EXIT.                                                       GDI0645
065500     EXIT.                                                       GDI0646
065600                                                                 GDI0647
065700 392-COPY-ONE-XREF.                                              GDI0648
065800     MOVE WS-MERGED-SAMPLE-ID (WS-MERGE-IDX) TO                  GDI1479
065900         SMPL-SAMPLE-TABLE (WS-MERGE-IDX).                       GDI1480
066000 392-EXIT.                                                       GDI0651
066100     EXIT.                                                       GDI0652
066200                                                                 GDI0653
066300*    CNA EVENTS ARE ONLY EVER DERIVED ON A DISCRETIZED-CNA        GDI0654
066400*    PROFILE - IN UPDATE MODE WE FIRST WIPE OUT THE OLD EVENT     GDI0655
066500*    ROWS FOR THIS PROFILE SO A GENE THAT NO LONGER SCORES AS AN  GDI0656
066600*    EVENT DOES NOT LEAVE A STALE ROW BEHIND.                     GDI0657
066700 250-PRIME-CNA-EVENTS.                                           GDI0658
066800     MOVE "250-PRIME-CNA-EVENTS" TO PARA-NAME.                   GDI0659
066900     START CNAEVENT KEY IS NOT LESS THAN CNAE-KEY                GDI0660
067000         INVALID KEY MOVE "23" TO CNAEVENT-STATUS.               GDI0661
067100     PERFORM 255-WIPE-ONE-CNA-EVENT THRU 255-EXIT                GDI0662
067200         UNTIL CNAEVENT-STATUS NOT = "00".                       GDI0663
067300 250-EXIT.                                                       GDI0664
067400     EXIT.                                                       GDI0665
067500                                                                 GDI0666
067600 255-WIPE-ONE-CNA-EVENT.                                         GDI0667
067700     READ CNAEVENT NEXT RECORD                                   GDI0668
067800         AT END MOVE "10" TO CNAEVENT-STATUS                     GDI0669
067900         GO TO 255-EXIT                                          GDI0670
068000     END-READ.                                                   GDI0671
068100     IF CNAE-PROFILE-ID = WS-CUR-PROFILE-ID                      GDI0672
068200         DELETE CNAEVENT RECORD                                  GDI0673
068300             INVALID KEY CONTINUE                                GDI0674
068400         END-DELETE.                                             GDI0675
068500 255-EXIT.                                                       GDI0676
068600     EXIT.                                                       GDI0677
068700                                                                 GDI0678
068800*    GENERIC-ASSAY ROWS CARRY AN ENTITY-STABLE-ID INSTEAD OF A    GDI0679
068900*    HUGO SYMBOL - ADD THE ENTITY TO THE GENERIC-ASSAY MASTER     GDI0680
069000*    THE FIRST TIME IT IS SEEN.  THIS PARAGRAPH ONLY VALIDATES    GDI0681
069100*    THE MASTER FILE OPENED CLEANLY; ROWS ARE ADDED ON THE FLY    GDI0682
069200*    OUT OF 480-RESOLVE-GENE-ROW.                                GDI0683
069300 260-PRIME-GENERIC-ASSAY-MAP.                                    GDI0684
069400     MOVE "260-PRIME-GENERIC-ASSAY-MAP" TO PARA-NAME.            GDI0685
069500     IF GASYMSTR-STATUS NOT = "00" AND GASYMSTR-STATUS NOT = "97"GDI0686
069600         MOVE "GENERIC ASSAY MASTER FAILED TO OPEN"              GDI0687
069700             TO ABEND-REASON                                     GDI0688
069800         GO TO 1000-ABEND-RTN.                                   GDI0689
069900 260-EXIT.                                                       GDI0690
070000     EXIT.                                                       GDI0691
070100                                                                 GDI0692
070200 400-PROCESS-ROW.                                                GDI0693
070300     MOVE "400-PROCESS-ROW" TO PARA-NAME.                        GDI0694
070400     MOVE "N" TO SKIP-ROW-SW ROW-ERROR-SW.                       GDI0695
070500     IF NO-MORE-DATA                                             GDI0696
070600         GO TO 400-EXIT.                                         GDI0697
070700     IF GALDATA-BUFFER (1:1) = SPACE                             GDI0698
070800         ADD 1 TO RECORDS-SKIPPED                                GDI0699
070900         GO TO 400-EXIT.                                         GDI0700
071000     PERFORM 520-SPLIT-ROW THRU 520-EXIT.                        GDI0701
071100     IF GALD-COL-COUNT < WS-SAMPLE-START-COL                     GDI0702
071200         ADD 1 TO RECORDS-IN-ERROR                               GDI0703
071300         GO TO 400-EXIT.                                         GDI0704
071400     EVALUATE TRUE                                               GDI0705
071500         WHEN GALD-TYPE-RPPA                                     GDI0706
071600             PERFORM 460-PROCESS-RPPA-ROW THRU 460-EXIT          GDI0707
071700         WHEN GALD-TYPE-GSVA                                     GDI0708
071800             PERFORM 465-PROCESS-GENESET-ROW THRU 465-EXIT       GDI0709
071900         WHEN GALD-TYPE-GENERIC-ASSAY                            GDI0710
072000             PERFORM 468-PROCESS-GENERIC-ASSAY-ROW THRU 468-EXITGDI0711
072100         WHEN OTHER                                              GDI0712
072200             PERFORM 480-PROCESS-GENE-ROW THRU 480-EXIT          GDI0713
072300     END-EVALUATE.                                               GDI0714
072400 400-EXIT.                                                       GDI0715
072500     EXIT.                                                       GDI0716
072600                                                                 GDI0717
072700*    RPPA COMPOSITE REFERENCES CAN NAME MORE THAN ONE GENE        GDI0718
072800*    SYMBOL - EACH SYMBOL GETS ITS OWN STORED ROW BUT ALL OF      GDI0719
072900*    THEM SHARE THE SAME VALUE TABLE AND ARRAY/RESIDUE INFO.      GDI0720
073000 460-PROCESS-RPPA-ROW.                                           GDI0721
073100     MOVE GALD-COMPOSITE-ELEMENT-REF (1) TO WS-GNR-INPUT-TEXT.   GDI0722
073200     MOVE "R" TO WS-GNR-INPUT-MODE.                              GDI0723
073300     CALL "GNRESLV" USING WS-GNR-REQUEST, WS-GNR-RESULT.         GDI0724
073400     IF WS-GNR-SKIP-ROW                                          GDI0725
073500         ADD 1 TO RECORDS-SKIPPED                                GDI0726
073600         GO TO 460-EXIT.                                         GDI0727
073620     IF WS-GNR-ARRAY-ID NOT = SPACES                             GDI1174
073640         PERFORM 463-CHECK-ARRAYID-DUP THRU 463-EXIT             GDI1175
073660         IF WS-ARRAYID-IS-DUP                                    GDI1176
073680             ADD 1 TO DUPLICATE-ARRAYID-ROWS                     GDI1177
073700             DISPLAY "** DUPLICATE ARRAY ID SKIPPED - "          GDI1178
073720                 WS-GNR-ARRAY-ID                                 GDI1179
073740             GO TO 460-EXIT                                      GDI1180
073760         END-IF                                                  GDI1181
073780     END-IF.                                                     GDI1182
073790     PERFORM 530-LOAD-VALUE-TABLE THRU 530-EXIT.                 GDI0728
073800     PERFORM 462-STORE-ONE-CANDIDATE THRU 462-EXIT               GDI0729
073900         VARYING WS-GNR-IDX FROM 1 BY 1                          GDI0730
074000         UNTIL WS-GNR-IDX > WS-GNR-CANDIDATE-COUNT.              GDI0731
074100 460-EXIT.                                                       GDI0732
074200     EXIT.                                                       GDI0733
074300                                                                 GDI0734
074320*    A COMPOSITE REFERENCE ARRAY ID IS THE PHOSPHO-ANTIBODY'S     GDI1183
074340*    OWN CATALOG NUMBER - ONE ARRAY ID SHOULD APPEAR ONCE PER     GDI1184
074360*    PROFILE, SO WE KEEP A TOUCHED-LIST FOR THE LIFE OF THE RUN.  GDI1185
074380 463-CHECK-ARRAYID-DUP.                                          GDI1186
074400     MOVE "N" TO WS-ARRAYID-DUP-SW.                              GDI1187
074420     SET WS-AT-IDX TO 1.                                         GDI1188
074440     SEARCH WS-ARRAYID-TOUCHED-ENTRY                             GDI1189
074460         AT END CONTINUE                                         GDI1190
074480         WHEN WS-ARRAYID-TOUCHED-ENTRY (WS-AT-IDX) =              GDI1191
074500             WS-GNR-ARRAY-ID                                     GDI1192
074520             MOVE "Y" TO WS-ARRAYID-DUP-SW                        GDI1193
074540     END-SEARCH.                                                 GDI1194
074560     IF NOT WS-ARRAYID-IS-DUP                                    GDI1195
074580         ADD 1 TO WS-ARRAYID-TOUCHED-COUNT                       GDI1196
074600         MOVE WS-GNR-ARRAY-ID TO                                 GDI1197
074620             WS-ARRAYID-TOUCHED-ENTRY (WS-ARRAYID-TOUCHED-COUNT). GDI1198
074640 463-EXIT.                                                       GDI1199
074660     EXIT.                                                       GDI1200
074680                                                                 GDI1201
074700 462-STORE-ONE-CANDIDATE.                                        GDI0735
074725     IF WS-GNR-RESIDUE NOT = SPACES                              GDI1202
074750         PERFORM 490-BUILD-PSEUDO-GENE THRU 490-EXIT             GDI1203
074775     ELSE                                                        GDI1204
074800         MOVE WS-GNR-CAND-SYMBOL (WS-GNR-IDX) TO GENE-HUGO-SYMBOL GDI1205
074825         READ GENEMSTR INTO GENEMSTR-REC                         GDI1206
074850             KEY IS GENE-HUGO-SYMBOL                             GDI1207
074875             INVALID KEY                                         GDI1208
074900             ADD 1 TO RECORDS-IN-ERROR                           GDI1209
074925             GO TO 462-EXIT                                      GDI1210
074950         END-READ                                                GDI1211
074975     END-IF.                                                     GDI1212
075000     MOVE GENE-ENTITY-ID TO WS-CURRENT-ENTITY-ID.                GDI0743
075025     PERFORM 700-STORE-ROW THRU 700-EXIT.                        GDI0744
075050     IF WS-GNR-IDX > 1                                           GDI0745
075075         ADD 1 TO MULTI-GENE-EXTRA-RECS.                         GDI0746
075100 462-EXIT.                                                       GDI0747
075125     EXIT.                                                       GDI0748
075150                                                                 GDI0749
075175*    A PHOSPHO-SITE COMPOSITE REFERENCE CAN NAME A RESIDUE THAT   GDI1213
075200*    HAS NO GENEMSTR ROW OF ITS OWN - WE MANUFACTURE A "PSEUDO-   GDI1214
075225*    GENE" KEYED BY SYMBOL_RESIDUE SO THE SITE STILL GETS AN      GDI1215
075250*    ENTITY ID AND SHOWS UP ON THE PROTEIN-LEVEL REPORTS.         GDI1216
075275 490-BUILD-PSEUDO-GENE.                                          GDI1217
075300     STRING WS-GNR-CAND-SYMBOL (WS-GNR-IDX) DELIMITED BY SPACE   GDI1218
075325            "_" DELIMITED BY SIZE                                GDI1219
075350            WS-GNR-RESIDUE DELIMITED BY SPACE                    GDI1220
075375         INTO GENE-HUGO-SYMBOL.                                  GDI1221
075400     READ GENEMSTR INTO GENEMSTR-REC                             GDI1222
075425         KEY IS GENE-HUGO-SYMBOL                                 GDI1223
075450         INVALID KEY                                             GDI1224
075475         PERFORM 492-ADD-PSEUDO-GENE THRU 492-EXIT               GDI1225
075500     END-READ.                                                   GDI1226
075525 490-EXIT.                                                       GDI1227
075550     EXIT.                                                       GDI1228
075575                                                                 GDI1229
075600 492-ADD-PSEUDO-GENE.                                            GDI1230
075625     ADD 1 TO RECORDS-READ.                                      GDI1231
075650     COMPUTE GENE-ENTREZ-GENE-ID = 9000000000 + RECORDS-READ.    GDI1232
075675     COMPUTE GENE-ENTITY-ID = WS-CUR-PROFILE-ID + RECORDS-READ.  GDI1233
075700     MOVE "PROTEIN-CODING" TO GENE-TYPE.                         GDI1234
075725     MOVE ZERO TO GENE-ALIAS-COUNT.                              GDI1235
075750     WRITE GENEMSTR-FD-REC FROM GENEMSTR-REC.                    GDI1236
075775 492-EXIT.                                                       GDI1237
075800     EXIT.                                                       GDI1238
075825                                                                 GDI1239
075900 465-PROCESS-GENESET-ROW.                                        GDI0750
076000     MOVE GALD-GENESET-ID (1) TO GSET-EXTERNAL-ID.               GDI0751
076100     READ GSETMSTR INTO GSETMSTR-REC                             GDI0752
076200         KEY IS GSET-EXTERNAL-ID                                 GDI0753
076300         INVALID KEY                                             GDI0754
076400         ADD 1 TO RECORDS-IN-ERROR                               GDI0755
076500         GO TO 465-EXIT                                          GDI0756
076600     END-READ.                                                   GDI0757
076700     MOVE GSET-ENTITY-ID TO WS-CURRENT-ENTITY-ID.                GDI0758
076800     PERFORM 530-LOAD-VALUE-TABLE THRU 530-EXIT.                 GDI0759
076900     PERFORM 700-STORE-ROW THRU 700-EXIT.                        GDI0760
077000 465-EXIT.                                                       GDI0761
077100     EXIT.                                                       GDI0762
077200                                                                 GDI0763
077300 468-PROCESS-GENERIC-ASSAY-ROW.                                  GDI0764
077400     MOVE GALD-ENTITY-STABLE-ID (1) TO GASY-STABLE-ID.           GDI0765
077500     READ GASYMSTR INTO GASYMSTR-REC                             GDI0766
077600         KEY IS GASY-STABLE-ID                                   GDI0767
077700         INVALID KEY                                             GDI0768
077800         PERFORM 469-ADD-GENERIC-ASSAY-ENTITY THRU 469-EXIT      GDI0769
077900     END-READ.                                                   GDI0770
078000     MOVE GASY-ENTITY-ID TO WS-CURRENT-ENTITY-ID.                GDI0771
078100     PERFORM 530-LOAD-VALUE-TABLE THRU 530-EXIT.                 GDI0772
078200     PERFORM 700-STORE-ROW THRU 700-EXIT.                        GDI0773
078300 468-EXIT.                                                       GDI0774
078400     EXIT.                                                       GDI0775
078500                                                                 GDI0776
078600 469-ADD-GENERIC-ASSAY-ENTITY.                                   GDI0777
078700     ADD 1 TO RECORDS-READ.                                      GDI0778
078800     COMPUTE GASY-ENTITY-ID = WS-CUR-PROFILE-ID + RECORDS-READ.  GDI0779
078900     WRITE GASYMSTR-FD-REC FROM GASYMSTR-REC.                    GDI0780
079000 469-EXIT.                                                       GDI0781
079100     EXIT.                                                       GDI0782
079200                                                                 GDI0783
079300*    STANDARD-GENE AND DISCRETIZED-CNA ROWS RESOLVE THE GENE      GDI0784
079400*    ENTREZ-ID-FIRST, HUGO-SYMBOL-SECOND, WITH THE "///" MULTI-   GDI0785
079500*    GENE MARKER AND THE "---" UNKNOWN-GENE MARKER BOTH HANDLED   GDI0786
079600*    BY GNRESLV.  ONLY A ROW THAT RESOLVES TO A SINGLE GENE CAN   GDI0787
079700*    EVER DERIVE A CNA EVENT.                                     GDI0788
079800 480-PROCESS-GENE-ROW.                                           GDI0789
079900     MOVE GALD-ENTREZ-GENE-ID (1) TO GALD-ENTREZ-GENE-ID.        GDI0790
080000     IF GALD-ENTREZ-GENE-ID (1) IS NUMERIC AND                   GDI0791
080100         GALD-ENTREZ-GENE-ID (1) NOT = ZERO                      GDI0792
080200         MOVE GALD-ENTREZ-GENE-ID (1) TO GENE-ENTREZ-GENE-ID     GDI0793
080300         READ GENEMSTR INTO GENEMSTR-REC                         GDI0794
080400             KEY IS GENE-ENTREZ-GENE-ID                          GDI0795
080500             INVALID KEY                                         GDI0796
080600             ADD 1 TO RECORDS-IN-ERROR                           GDI0797
080700             GO TO 480-EXIT                                      GDI0798
080800         END-READ                                                GDI0799
080900         MOVE GENE-ENTITY-ID TO WS-CURRENT-ENTITY-ID             GDI0800
081000         PERFORM 530-LOAD-VALUE-TABLE THRU 530-EXIT              GDI0801
081100         PERFORM 700-STORE-ROW THRU 700-EXIT                     GDI0802
081200         GO TO 480-EXIT.                                         GDI0803
081300     MOVE GALD-HUGO-SYMBOL (1) TO WS-GNR-INPUT-TEXT.             GDI0804
081400     MOVE "S" TO WS-GNR-INPUT-MODE.                              GDI0805
081500     CALL "GNRESLV" USING WS-GNR-REQUEST, WS-GNR-RESULT.         GDI0806
081600     IF WS-GNR-IS-UNKNOWN-MARKER                                 GDI0807
081700         ADD 1 TO RECORDS-SKIPPED                                GDI0808
081800         GO TO 480-EXIT.                                         GDI0809
081900     PERFORM 530-LOAD-VALUE-TABLE THRU 530-EXIT.                 GDI0810
081920     MOVE "N" TO WS-MULTI-GENE-REJECT-SW.                        GDI1240
081940     IF WS-GNR-CANDIDATE-COUNT > 1                               GDI1241
081960         PERFORM 481-CHECK-MULTI-GENE-OK THRU 481-EXIT.          GDI1242
081980     IF WS-MULTI-GENE-REJECTED                                   GDI1243
082000         ADD 1 TO AMBIGUOUS-GENE-ROWS                            GDI1244
082010         DISPLAY "** AMBIGUOUS GENE ROW REJECTED - "             GDI1245
082020             GALD-HUGO-SYMBOL (1)                                GDI1246
082030         GO TO 480-EXIT.                                         GDI1247
082035     PERFORM 482-STORE-ONE-SYMBOL THRU 482-EXIT                  GDI0811
082100         VARYING WS-GNR-IDX FROM 1 BY 1                          GDI0812
082200         UNTIL WS-GNR-IDX > WS-GNR-CANDIDATE-COUNT.              GDI0813
082300 480-EXIT.                                                       GDI0814
082400     EXIT.                                                       GDI0815
082500                                                                 GDI0816
082520*    A ROW THAT NAMES MORE THAN ONE CANDIDATE SYMBOL IS ONLY      GDI1248
082540*    LET THROUGH WHEN THE FIRST CANDIDATE IS A MIRNA - THE        GDI1249
082560*    MIRNA FAMILIES ARE THE ONLY PLACE THE PORTAL EXPECTS ONE     GDI1250
082580*    DATA ROW TO FAN OUT ACROSS SEVERAL GENES.  ANYTHING ELSE     GDI1251
082590*    NAMING SEVERAL CANDIDATES IS TREATED AS AMBIGUOUS AND        GDI1252
082595*    DROPPED RATHER THAN GUESSED AT.                              GDI1253
082598 481-CHECK-MULTI-GENE-OK.                                        GDI1254
082599     MOVE WS-GNR-CAND-SYMBOL (1) TO GENE-HUGO-SYMBOL.             GDI1255
082601     READ GENEMSTR INTO GENEMSTR-REC                              GDI1256
082602         KEY IS GENE-HUGO-SYMBOL                                 GDI1257
082603         INVALID KEY                                             GDI1258
082604         GO TO 481-EXIT                                          GDI1259
082605     END-READ.                                                   GDI1260
082606     IF NOT GENE-IS-MIRNA                                        GDI1261
082607         MOVE "Y" TO WS-MULTI-GENE-REJECT-SW.                    GDI1262
082608 481-EXIT.                                                      GDI1263
082609     EXIT.                                                      GDI1264
082610                                                                GDI1265
082615 482-STORE-ONE-SYMBOL.                                           GDI0817
082617     MOVE WS-GNR-CAND-SYMBOL (WS-GNR-IDX) TO WS-GNR-SAVE-SYMBOL. GDI1266
082620     MOVE "Y" TO WS-GENE-RESOLVED-SW.                            GDI1267
082700     MOVE WS-GNR-CAND-SYMBOL (WS-GNR-IDX) TO GENE-HUGO-SYMBOL.   GDI0818
082800     READ GENEMSTR INTO GENEMSTR-REC                             GDI0819
082900         KEY IS GENE-HUGO-SYMBOL                                 GDI0820
083000         INVALID KEY                                             GDI0821
083010         MOVE "N" TO WS-GENE-RESOLVED-SW                         GDI1268
083300     END-READ.                                                   GDI0824
083320     IF NOT WS-GENE-WAS-RESOLVED                                 GDI1269
083340         PERFORM 484-SEARCH-GENE-ALIASES THRU 484-EXIT.          GDI1270
083360     IF NOT WS-GENE-WAS-RESOLVED                                 GDI1271
083380         ADD 1 TO RECORDS-IN-ERROR                               GDI1272
083390         GO TO 482-EXIT.                                         GDI1273
083395     IF WS-ALIAS-MATCH-COUNT > 1                                 GDI1495
083396         PERFORM 487-STORE-ALIAS-MIRNA-SET THRU 487-EXIT         GDI1496
083397         GO TO 482-EXIT.                                         GDI1497
083400     IF GENE-IS-MIRNA AND WS-GNR-CANDIDATE-COUNT > 1             GDI0825
083500         ADD 1 TO MIRNA-FANOUT-COUNT.                            GDI0826
083600     MOVE GENE-ENTITY-ID TO WS-CURRENT-ENTITY-ID.                GDI0827
083700     PERFORM 700-STORE-ROW THRU 700-EXIT.                        GDI0828
083800     IF WS-GNR-IDX > 1                                           GDI0829
083900         ADD 1 TO MULTI-GENE-EXTRA-RECS.                         GDI0830
084000 482-EXIT.                                                       GDI0831
084100     EXIT.                                                       GDI0832
084200                                                                 GDI0833
084203*    A SYMBOL THAT DOES NOT HIT GENEMSTR DIRECTLY MAY STILL BE   GDI1517
084204*    ON FILE UNDER A DIFFERENT PREFERRED SYMBOL - WE WALK THE    GDI1518
084205*    ALIAS TABLE CARRIED ON EACH GENEMSTR ROW BEFORE GIVING UP,  GDI1519
084206*    COLLECTING EVERY ROW THE ALIAS HITS RATHER THAN THE FIRST - GDI1520
084207*    A HUGO SYMBOL CAN LEGITIMATELY BE CARRIED AS AN ALIAS ON    GDI1521
084208*    MORE THAN ONE CANONICAL GENE, MOST OFTEN A MIRNA FAMILY.    GDI1522
084209 484-SEARCH-GENE-ALIASES.                                        GDI1523
084210     MOVE ZERO TO GENE-ENTREZ-GENE-ID.                           GDI1524
084211     MOVE ZERO TO WS-ALIAS-MATCH-COUNT.                          GDI1525
084212     MOVE ZERO TO WS-ALIAS-MIRNA-COUNT.                          GDI1526
084213     START GENEMSTR KEY IS NOT LESS THAN GENE-ENTREZ-GENE-ID     GDI1527
084214         INVALID KEY GO TO 484-EXIT.                             GDI1528
084215     PERFORM 486-SCAN-ONE-GENE-ROW THRU 486-EXIT                 GDI1529
084216         UNTIL GENEMSTR-STATUS NOT = "00"                        GDI1530
084217         OR WS-ALIAS-MATCH-COUNT = 10.                           GDI1531
084218     IF WS-ALIAS-MATCH-COUNT > ZERO                              GDI1532
084219         MOVE "Y" TO WS-GENE-RESOLVED-SW.                        GDI1533
084220 484-EXIT.                                                       GDI1534
084221     EXIT.                                                       GDI1535
084222                                                                 GDI1536
084223 486-SCAN-ONE-GENE-ROW.                                          GDI1537
084224     READ GENEMSTR NEXT RECORD INTO GENEMSTR-REC                 GDI1538
084225         AT END MOVE "10" TO GENEMSTR-STATUS                     GDI1539
084226         GO TO 486-EXIT                                          GDI1540
084227     END-READ.                                                   GDI1541
084228     IF GENE-ALIAS-COUNT = ZERO                                  GDI1542
084229         GO TO 486-EXIT.                                         GDI1543
084230     SET GENE-ALIAS-IDX TO 1.                                    GDI1544
084231     SEARCH GENE-ALIAS-TABLE                                     GDI1545
084232         AT END CONTINUE                                         GDI1546
084233         WHEN GENE-ALIAS-TABLE (GENE-ALIAS-IDX) =                GDI1547
084234             WS-GNR-SAVE-SYMBOL                                  GDI1548
084235             ADD 1 TO WS-ALIAS-MATCH-COUNT                       GDI1549
084236             SET WS-ALIAS-IDX TO WS-ALIAS-MATCH-COUNT            GDI1550
084237             MOVE GENE-ENTITY-ID TO                              GDI1551
084238                 WS-ALIAS-ENTITY-ID (WS-ALIAS-IDX)               GDI1552
084239             MOVE "N" TO WS-ALIAS-IS-MIRNA-SW (WS-ALIAS-IDX)     GDI1553
084240             IF GENE-IS-MIRNA                                    GDI1554
084241                 MOVE "Y" TO WS-ALIAS-IS-MIRNA-SW (WS-ALIAS-IDX) GDI1555
084242                 ADD 1 TO WS-ALIAS-MIRNA-COUNT                   GDI1556
084243             END-IF                                              GDI1557
084244     END-SEARCH.                                                 GDI1558
084245 486-EXIT.                                                       GDI1559
084246     EXIT.                                                       GDI1560
084247*    WHEN THE ALIAS TABLE HITS MORE THAN ONE GENEMSTR ROW WE     GDI1561
084248*    NEVER GUESS - EVERY MIRNA AMONG THE HITS GETS ITS OWN       GDI1562
084249*    COPY OF THE ROW, AND ANY NON-MIRNA HIT IS DROPPED.  A       GDI1563
084250*    GENE ALREADY POPULATED THIS RUN JUST FAILS SILENTLY.        GDI1564
084251 487-STORE-ALIAS-MIRNA-SET.                                      GDI1565
084252     MOVE ZERO TO WS-ALIAS-STORED-COUNT.                         GDI1566
084253     IF WS-ALIAS-MIRNA-COUNT = ZERO                              GDI1567
084254         ADD 1 TO AMBIGUOUS-GENE-ROWS                            GDI1568
084255         DISPLAY "** AMBIGUOUS GENE SYMBOL - "                   GDI1569
084256             WS-GNR-SAVE-SYMBOL                                  GDI1570
084257         GO TO 487-EXIT.                                         GDI1571
084258     PERFORM 489-STORE-ONE-ALIAS-MIRNA THRU 489-EXIT             GDI1572
084259         VARYING WS-ALIAS-IDX FROM 1 BY 1                        GDI1573
084260         UNTIL WS-ALIAS-IDX > WS-ALIAS-MATCH-COUNT.              GDI1574
084261     IF WS-ALIAS-STORED-COUNT > ZERO                             GDI1575
084262         ADD 1 TO MIRNA-FANOUT-COUNT                             GDI1576
084263         GO TO 487-EXIT.                                         GDI1577
084264     ADD 1 TO AMBIGUOUS-GENE-ROWS.                               GDI1578
084265     IF WS-ALIAS-MIRNA-COUNT = WS-ALIAS-MATCH-COUNT              GDI1579
084266         DISPLAY "** COULD NOT STORE MICRORNA DATA - "           GDI1580
084267             WS-GNR-SAVE-SYMBOL                                  GDI1581
084268     ELSE                                                        GDI1582
084269         DISPLAY "** AMBIGUOUS - MIXTURE OF MICRORNA AND"        GDI1583
084270             " OTHER TYPES - " WS-GNR-SAVE-SYMBOL                GDI1584
084271     END-IF.                                                     GDI1585
084272 487-EXIT.                                                       GDI1586
084273     EXIT.                                                       GDI1587
084274 489-STORE-ONE-ALIAS-MIRNA.                                      GDI1588
084275     IF NOT WS-ALIAS-IS-MIRNA (WS-ALIAS-IDX)                     GDI1589
084276         GO TO 489-EXIT.                                         GDI1590
084277     MOVE WS-ALIAS-ENTITY-ID (WS-ALIAS-IDX) TO                   GDI1591
084278         WS-CURRENT-ENTITY-ID.                                   GDI1592
084279     PERFORM 700-STORE-ROW THRU 700-EXIT.                        GDI1593
084280     IF NOT WS-DUP-FOUND                                         GDI1594
084281         ADD 1 TO WS-ALIAS-STORED-COUNT                          GDI1595
084282         IF WS-ALIAS-STORED-COUNT > 1                            GDI1596
084283             ADD 1 TO MULTI-GENE-EXTRA-RECS                      GDI1597
084284         END-IF                                                  GDI1598
084285     END-IF.                                                     GDI1599
084286 489-EXIT.                                                       GDI1600
084287     EXIT.                                                       GDI1601
084290                                                                 GDI1303
084300 500-READ-DATA-ROW.                                              GDI0834
084400     MOVE "500-READ-DATA-ROW" TO PARA-NAME.                      GDI0835
084500     READ GALDATA INTO GALDATA-BUFFER                            GDI0836
084600         AT END                                                  GDI0837
084700         MOVE "N" TO MORE-DATA-SW                                GDI0838
084800         GO TO 500-EXIT                                          GDI0839
084900     END-READ.                                                   GDI0840
085000     ADD 1 TO RECORDS-READ.                                      GDI0841
085100 500-EXIT.                                                       GDI0842
085200     EXIT.                                                       GDI0843
085300                                                                 GDI0844
085400*    THE FILE IS TAB-DELIMITED - EACH CALL SPLITS THE CURRENT     GDI0845
085500*    BUFFER INTO GALD-COL-TABLE ON THE GALD-TAB-CHAR DELIMITER.   GDI0846
085600 520-SPLIT-ROW.                                                  GDI0847
085700     MOVE "520-SPLIT-ROW" TO PARA-NAME.                          GDI0848
085800     MOVE ZERO TO GALD-COL-COUNT GALD-PTR.                       GDI0849
085900     MOVE "Y" TO GALD-MORE-COLS-SW.                              GDI0850
086000     PERFORM 525-SPLIT-ONE-COLUMN THRU 525-EXIT                  GDI0851
086100         UNTIL GALD-NO-MORE-COLS                                 GDI0852
086200         OR GALD-COL-COUNT = GALD-MAX-COLS.                      GDI0853
086300 520-EXIT.                                                       GDI0854
086400     EXIT.                                                       GDI0855
086500                                                                 GDI0856
086600 525-SPLIT-ONE-COLUMN.                                           GDI0857
086700     ADD 1 TO GALD-COL-COUNT.                                    GDI0858
086800     UNSTRING GALDATA-BUFFER DELIMITED BY GALD-TAB-CHAR          GDI0859
086900         INTO GALD-COL-VALUE (GALD-COL-COUNT)                    GDI0860
087000         WITH POINTER GALD-PTR                                   GDI0861
087100         ON OVERFLOW MOVE "N" TO GALD-MORE-COLS-SW               GDI0862
087200     END-UNSTRING.                                               GDI0863
087300     IF GALD-PTR > WS-GALDATA-LINE-LTH                           GDI0864
087400         MOVE "N" TO GALD-MORE-COLS-SW.                          GDI0865
087500 525-EXIT.                                                       GDI0866
087600     EXIT.                                                       GDI0867
087700                                                                 GDI0868
087800*    LOADS ONE DATA ROW'S VALUE CELLS INTO WS-ROW-VALUE-TABLE,    GDI0869
087900*    LEFT-JUSTIFIED AND TRIMMED, VIA TRIMFLD - THE SAME ORDER     GDI0870
088000*    THE SAMPLE COLUMNS WERE RESOLVED IN AT 360-RESOLVE-SAMPLE-   GDI0871
088100*    COLUMNS SO POSITION N HERE LINES UP WITH SAMPLE N ON THE     GDI0872
088200*    SAMPLE LIST.                                                 GDI0873
088300 530-LOAD-VALUE-TABLE.                                           GDI0874
088400     MOVE "530-LOAD-VALUE-TABLE" TO PARA-NAME.                   GDI0875
088500     PERFORM 535-LOAD-ONE-VALUE THRU 535-EXIT                    GDI0876
088600         VARYING WS-VAL-IDX FROM 1 BY 1                          GDI0877
088700         UNTIL WS-VAL-IDX > WS-SAMPLE-COL-COUNT.                 GDI0878
088800 530-EXIT.                                                       GDI0879
088900     EXIT.                                                       GDI0880
089000                                                                 GDI0881
089100 535-LOAD-ONE-VALUE.                                             GDI0882
089150     MOVE WS-XREF-COL-SUB (WS-VAL-IDX) TO COL-SUB.                GDI1359
089300     IF COL-SUB > GALD-COL-COUNT                                 GDI0884
089400         MOVE SPACES TO WS-ROW-VALUE-TABLE (WS-VAL-IDX)          GDI0885
089500         GO TO 535-EXIT.                                         GDI0886
089600     MOVE GALD-SAMPLE-COL (COL-SUB - WS-SAMPLE-START-COL + 1)    GDI0887
089700         TO WS-TRIM-RAW.                                         GDI0888
089800     CALL "TRIMFLD" USING WS-TRIM-RAW, WS-TRIM-RESULT,           GDI0889
089900         WS-TRIM-LTH.                                            GDI0890
090000     MOVE WS-TRIM-RESULT TO WS-ROW-VALUE-TABLE (WS-VAL-IDX).     GDI0891
090100 535-EXIT.                                                       GDI0892
090200     EXIT.                                                       GDI0893
090300                                                                 GDI0894
090400*    STORE-ROW WRITES OR MERGES ONE GALTMSTR ROW FOR THE         GDI0895
090500*    RESOLVED ENTITY.  IN UPDATE MODE A ROW THAT ALREADY EXISTS   GDI0896
090600*    IS REWRITTEN IN PLACE AND MARKED TOUCHED SO 870-WRITE-       GDI0897
090700*    UNTOUCHED-ENTITIES LEAVES IT ALONE; A ROW SEEN TWICE IN      GDI0898
090800*    THE SAME RUN IS A DUPLICATE AND IS SKIPPED, NOT OVERLAID.    GDI0899
090900 700-STORE-ROW.                                                  GDI0900
091000     MOVE "700-STORE-ROW" TO PARA-NAME.                          GDI0901
091100     MOVE "N" TO WS-DUP-FOUND-SW.                                GDI0902
091200     SET WS-ET-IDX TO 1.                                         GDI0903
091300     SEARCH ALL WS-ENTITY-TOUCHED-ENTRY                          GDI0904
091400         AT END CONTINUE                                         GDI0905
091500         WHEN WS-ET-ENTITY-ID (WS-ET-IDX) = WS-CURRENT-ENTITY-IDGDI0906
091600         MOVE "Y" TO WS-DUP-FOUND-SW                             GDI0907
091700     END-SEARCH.                                                 GDI0908
091800     MOVE WS-CUR-PROFILE-ID TO GALT-PROFILE-ID.                  GDI0909
091900     MOVE WS-CURRENT-ENTITY-ID TO GALT-ENTITY-ID.                GDI0910
092000     READ GALTMSTR INTO GALTMSTR-REC                             GDI0911
092100         KEY IS GALT-KEY                                         GDI0912
092200         INVALID KEY                                             GDI0913
092300         PERFORM 710-INSERT-NEW-ROW THRU 710-EXIT                GDI0914
092400         NOT INVALID KEY                                         GDI0915
092500         PERFORM 720-MERGE-EXISTING-ROW THRU 720-EXIT            GDI0916
092600     END-READ.                                                   GDI0917
092700     IF NOT WS-DUP-FOUND                                         GDI0918
092800         ADD 1 TO WS-ENTITY-TOUCHED-COUNT                        GDI0919
092900         MOVE WS-CURRENT-ENTITY-ID TO                            GDI0920
093000             WS-ET-ENTITY-ID (WS-ENTITY-TOUCHED-COUNT).          GDI0921
093100     IF GALD-TYPE-DISC-CNA                                       GDI0922
093200         PERFORM 750-DERIVE-CNA-EVENTS THRU 750-EXIT.            GDI0923
093300 700-EXIT.                                                       GDI0924
093400     EXIT.                                                       GDI0925
093500                                                                 GDI0926
093600 710-INSERT-NEW-ROW.                                             GDI0927
093700     MOVE WS-CUR-STUDY-ID TO GALT-STUDY-ID.                      GDI0928
093800     MOVE WS-MERGED-SAMPLE-COUNT TO GALT-VALUE-COUNT.            GDI1444
093900     MOVE "Y" TO GALT-TOUCHED-THIS-RUN-SW.                       GDI0930
094000     MOVE WS-FULL-DATE TO GALT-CREATE-DATE GALT-LAST-UPDATE-DATEGDI0931
094100     MOVE "GDIMPRT" TO GALT-LAST-UPDATE-USER.                    GDI0932
094150     PERFORM 712-BLANK-MERGED-CELL THRU 712-EXIT                 GDI1445
094160         VARYING WS-VAL-IDX FROM 1 BY 1                          GDI1446
094170         UNTIL WS-VAL-IDX > GALT-VALUE-COUNT.                    GDI1447
094200     PERFORM 715-COPY-ONE-CELL THRU 715-EXIT                     GDI0933
094300         VARYING WS-VAL-IDX FROM 1 BY 1                          GDI0934
094400         UNTIL WS-VAL-IDX > WS-SAMPLE-COL-COUNT.                 GDI0935
094500     WRITE GALTMSTR-REC INVALID KEY                              GDI0936
094600         MOVE "DUPLICATE ALTERATION KEY ON INSERT" TO            GDI0937
094700             ABEND-REASON                                        GDI0938
094800         GO TO 1000-ABEND-RTN                                    GDI0939
094900     END-WRITE.                                                  GDI0940
095000     ADD 1 TO RECORDS-ADDED.                                     GDI0941
095100 710-EXIT.                                                       GDI0942
095200     EXIT.                                                       GDI0943
095300                                                                 GDI0944
095350*    EVERY CELL THIS RUN DID NOT SUPPLY A VALUE FOR IS BLANKED    GDI1448
095360*    BEFORE THE OVERLAY BELOW RUNS, SO A SAMPLE APPENDED TO THE   GDI1449
095370*    MERGED LIST BY SOME OTHER ROW NEVER LEAVES GARBAGE BEHIND    GDI1450
095380*    IN A ROW THIS RUN DID NOT MENTION FOR THAT SAMPLE.           GDI1451
095390 712-BLANK-MERGED-CELL.                                          GDI1452
095392     MOVE SPACES TO GALT-VALUE-TABLE (WS-VAL-IDX).               GDI1453
095394 712-EXIT.                                                       GDI1454
095396     EXIT.                                                       GDI1455
095398                                                                 GDI1456
095400 715-COPY-ONE-CELL.                                              GDI0945
095500     MOVE WS-ROW-VALUE-TABLE (WS-VAL-IDX) TO                     GDI0946
095600         GALT-VALUE-TABLE (WS-XREF-MERGED-POS (WS-VAL-IDX)).     GDI1457
095700 715-EXIT.                                                       GDI0948
095800     EXIT.                                                       GDI0949
095900                                                                 GDI0950
096000*    A ROW SEEN A SECOND TIME FOR THE SAME ENTITY IN THIS SAME    GDI0951
096100*    RUN IS A DUPLICATE, NOT AN UPDATE - THE INPUT FILE IS        GDI0952
096200*    LEFT AS THE FIRST OCCURRENCE FOUND IT.  A ROW THAT PREDATES  GDI0953
096210*    A SAMPLE APPENDED THIS RUN HAS ITS NEW CELLS BLANKED BEFORE  GDI1458
096220*    THE COUNT IS RAISED SO OTHER UNTOUCHED SAMPLES ON THE ROW    GDI1459
096230*    DO NOT INHERIT WHATEVER WAS SITTING PAST THE OLD WIDTH.      GDI1460
096300 720-MERGE-EXISTING-ROW.                                         GDI0954
096400     IF WS-DUP-FOUND                                             GDI0955
096500         ADD 1 TO RECORDS-SKIPPED                                GDI0956
096600         GO TO 720-EXIT.                                         GDI0957
096610     IF WS-MERGED-SAMPLE-COUNT > GALT-VALUE-COUNT                GDI1461
096620         COMPUTE WS-BLANK-START-IDX = GALT-VALUE-COUNT + 1       GDI1462
096630         PERFORM 712-BLANK-MERGED-CELL THRU 712-EXIT             GDI1463
096640             VARYING WS-VAL-IDX FROM WS-BLANK-START-IDX BY 1     GDI1464
096650             UNTIL WS-VAL-IDX > WS-MERGED-SAMPLE-COUNT           GDI1465
096660     END-IF.                                                     GDI1466
096700     MOVE WS-MERGED-SAMPLE-COUNT TO GALT-VALUE-COUNT.            GDI1467
096800     MOVE "Y" TO GALT-TOUCHED-THIS-RUN-SW.                       GDI0959
096900     MOVE WS-FULL-DATE TO GALT-LAST-UPDATE-DATE.                 GDI0960
097000     MOVE "GDIMPRT" TO GALT-LAST-UPDATE-USER.                    GDI0961
097100     PERFORM 715-COPY-ONE-CELL THRU 715-EXIT                     GDI0962
097200         VARYING WS-VAL-IDX FROM 1 BY 1                          GDI0963
097300         UNTIL WS-VAL-IDX > WS-SAMPLE-COL-COUNT.                 GDI0964
097400     REWRITE GALTMSTR-REC INVALID KEY                            GDI0965
097500         MOVE "CANNOT REWRITE ALTERATION ROW" TO ABEND-REASON    GDI0966
097600         GO TO 1000-ABEND-RTN                                    GDI0967
097700     END-REWRITE.                                                GDI0968
097800     ADD 1 TO RECORDS-ADDED.                                     GDI0969
097900 720-EXIT.                                                       GDI0970
098000     EXIT.                                                       GDI0971
098100                                                                 GDI0972
098200*    A -1.5 FOLD ON THE PROFILE'S FIVE-STATE DISCRETIZATION      GDI0973
098300*    SCALE IS TREATED AS A HOMOZYGOUS DELETION (-2) FOR EVENT     GDI0974
098400*    PURPOSES - ONLY THE +2 AND -2 STATES EVER BECOME AN EVENT.   GDI0975
098500*    ONE PDANNOT ROW SUPPLIES THE DRIVER-FILTER FIELDS WHEN ONE   GDI0976
098600*    IS ON FILE FOR THIS SAMPLE/GENE PAIR.                        GDI0977
098700 750-DERIVE-CNA-EVENTS.                                          GDI0978
098800     MOVE "750-DERIVE-CNA-EVENTS" TO PARA-NAME.                  GDI0979
098900     PERFORM 755-DERIVE-ONE-EVENT THRU 755-EXIT                  GDI0980
099000         VARYING WS-VAL-IDX FROM 1 BY 1                          GDI0981
099100         UNTIL WS-VAL-IDX > WS-SAMPLE-COL-COUNT.                 GDI0982
099200 750-EXIT.                                                       GDI0983
099300     EXIT.                                                       GDI0984
099400                                                                 GDI0985
099500 755-DERIVE-ONE-EVENT.                                           GDI0986
099600     MOVE WS-ROW-VALUE-TABLE (WS-VAL-IDX) TO WS-TRIMMED-VALUE.   GDI0987
099700     IF WS-TRIMMED-VALUE = SPACES OR NOT NUMERIC                 GDI0988
099800         GO TO 755-EXIT.                                         GDI0989
099900     MOVE WS-TRIMMED-VALUE TO WS-VALUE-NUMERIC.                  GDI0990
100000     IF WS-VALUE-NUMERIC = -1.5                                  GDI0991
100100         MOVE -2 TO WS-VN-WHOLE.                                 GDI0992
100200     IF WS-VN-WHOLE NOT = 2 AND WS-VN-WHOLE NOT = -2             GDI0993
100300         GO TO 755-EXIT.                                         GDI0994
100400     MOVE WS-XREF-INTERNAL-ID (WS-VAL-IDX) TO CNAE-SAMPLE-ID.    GDI0995
100500     MOVE WS-CUR-PROFILE-ID TO CNAE-PROFILE-ID.                  GDI0996
100600     MOVE GENE-ENTREZ-GENE-ID TO CNAE-ENTREZ-GENE-ID.            GDI0997
100700     MOVE WS-VN-WHOLE TO CNAE-ALTERATION.                        GDI0998
100800     MOVE SPACES TO CNAE-DRIVER-FILTER CNAE-DRIVER-FILTER-ANNOT  GDI0999
100900         CNAE-DRIVER-TIERS-FILTER CNAE-DRIVER-TIERS-ANNOT.       GDI1000
101000     PERFORM 758-COPY-DRIVER-ANNOT THRU 758-EXIT                 GDI1001
101100         VARYING ROW-SUB FROM 1 BY 1                             GDI1002
101200         UNTIL ROW-SUB > PDAN-ROW-COUNT.                         GDI1003
101300     WRITE CNAEVENT-REC INVALID KEY                              GDI1004
101400         REWRITE CNAEVENT-REC INVALID KEY CONTINUE               GDI1005
101500         END-REWRITE                                             GDI1006
101600     END-WRITE.                                                  GDI1007
101700     ADD 1 TO CNA-EVENTS-WRITTEN.                                GDI1008
101800 755-EXIT.                                                       GDI1009
101900     EXIT.                                                       GDI1010
102000                                                                 GDI1011
102100 758-COPY-DRIVER-ANNOT.                                          GDI1012
102200     IF PDAN-T-SAMPLE-ID (ROW-SUB) = SAMP-STABLE-ID              GDI1013
102300         AND PDAN-T-ENTREZ-GENE-ID (ROW-SUB) =                   GDI1014
102400             GENE-ENTREZ-GENE-ID                                 GDI1015
102500         MOVE PDAN-T-DRIVER (ROW-SUB) TO CNAE-DRIVER-FILTER      GDI1016
102600         MOVE PDAN-T-DRIVER-ANNOT (ROW-SUB) TO                   GDI1017
102700             CNAE-DRIVER-FILTER-ANNOT                            GDI1018
102800         MOVE PDAN-T-DRIVER-TIERS (ROW-SUB) TO                   GDI1019
102900             CNAE-DRIVER-TIERS-FILTER                            GDI1020
103000         MOVE PDAN-T-DRIVER-TIERS-ANN (ROW-SUB) TO               GDI1021
103100             CNAE-DRIVER-TIERS-ANNOT                             GDI1022
103200         MOVE "Y" TO PDAN-T-MATCHED-SW (ROW-SUB).                GDI1023
103300 758-EXIT.                                                       GDI1024
103400     EXIT.                                                       GDI1025
103500                                                                 GDI1026
103600 800-OPEN-FILES.                                                 GDI1027
103700     MOVE "800-OPEN-FILES" TO PARA-NAME.                         GDI1028
103800     OPEN INPUT GALDATA.                                         GDI1029
103900     IF NOT CODE-OKAY                                            GDI1030
104000         MOVE "GALDATA FAILED TO OPEN" TO ABEND-REASON           GDI1031
104100         GO TO 1000-ABEND-RTN.                                   GDI1032
104200     OPEN I-O GALTMSTR SMPLIST SAMPMSTR SMPPROF CNAEVENT.        GDI1033
104300     OPEN INPUT STDYMSTR PROFMSTR GENEMSTR GSETMSTR.             GDI1034
104400     OPEN I-O GASYMSTR.                                          GDI1035
104500     OPEN OUTPUT SYSOUT.                                         GDI1036
104600 800-EXIT.                                                       GDI1037
104700     EXIT.                                                       GDI1038
104800                                                                 GDI1039
104900 850-CLOSE-FILES.                                                GDI1040
105000     MOVE "850-CLOSE-FILES" TO PARA-NAME.                        GDI1041
105100     CLOSE GALDATA GALTMSTR SMPLIST SAMPMSTR SMPPROF CNAEVENT    GDI1042
105200         STDYMSTR PROFMSTR GENEMSTR GSETMSTR GASYMSTR SYSOUT.    GDI1043
105300 850-EXIT.                                                       GDI1044
105400     EXIT.                                                       GDI1045
105500                                                                 GDI1046
105600*    UPDATE-MODE CLEANUP - AN ENTITY THAT WAS ON FILE BEFORE      GDI1047
105700*    THIS RUN BUT NEVER GOT TOUCHED MEANS THE UPSTREAM FILE       GDI1048
105800*    DROPPED IT; BLANK ITS VALUE TABLE RATHER THAN LEAVE A        GDI1049
105900*    STALE ROW SITTING IN THE MATRIX.                             GDI1050
106000 870-WRITE-UNTOUCHED-ENTITIES.                                   GDI1051
106100     MOVE "870-WRITE-UNTOUCHED-ENTITIES" TO PARA-NAME.           GDI1052
106200     IF NOT UPDATE-MODE-RUN                                      GDI1053
106300         GO TO 870-EXIT.                                         GDI1054
106400     PERFORM 875-BLANK-ONE-ENTITY THRU 875-EXIT                  GDI1055
106500         VARYING WS-ET-IDX FROM 1 BY 1                           GDI1056
106600         UNTIL WS-ET-IDX > WS-ENTITY-TOUCHED-COUNT.              GDI1057
106700 870-EXIT.                                                       GDI1058
106800     EXIT.                                                       GDI1059
106900                                                                 GDI1060
107000 875-BLANK-ONE-ENTITY.                                           GDI1061
107100     MOVE WS-CUR-PROFILE-ID TO GALT-PROFILE-ID.                  GDI1062
107200     MOVE WS-ET-ENTITY-ID (WS-ET-IDX) TO GALT-ENTITY-ID.         GDI1063
107300     READ GALTMSTR INTO GALTMSTR-REC                             GDI1064
107400         KEY IS GALT-KEY                                         GDI1065
107500         INVALID KEY GO TO 875-EXIT                              GDI1066
107600     END-READ.                                                   GDI1067
107700     IF GALT-TOUCHED-THIS-RUN                                    GDI1068
107800         GO TO 875-EXIT.                                         GDI1069
107850     MOVE WS-MERGED-SAMPLE-COUNT TO GALT-VALUE-COUNT.            GDI1481
107900     PERFORM 878-BLANK-ONE-CELL THRU 878-EXIT                    GDI1070
108000         VARYING WS-VAL-IDX FROM 1 BY 1                          GDI1071
108100         UNTIL WS-VAL-IDX > GALT-VALUE-COUNT.                    GDI1072
108200     MOVE WS-FULL-DATE TO GALT-LAST-UPDATE-DATE.                 GDI1073
108300     MOVE "GDIMPRT" TO GALT-LAST-UPDATE-USER.                    GDI1074
108400     REWRITE GALTMSTR-REC INVALID KEY CONTINUE END-REWRITE.      GDI1075
108500     ADD 1 TO ENTITIES-BLANKED.                                  GDI1076
108600 875-EXIT.                                                       GDI1077
108700     EXIT.                                                       GDI1078
108800                                                                 GDI1079
108900 878-BLANK-ONE-CELL.                                             GDI1080
109000     MOVE SPACES TO GALT-VALUE-TABLE (WS-VAL-IDX).               GDI1081
109100 878-EXIT.                                                       GDI1082
109200     EXIT.                                                       GDI1083
109300                                                                 GDI1084
109400*    THE BULK-LOAD STEP OUR OVERNIGHT SCHEDULER RUNS AGAINST     GDI1085
109500*    GALTMSTR AFTER THIS JOB EXPECTS THE FILE CLOSED AND         GDI1086
109600*    REOPENED ONCE MORE SO ITS OWN BUFFERS START CLEAN.          GDI1087
109700 880-FLUSH-BULK-LOAD.                                            GDI1088
109800     MOVE "880-FLUSH-BULK-LOAD" TO PARA-NAME.                    GDI1089
109900     CLOSE GALTMSTR.                                             GDI1090
110000     OPEN I-O GALTMSTR.                                          GDI1091
110100     IF NOT CODE-OKAY AND GALTMSTR-STATUS NOT = "00"             GDI1092
110200         DISPLAY "** WARNING - GALTMSTR REOPEN STATUS **"        GDI1093
110300         DISPLAY GALTMSTR-STATUS.                                GDI1094
110400 880-EXIT.                                                       GDI1095
110500     EXIT.                                                       GDI1096
110600                                                                 GDI1097
110700 410-SHOW-PROGRESS.                                              GDI1098
110800     MOVE "410-SHOW-PROGRESS" TO PARA-NAME.                      GDI1099
110900     DIVIDE RECORDS-READ BY 1000 GIVING PROGRESS-PCT             GDI1100
111000         REMAINDER COL-SUB.                                      GDI1101
111100     IF COL-SUB = ZERO                                           GDI1102
111200         DISPLAY "** ROWS READ SO FAR **"                        GDI1103
111300         DISPLAY RECORDS-READ.                                   GDI1104
111400 410-EXIT.                                                       GDI1105
111500     EXIT.                                                       GDI1106
111600                                                                 GDI1107
111700*    A RUN THAT ADDS NOTHING AT ALL IS TREATED AS A FAILED       GDI1108
111800*    PIPELINE HAND-OFF, NOT A CLEAN NO-OP, AND MUST ABEND SO     GDI1109
111900*    THE SCHEDULER FLAGS IT FOR REVIEW RATHER THAN MARK THE      GDI1110
112000*    STEP GOOD.                                                   GDI1111
112100 900-CLEANUP.                                                    GDI1112
112200     MOVE "900-CLEANUP" TO PARA-NAME.                            GDI1113
112300     PERFORM 870-WRITE-UNTOUCHED-ENTITIES THRU 870-EXIT.         GDI1114
112400     PERFORM 880-FLUSH-BULK-LOAD THRU 880-EXIT.                  GDI1115
112500     MOVE ZERO TO ROW-SUB.                                       GDI1116
112600     PERFORM 905-COUNT-UNMATCHED-PDAN THRU 905-EXIT              GDI1117
112700         VARYING COL-SUB FROM 1 BY 1                             GDI1118
112800         UNTIL COL-SUB > PDAN-ROW-COUNT.                         GDI1119
112900     DISPLAY "** GDIMPRT JOB SUMMARY **".                        GDI1120
113000     DISPLAY "RECORDS READ    " RECORDS-READ.                    GDI1121
113100     DISPLAY "RECORDS ADDED   " RECORDS-ADDED.                   GDI1122
113200     DISPLAY "RECORDS SKIPPED " RECORDS-SKIPPED.                 GDI1123
113300     DISPLAY "RECORDS IN ERROR" RECORDS-IN-ERROR.                GDI1124
113400     DISPLAY "MULTI-GENE RECS " MULTI-GENE-EXTRA-RECS.           GDI1125
113500     DISPLAY "MIRNA FAN-OUTS  " MIRNA-FANOUT-COUNT.              GDI1126
113520     DISPLAY "AMBIGUOUS ROWS  " AMBIGUOUS-GENE-ROWS.             GDI1304
113540     DISPLAY "DUP ARRAY IDS   " DUPLICATE-ARRAYID-ROWS.          GDI1305
113560     DISPLAY "NORMAL SAMPLES SKIPPED" SAMPLES-SKIPPED-NORMAL.     GDI1325
113600     DISPLAY "CNA EVENTS      " CNA-EVENTS-WRITTEN.              GDI1127
113700     DISPLAY "ENTITIES BLANKED" ENTITIES-BLANKED.                GDI1128
113800     DISPLAY "PDANNOT UNMATCHD" ROW-SUB.                         GDI1129
114000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                      GDI1131
114100     IF RECORDS-ADDED = ZERO                                     GDI1132
114200         MOVE "NO ROWS ADDED - REJECTING THIS RUN" TO            GDI1133
114300             ABEND-REASON                                        GDI1134
114400         GO TO 1000-ABEND-RTN.                                   GDI1135
114500     DISPLAY "******** END JOB GDIMPRT ********".                GDI1136
114600 900-EXIT.                                                       GDI1137
114700     EXIT.                                                       GDI1138
114800                                                                 GDI1139
114900 905-COUNT-UNMATCHED-PDAN.                                       GDI1140
115000     IF PDAN-T-MATCHED-SW (COL-SUB) NOT = "Y"                    GDI1141
115100         ADD 1 TO ROW-SUB.                                       GDI1142
115200 905-EXIT.                                                       GDI1143
115300     EXIT.                                                       GDI1144
115400                                                                 GDI1145
115500*    STANDARD ABEND ROUTINE - EVERY EDIT AND WRITE FAILURE IN     GDI1146
115600*    THIS PROGRAM ROUTES HERE.  A SYSOUT DUMP RECORD IS WRITTEN   GDI1147
115700*    BEFORE THE FORCED DIVIDE-BY-ZERO SO THE OPERATOR CAN SEE     GDI1148
115800*    WHAT PARAGRAPH AND REASON TRIGGERED THE ABEND.               GDI1149
115900 1000-ABEND-RTN.                                                 GDI1150
116000     DISPLAY "***** GDIMPRT ABEND *****" UPON CONSOLE.           GDI1152
116200     DISPLAY PARA-NAME UPON CONSOLE.                             GDI1153
116300     DISPLAY ABEND-REASON UPON CONSOLE.                          GDI1154
116400     WRITE SYSOUT-REC FROM ABEND-REC.                            GDI1155
116500     CLOSE GALDATA GALTMSTR SMPLIST SAMPMSTR SMPPROF CNAEVENT    GDI1156
116600         STDYMSTR PROFMSTR GENEMSTR GSETMSTR GASYMSTR SYSOUT.    GDI1157
116700     DIVIDE ZERO-VAL INTO ONE-VAL.                               GDI1158
116800     GOBACK.                                                     GDI1159
