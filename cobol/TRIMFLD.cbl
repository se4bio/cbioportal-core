000100 IDENTIFICATION DIVISION.                                        TRF0001
000200******************************************************************TRF0002
000300 PROGRAM-ID.  TRIMFLD.                                           TRF0003
000400 AUTHOR. MARIA DELACRUZ.                                         TRF0004
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                         TRF0005
000600 DATE-WRITTEN. 03/11/89.                                         TRF0007
000700 DATE-COMPILED. 03/11/89.                                        TRF0008
000800 SECURITY. NON-CONFIDENTIAL.                                     TRF0009
000900******************************************************************TRF0010
001000*REMARKS.                                                        TRF0011
001100*                                                                *TRF0012
001200*    THIS SUBPROGRAM TRIMS LEADING AND TRAILING BLANKS FROM A    *TRF0013
001300*    32-BYTE FEATURE OR SAMPLE VALUE CELL PULLED OFF THE         *TRF0014
001400*    GENOMIC-PROFILE DATA FILE AND HANDS BACK THE TRIMMED VALUE  *TRF0015
001500*    LEFT-JUSTIFIED PLUS ITS LENGTH.  A CELL OF ALL BLANKS        *TRF0016
001600*    COMES BACK AS SPACES WITH A LENGTH OF ZERO SO THE CALLER    *TRF0017
001700*    CAN TREAT IT AS "NO VALUE SUPPLIED".                        *TRF0018
001800*                                                                *TRF0019
001900*    CALLED ONCE PER CELL OUT OF GDIMPRT'S ROW-SPLIT PARAGRAPHS. *TRF0020
002000*                                                                *TRF0021
002100*    03/11/89  MMD  ORIGINAL, MODELED ON THE OLD STRLTH ROUTINE  *TRF0022
002200*                   FROM THE PATIENT-BILLING SUITE, EXTENDED TO  *TRF0023
002300*                   ALSO STRIP LEADING BLANKS.                   *TRF0024
002400*    11/19/98  RPB  Y2K REVIEW - NO DATE FIELDS HERE, NO CHANGE  *TRF0025
002500*                   REQUIRED.  TICKET Y2K-0447.                  *TRF0026
002600*    02/03/20  KOR  WIDENED THE WORK FIELDS TO 32 BYTES TO       *TRF0027
002700*                   MATCH THE NEW GALD-COL-VALUE WIDTH.          *TRF0028
002800*                   TICKET GDL-406.                              *TRF0029
002900******************************************************************TRF0030
003000                                                                 TRF0031
003100 ENVIRONMENT DIVISION.                                           TRF0032
003200 CONFIGURATION SECTION.                                          TRF0033
003300 SOURCE-COMPUTER. IBM-390.                                       TRF0034
003400 OBJECT-COMPUTER. IBM-390.                                       TRF0035
003500 SPECIAL-NAMES.                                                  TRF0036
003600     C01 IS TOP-OF-FORM.                                         TRF0037
003700 INPUT-OUTPUT SECTION.                                           TRF0038
003800                                                                 TRF0039
003900 DATA DIVISION.                                                  TRF0040
004000 FILE SECTION.                                                   TRF0041
004100                                                                 TRF0042
004200 WORKING-STORAGE SECTION.                                        TRF0043
004300 01  PARA-NAME                       PIC X(20).                  TRF0044
004400                                                                 TRF0045
004500 01  WS-CONSTANTS.                                               TRF0046
004600     05  WS-FIELD-LTH                PIC 9(02) COMP VALUE 32.    TRF0047
004700                                                                 TRF0048
004800 01  WS-WORK-AREA.                                               TRF0049
004900     05  WS-WORK-FIELD               PIC X(32).                 TRF0050
005000     05  WS-WORK-CHAR-R REDEFINES WS-WORK-FIELD.                 TRF0051
005100         10  WS-WORK-CHAR OCCURS 32 TIMES PIC X(01).             TRF0052
005200     05  WS-SHIFTED-FIELD            PIC X(32).                  TRF0053
005300     05  WS-SHIFTED-CHAR-R REDEFINES WS-SHIFTED-FIELD.           TRF0054
005400         10  WS-SHIFTED-CHAR OCCURS 32 TIMES PIC X(01).          TRF0055
005500                                                                 TRF0056
005600 01  WS-COUNTERS.                                                TRF0057
005700     05  WS-LEAD-CT                  PIC 9(02) COMP.             TRF0058
005800     05  WS-TRAIL-PTR                PIC 9(02) COMP.             TRF0059
005900     05  WS-TRAIL-PTR-R REDEFINES WS-TRAIL-PTR PIC 99.           TRF0060
006000                                                                 TRF0061
006100 LINKAGE SECTION.                                                TRF0062
006200 01  RAW-VALUE                       PIC X(32).                  TRF0063
006300 01  TRIMMED-VALUE                   PIC X(32).                  TRF0064
006400 01  TRIMMED-LTH                     PIC S9(04) COMP.            TRF0065
006500                                                                 TRF0066
006600 PROCEDURE DIVISION USING RAW-VALUE, TRIMMED-VALUE, TRIMMED-LTH. TRF0067
006700     PERFORM 000-TRIM-VALUE THRU 000-EXIT.                       TRF0068
006800     GOBACK.                                                     TRF0069
006900                                                                 TRF0070
007000 000-TRIM-VALUE.                                                 TRF0071
007100     MOVE "000-TRIM-VALUE" TO PARA-NAME.                         TRF0072
007200     MOVE SPACES TO TRIMMED-VALUE.                               TRF0073
007300     MOVE ZERO TO TRIMMED-LTH.                                   TRF0074
007400     MOVE RAW-VALUE TO WS-WORK-FIELD.                            TRF0075
007500     MOVE ZERO TO WS-LEAD-CT.                                    TRF0076
007600     INSPECT WS-WORK-FIELD TALLYING WS-LEAD-CT FOR LEADING       TRF0077
007700         SPACES.                                                 TRF0078
007800     IF WS-LEAD-CT = WS-FIELD-LTH                                TRF0079
007900         GO TO 000-EXIT.                                         TRF0080
008000     IF WS-LEAD-CT > 0                                           TRF0081
008100         MOVE WS-WORK-FIELD(WS-LEAD-CT + 1 : ) TO                TRF0082
008200             WS-SHIFTED-FIELD                                    TRF0083
008300     ELSE                                                        TRF0084
008400         MOVE WS-WORK-FIELD TO WS-SHIFTED-FIELD.                 TRF0085
008500     MOVE WS-FIELD-LTH TO WS-TRAIL-PTR.                          TRF0086
008600     PERFORM 100-STRIP-TRAILING THRU 100-EXIT                    TRF0087
008700         UNTIL WS-TRAIL-PTR = ZERO                               TRF0088
008800         OR WS-SHIFTED-CHAR(WS-TRAIL-PTR) NOT = SPACE.           TRF0089
008900     IF WS-TRAIL-PTR = ZERO                                      TRF0090
009000         GO TO 000-EXIT.                                         TRF0091
009100     MOVE WS-SHIFTED-FIELD(1 : WS-TRAIL-PTR) TO TRIMMED-VALUE.   TRF0092
009200     MOVE WS-TRAIL-PTR TO TRIMMED-LTH.                           TRF0093
009300 000-EXIT.                                                       TRF0094
009400     EXIT.                                                       TRF0095
009500                                                                 TRF0096
009600 100-STRIP-TRAILING.                                             TRF0097
009700     SUBTRACT 1 FROM WS-TRAIL-PTR.                               TRF0098
009800 100-EXIT.                                                       TRF0099
009900     EXIT.                                                       TRF0100
