000100******************************************************************SRP0001
000200*    SRMPARM  -  SAMPLE-REMOVAL COMMAND-LINE PARM LAYOUT         *SRP0002
000300*    (ACCEPTED FROM PARM= ON THE EXEC CARD)                      *SRP0004
000500*                                                                *SRP0005
000600*    THE PARM STRING CARRIES TWO CSV LISTS, EACH INTRODUCED BY   *SRP0006
000700*    A KEYWORD SWITCH THE WAY OUR JOB-CONTROL SHOP HAS PASSED    *SRP0008
000800*    OPTIONAL SELECTION CRITERIA SINCE THE COST-CENTER SUITE.    *SRP0009
000900*    A LONE "--HELP" SWITCH REQUESTS THE USAGE MESSAGE ONLY.     *SRP0010
001000*                                                                *SRP0011
001100*    04/22/19  KOR  ORIGINAL.  TICKET GDL-381.                   *SRP0012
001200******************************************************************SRP0013
001300                                                                 SRP0014
001400   01  SRMPARM-REC.                                              SRP0015
001500       05  SRMP-RAW-PARM               PIC X(512).               SRP0016
001600       05  SRMP-STUDY-IDS-CSV          PIC X(512).               SRP0017
001700       05  SRMP-SAMPLE-IDS-CSV         PIC X(512).                SRP0018
001800       05  SRMP-HELP-REQUESTED-SW      PIC X(01).                SRP0019
001900           88  SRMP-HELP-REQUESTED       VALUE "Y".              SRP0020
002000       05  FILLER                      PIC X(20).                SRP0021
