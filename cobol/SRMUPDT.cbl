000100 IDENTIFICATION DIVISION.                                        SRU0001
000200 PROGRAM-ID.  SRMUPDT.                                           SRU0002
000300 AUTHOR. KEVIN O'ROURKE.                                         SRU0003
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                         SRU0004
000500 DATE-WRITTEN. 04/22/89.                                         SRU0005
000600 DATE-COMPILED. 04/22/89.                                        SRU0007
000700 SECURITY. NON-CONFIDENTIAL.                                     SRU0008
000800******************************************************************SRU0009
000900*REMARKS.                                                        SRU0010
001000*                                                                *SRU0011
001100*    STEP 2 OF THE SAMPLE-REMOVAL PAIR.  READS THE RESOLVED-     *SRU0012
001200*    STUDY WORK FILE SRMSRCH BUILT AND, FOR EACH LISTED SAMPLE,  *SRU0013
001300*    STRIPS THAT SAMPLE'S COLUMN OUT OF EVERY GENETIC-ALTERATION *SRU0014
001400*    ROW AND OUT OF THE PROFILE'S SAMPLE LIST FOR EVERY PROFILE  *SRU0015
001500*    BELONGING TO THE STUDY, THEN DELETES THE SAMPLE'S OWN       *SRU0016
001600*    MASTER RECORD AND SAMPLE-PROFILE LINK ROWS.                 *SRU0017
001700*                                                                *SRU0018
001800*    THE COLUMN SURGERY AND THE SAMPLE-MASTER DELETE ARE TWO     *SRU0019
001900*    INDEPENDENT PASSES - A SAMPLE CAN BE STRIPPED OUT OF THE    *SRU0020
002000*    MATRIX WITHOUT ITS MASTER ROW EVER HAVING EXISTED (RARE,    *SRU0021
002100*    BUT SEEN DURING THE GDL-455 CLEANUP) AND THE REVERSE ALSO   *SRU0022
002200*    HOLDS - SO NEITHER PASS DEPENDS ON THE OTHER SUCCEEDING.    *SRU0023
002300*                                                                *SRU0024
002400*          WORK FILE (IN)     -  SRMWORK                         *SRU0025
002500*          VSAM PROFILE MSTR  -  PROFMSTR                        *SRU0026
002600*          VSAM ALTER. STORE  -  GALTMSTR                        *SRU0027
002700*          VSAM SAMPLE LIST   -  SMPLIST                         *SRU0028
002800*          VSAM SAMPLE-PROF   -  SMPPROF                         *SRU0029
002900*          VSAM SAMPLE MASTER -  SAMPMSTR                        *SRU0030
003000*          DUMP FILE          -  SYSOUT                          *SRU0031
003100*                                                                *SRU0032
003200*    04/22/19  KOR  ORIGINAL.  TICKET GDL-381.                   *SRU0033
003300*    11/03/19  KOR  Y2K-STYLE REVIEW - NO DATE FIELDS ON THIS    *SRU0034
003400*                   PROGRAM, NO CHANGE REQUIRED.  TICKET         *SRU0035
003500*                   Y2K-0501.                                    *SRU0036
003600*    01/18/22  KOR  ADDED THE WHOLE-STUDY PATH (SRMW-SAMPLE-     *SRU0037
003700*                   COUNT = ZERO MEANS EVERY SAMPLE LINKED TO    *SRU0038
003800*                   THE STUDY THROUGH SMPPROF) AND THE SAMPLE-   *SRU0039
003900*                   PROFILE LINK CLEANUP.  TICKET GDL-455.       *SRU0040
003910*    03/09/23  TXR  DROPPED THE WHOLE-STUDY PATH - SRMSRCH NOW   *SRU0505
003920*                   ALWAYS SENDS AN EXPLICIT SAMPLE LIST.  A     *SRU0506
003930*                   PROFILE OR ALTERATION ROW LEFT WITH ZERO     *SRU0507
003940*                   SURVIVING SAMPLES IS NOW DELETED OUTRIGHT    *SRU0508
003950*                   INSTEAD OF REWRITTEN WITH A ZERO COUNT.      *SRU0509
003960*                   TICKET GDL-512.                              *SRU0510
003970*    11/14/23  KOR  MULTI-STUDY RUNS NO LONGER LEAVE             *SRU0542
003980*                   THE SECOND AND LATER STUDIES' PROFILES       *SRU0543
003990*                   UNTOUCHED - 400-STRIP-STUDY-PROFILES NOW     *SRU0544
004000*                   RESETS PROF-PROFILE-ID BEFORE EACH STUDY'S   *SRU0545
004010*                   START, AND 405-STRIP-NEXT-PROFILE NOW STOPS  *SRU0546
004020*                   THE SCAN AT THE STUDY BOUNDARY INSTEAD OF    *SRU0547
004030*                   READING TO PHYSICAL EOF.  TICKET GDL-529.    *SRU0548
004040******************************************************************SRU0041
004100 ENVIRONMENT DIVISION.                                           SRU0042
004200 CONFIGURATION SECTION.                                          SRU0043
004300 SOURCE-COMPUTER. IBM-390.                                       SRU0044
004400 OBJECT-COMPUTER. IBM-390.                                       SRU0045
004500 SPECIAL-NAMES.                                                  SRU0046
004600     C01 IS TOP-OF-FORM.                                         SRU0047
004700 INPUT-OUTPUT SECTION.                                           SRU0048
004800 FILE-CONTROL.                                                   SRU0049
004900     SELECT SYSOUT                                               SRU0050
005000         ASSIGN TO UT-S-SYSOUT                                   SRU0051
005100         ORGANIZATION IS SEQUENTIAL.                             SRU0052
005200                                                                 SRU0053
005300     SELECT SRMWORK                                              SRU0054
005400         ASSIGN TO UT-S-SRMWORK                                  SRU0055
005500         ACCESS MODE IS SEQUENTIAL                               SRU0056
005600         FILE STATUS IS OFCODE.                                  SRU0057
005700                                                                 SRU0058
005800     SELECT PROFMSTR                                             SRU0059
005900         ASSIGN TO PROFMSTR                                      SRU0060
006000         ORGANIZATION IS INDEXED                                 SRU0061
006100         ACCESS MODE IS DYNAMIC                                  SRU0062
006200         RECORD KEY IS PROF-PROFILE-ID                           SRU0063
006300         FILE STATUS IS PROFMSTR-STATUS.                         SRU0064
006400                                                                 SRU0065
006500     SELECT GALTMSTR                                             SRU0066
006600         ASSIGN TO GALTMSTR                                      SRU0067
006700         ORGANIZATION IS INDEXED                                 SRU0068
006800         ACCESS MODE IS DYNAMIC                                  SRU0069
006900         RECORD KEY IS GALT-KEY                                  SRU0070
007000         FILE STATUS IS GALTMSTR-STATUS.                         SRU0071
007100                                                                 SRU0072
007200     SELECT SMPLIST                                              SRU0073
007300         ASSIGN TO SMPLIST                                       SRU0074
007400         ORGANIZATION IS INDEXED                                 SRU0075
007500         ACCESS MODE IS RANDOM                                   SRU0076
007600         RECORD KEY IS SMPL-PROFILE-ID                           SRU0077
007700         FILE STATUS IS SMPLIST-STATUS.                          SRU0078
007800                                                                 SRU0079
007900     SELECT SMPPROF                                              SRU0080
008000         ASSIGN TO SMPPROF                                       SRU0081
008100         ORGANIZATION IS INDEXED                                 SRU0082
008200         ACCESS MODE IS DYNAMIC                                  SRU0083
008300         RECORD KEY IS SMPP-KEY                                  SRU0084
008400         FILE STATUS IS SMPPROF-STATUS.                          SRU0085
008500                                                                 SRU0086
008600     SELECT SAMPMSTR                                             SRU0087
008700         ASSIGN TO SAMPMSTR                                      SRU0088
008800         ORGANIZATION IS INDEXED                                 SRU0089
008900         ACCESS MODE IS RANDOM                                   SRU0090
009000         RECORD KEY IS SAMP-KEY                                  SRU0091
009100         ALTERNATE RECORD KEY IS SAMP-INTERNAL-ID                SRU0092
009200         FILE STATUS IS SAMPMSTR-STATUS.                         SRU0093
009300                                                                 SRU0094
009400 DATA DIVISION.                                                  SRU0095
009500 FILE SECTION.                                                   SRU0096
009600 FD  SYSOUT                                                      SRU0097
009700     RECORDING MODE IS F                                         SRU0098
009800     LABEL RECORDS ARE STANDARD                                  SRU0099
009900     RECORD CONTAINS 130 CHARACTERS                              SRU0100
010000     BLOCK CONTAINS 0 RECORDS                                    SRU0101
010100     DATA RECORD IS SYSOUT-REC.                                  SRU0102
010200 01  SYSOUT-REC                      PIC X(130).                 SRU0103
010300                                                                 SRU0104
010400 FD  SRMWORK                                                     SRU0105
010500     RECORD CONTAINS 18075 CHARACTERS                            SRU0106
010600     DATA RECORD IS SRMWORK-REC.                                 SRU0107
010700     COPY SRMWORK.                                               SRU0108
010800                                                                 SRU0109
010900 FD  PROFMSTR                                                    SRU0110
011000     RECORD CONTAINS 74 CHARACTERS                               SRU0111
011100     DATA RECORD IS PROFMSTR-REC.                                SRU0112
011200     COPY REFMSTR.                                               SRU0113
011300                                                                 SRU0114
011400 FD  GALTMSTR                                                    SRU0115
011500     RECORD CONTAINS 96070 CHARACTERS                            SRU0116
011600     DATA RECORD IS GALTMSTR-REC.                                SRU0117
011700     COPY GALTMSTR.                                              SRU0118
011800                                                                 SRU0119
011900 FD  SMPLIST                                                     SRU0120
012000     RECORD CONTAINS 27089 CHARACTERS                            SRU0121
012100     DATA RECORD IS SMPLIST-REC.                                 SRU0122
012200     COPY SMPLIST.                                               SRU0123
012300                                                                 SRU0124
012400 FD  SMPPROF                                                     SRU0125
012500     RECORD CONTAINS 63 CHARACTERS                               SRU0126
012600     DATA RECORD IS SMPPROF-REC.                                 SRU0127
012700 01  SMPPROF-FD-REC                 PIC X(63).                   SRU0128
012800                                                                 SRU0129
012900 FD  SAMPMSTR                                                    SRU0130
013000     RECORD CONTAINS 92 CHARACTERS                               SRU0131
013100     DATA RECORD IS SAMPMSTR-REC.                                SRU0132
013200     COPY SAMPMSTR.                                              SRU0133
013300                                                                 SRU0134
013400 WORKING-STORAGE SECTION.                                        SRU0135
013500                                                                 SRU0136
013600 01  FILE-STATUS-CODES.                                          SRU0137
013700     05  OFCODE                      PIC X(02).                  SRU0138
013800         88  CODE-OKAY                  VALUE "00".              SRU0139
013900     05  PROFMSTR-STATUS             PIC X(02).                  SRU0140
014000     05  GALTMSTR-STATUS             PIC X(02).                  SRU0141
014100     05  SMPLIST-STATUS              PIC X(02).                  SRU0142
014200     05  SMPPROF-STATUS              PIC X(02).                  SRU0143
014300     05  SAMPMSTR-STATUS             PIC X(02).                  SRU0144
014400                                                                 SRU0145
014500 01  WS-CURRENT-STUDY.                                           SRU0146
014600     05  WS-CUR-STUDY-ID             PIC 9(09).                  SRU0147
014700     05  WS-REMOVE-SET-COUNT         PIC 9(04) COMP.             SRU0148
014800     05  WS-REMOVE-SET OCCURS 2000 TIMES                         SRU0149
014900                        INDEXED BY WS-RS-IDX                     SRU0150
015000                        PIC 9(09).                               SRU0151
015300                                                                 SRU0154
015400 01  WS-STRIP-WORK.                                              SRU0155
015500     05  WS-OLD-VALUE-COUNT          PIC 9(05) COMP.             SRU0156
015600     05  WS-NEW-VALUE-COUNT          PIC 9(05) COMP.             SRU0157
015700     05  WS-OLD-VALUE-TABLE OCCURS 3000 TIMES                    SRU0158
015800                        INDEXED BY WS-OV-IDX                     SRU0159
015900                        PIC X(32).                               SRU0160
016000     05  WS-OLD-SAMPLE-TABLE OCCURS 3000 TIMES                   SRU0161
016100                        INDEXED BY WS-OS-IDX                     SRU0162
016200                        PIC 9(09).                               SRU0163
016300     05  WS-KEEP-SW                  PIC X(01).                  SRU0164
016400         88  WS-KEEP-COLUMN            VALUE "Y".                SRU0165
016500                                                                 SRU0166
016600 01  COUNTERS-IDXS-AND-ACCUMULATORS.                             SRU0167
016700     05  STUDIES-PROCESSED           PIC 9(05) COMP.             SRU0168
016800     05  PROFILES-STRIPPED           PIC 9(05) COMP.             SRU0169
016900     05  COLUMNS-REMOVED             PIC 9(07) COMP.             SRU0170
017000     05  SAMPLE-MASTERS-DELETED      PIC 9(05) COMP.             SRU0171
017100     05  LINK-ROWS-DELETED           PIC 9(05) COMP.             SRU0172
017200     05  WS-VAL-SUB                  PIC 9(04) COMP.             SRU0173
017300     05  WS-VAL-SUB-R REDEFINES WS-VAL-SUB PIC 9(04).            SRU0174
017400                                                                 SRU0175
017500 01  FLAGS-AND-SWITCHES.                                         SRU0176
017600     05  MORE-WORK-SW                PIC X(01) VALUE "Y".        SRU0177
017700         88  NO-MORE-WORK               VALUE "N".               SRU0178
017800                                                                 SRU0179
017900 COPY ABNDREC.                                                   SRU0180
018000                                                                 SRU0181
018100 PROCEDURE DIVISION.                                             SRU0182
018200     PERFORM 100-HOUSEKEEPING THRU 100-EXIT.                     SRU0183
018300     PERFORM 200-MAINLINE THRU 200-EXIT UNTIL NO-MORE-WORK.      SRU0184
018400     PERFORM 900-CLEANUP THRU 900-EXIT.                          SRU0185
018500     MOVE +0 TO RETURN-CODE.                                     SRU0186
018600     GOBACK.                                                     SRU0187
018700                                                                 SRU0188
018800 100-HOUSEKEEPING.                                               SRU0189
018900     MOVE "100-HOUSEKEEPING" TO PARA-NAME.                       SRU0190
019000     DISPLAY "******** BEGIN JOB SRMUPDT ********".              SRU0191
019100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                  SRU0192
019200     OPEN INPUT SRMWORK.                                         SRU0193
019300     IF NOT CODE-OKAY                                            SRU0194
019400         MOVE "SRMWORK FAILED TO OPEN" TO ABEND-REASON           SRU0195
019500         GO TO 1000-ABEND-RTN.                                   SRU0196
019600     OPEN I-O PROFMSTR GALTMSTR SMPLIST SMPPROF SAMPMSTR.        SRU0197
019700     OPEN OUTPUT SYSOUT.                                         SRU0198
019800     PERFORM 950-READ-WORK-REC THRU 950-EXIT.                    SRU0199
019900 100-EXIT.                                                       SRU0200
020000     EXIT.                                                       SRU0201
020100                                                                 SRU0202
020200 200-MAINLINE.                                                   SRU0203
020300     MOVE "200-MAINLINE" TO PARA-NAME.                           SRU0204
020400     IF SRMW-TRAILER-REC                                         SRU0205
020500         MOVE "N" TO MORE-WORK-SW                                SRU0206
020600         GO TO 200-EXIT.                                         SRU0207
020700     PERFORM 300-BUILD-REMOVE-SET THRU 300-EXIT.                 SRU0208
020800     PERFORM 400-STRIP-STUDY-PROFILES THRU 400-EXIT.             SRU0209
020900     PERFORM 600-DELETE-SAMPLE-MASTERS THRU 600-EXIT.            SRU0210
021000     ADD 1 TO STUDIES-PROCESSED.                                 SRU0211
021100     PERFORM 950-READ-WORK-REC THRU 950-EXIT.                    SRU0212
021200 200-EXIT.                                                       SRU0213
021300     EXIT.                                                       SRU0214
021400                                                                 SRU0215
021500*    THE REMOVE SET FOR THIS STUDY IS COPIED STRAIGHT ACROSS      SRU0216
021600*    FROM THE SRMWORK RECORD SRMSRCH RESOLVED IT INTO.            SRU0217
021800 300-BUILD-REMOVE-SET.                                           SRU0219
021900     MOVE "300-BUILD-REMOVE-SET" TO PARA-NAME.                   SRU0220
022000     MOVE SRMW-STUDY-ID TO WS-CUR-STUDY-ID.                      SRU0221
022100     MOVE ZERO TO WS-REMOVE-SET-COUNT.                           SRU0222
022600     PERFORM 305-COPY-ONE-SAMPLE THRU 305-EXIT                   SRU0227
022700         VARYING WS-RS-IDX FROM 1 BY 1                           SRU0228
022800         UNTIL WS-RS-IDX > SRMW-SAMPLE-COUNT.                    SRU0229
022900 300-EXIT.                                                       SRU0230
023000     EXIT.                                                       SRU0231
023100                                                                 SRU0232
023200 305-COPY-ONE-SAMPLE.                                            SRU0233
023300     ADD 1 TO WS-REMOVE-SET-COUNT.                               SRU0234
023400     MOVE SRMW-SAMPLE-TABLE (WS-RS-IDX) TO                       SRU0235
023500         WS-REMOVE-SET (WS-REMOVE-SET-COUNT).                    SRU0236
023600 305-EXIT.                                                       SRU0237
023700     EXIT.                                                       SRU0238
023800                                                                 SRU0239
023900*    WALKS EVERY GENETIC PROFILE ON FILE FOR THIS STUDY AND       SRU0240
024000*    STRIPS THE REMOVE-SET COLUMNS OUT OF ITS SAMPLE LIST AND     SRU0241
024100*    EVERY ALTERATION ROW STORED AGAINST IT.  THE SURVIVING       SRU0242
024200*    COLUMNS ARE COMPACTED LEFT SO POSITION ALIGNMENT BETWEEN     SRU0243
024300*    GALTMSTR AND SMPLIST IS PRESERVED AFTER THE CUT.             SRU0244
024400 400-STRIP-STUDY-PROFILES.                                       SRU0245
024500     MOVE "400-STRIP-STUDY-PROFILES" TO PARA-NAME.               SRU0246
024550     MOVE ZERO TO PROF-PROFILE-ID.                                SRU0540
024600     START PROFMSTR KEY IS NOT LESS THAN PROF-PROFILE-ID         SRU0247
024700         INVALID KEY MOVE "23" TO PROFMSTR-STATUS.               SRU0248
024800     PERFORM 405-STRIP-NEXT-PROFILE THRU 405-EXIT                SRU0249
024900         UNTIL PROFMSTR-STATUS NOT = "00".                       SRU0250
025000 400-EXIT.                                                       SRU0251
025100     EXIT.                                                       SRU0252
025200                                                                 SRU0253
025300 405-STRIP-NEXT-PROFILE.                                         SRU0254
025400     READ PROFMSTR NEXT RECORD                                   SRU0255
025500         AT END MOVE "10" TO PROFMSTR-STATUS                     SRU0256
025600         GO TO 405-EXIT                                          SRU0257
025700     END-READ.                                                   SRU0258
025800     IF PROF-STUDY-ID NOT = WS-CUR-STUDY-ID                      SRU0259
025850         MOVE "10" TO PROFMSTR-STATUS                             SRU0541
025900         GO TO 405-EXIT.                                         SRU0260
026000     PERFORM 420-STRIP-ONE-PROFILE THRU 420-EXIT.                SRU0261
026100     ADD 1 TO PROFILES-STRIPPED.                                 SRU0262
026200 405-EXIT.                                                       SRU0263
026300     EXIT.                                                       SRU0264
026400                                                                 SRU0265
026500 420-STRIP-ONE-PROFILE.                                          SRU0266
026600     MOVE "420-STRIP-ONE-PROFILE" TO PARA-NAME.                  SRU0267
026700     MOVE PROF-PROFILE-ID TO SMPL-PROFILE-ID.                    SRU0268
026800     READ SMPLIST INTO SMPLIST-REC                               SRU0269
026900         KEY IS SMPL-PROFILE-ID                                  SRU0270
027000         INVALID KEY GO TO 420-EXIT                              SRU0271
027100     END-READ.                                                   SRU0272
027200     MOVE SMPL-SAMPLE-COUNT TO WS-OLD-VALUE-COUNT.               SRU0273
027300     PERFORM 425-SAVE-OLD-SAMPLE THRU 425-EXIT                   SRU0274
027400         VARYING WS-OS-IDX FROM 1 BY 1                           SRU0275
027500         UNTIL WS-OS-IDX > WS-OLD-VALUE-COUNT.                   SRU0276
027600     PERFORM 440-BUILD-NEW-SAMPLE-LIST THRU 440-EXIT.            SRU0277
027700     PERFORM 450-STRIP-ALL-ALTERATION-ROWS THRU 450-EXIT.        SRU0278
027800 420-EXIT.                                                       SRU0279
027900     EXIT.                                                       SRU0280
028000                                                                 SRU0281
028100 425-SAVE-OLD-SAMPLE.                                            SRU0282
028200     MOVE SMPL-SAMPLE-TABLE (WS-OS-IDX) TO                       SRU0283
028300         WS-OLD-SAMPLE-TABLE (WS-OS-IDX).                        SRU0284
028400 425-EXIT.                                                       SRU0285
028500     EXIT.                                                       SRU0286
028600                                                                 SRU0287
028700 440-BUILD-NEW-SAMPLE-LIST.                                      SRU0288
028800     MOVE "440-BUILD-NEW-SAMPLE-LIST" TO PARA-NAME.              SRU0289
028900     MOVE ZERO TO WS-NEW-VALUE-COUNT.                            SRU0290
029000     PERFORM 445-TEST-ONE-SAMPLE THRU 445-EXIT                   SRU0291
029100         VARYING WS-OS-IDX FROM 1 BY 1                           SRU0292
029200         UNTIL WS-OS-IDX > WS-OLD-VALUE-COUNT.                   SRU0293
029210     IF WS-NEW-VALUE-COUNT = ZERO                                SRU0511
029220         DELETE SMPLIST RECORD INVALID KEY                       SRU0512
029230             MOVE "CANNOT DELETE SAMPLE LIST" TO ABEND-REASON    SRU0513
029240             GO TO 1000-ABEND-RTN                                SRU0514
029250         END-DELETE                                              SRU0515
029260     ELSE                                                        SRU0516
029300         IF WS-NEW-VALUE-COUNT NOT = WS-OLD-VALUE-COUNT          SRU0294
029400             MOVE WS-NEW-VALUE-COUNT TO SMPL-SAMPLE-COUNT        SRU0295
029500             REWRITE SMPLIST-REC INVALID KEY                     SRU0296
029600                 MOVE "CANNOT REWRITE SAMPLE LIST" TO            SRU0297
029650                     ABEND-REASON                                SRU0517
029700                 GO TO 1000-ABEND-RTN                            SRU0298
029800             END-REWRITE                                        SRU0299
029850         END-IF                                                  SRU0518
029870     END-IF.                                                     SRU0519
029900 440-EXIT.                                                       SRU0300
030000     EXIT.                                                       SRU0301
030100                                                                 SRU0302
030200*    A COLUMN SURVIVES UNLESS ITS SAMPLE IS IN THE REMOVE SET.    SRU0303
030400 445-TEST-ONE-SAMPLE.                                            SRU0305
030500     MOVE "Y" TO WS-KEEP-SW.                                     SRU0306
030900     SET WS-RS-IDX TO 1.                                         SRU0310
031000     SEARCH WS-REMOVE-SET                                        SRU0311
031100         AT END CONTINUE                                         SRU0312
031200         WHEN WS-REMOVE-SET (WS-RS-IDX) =                        SRU0313
031300             WS-OLD-SAMPLE-TABLE (WS-OS-IDX)                     SRU0314
031400         MOVE "N" TO WS-KEEP-SW                                  SRU0315
031500     END-SEARCH.                                                 SRU0316
031600     IF WS-KEEP-COLUMN                                           SRU0317
031700         ADD 1 TO WS-NEW-VALUE-COUNT                             SRU0318
031800         MOVE WS-OLD-SAMPLE-TABLE (WS-OS-IDX) TO                 SRU0319
031900             SMPL-SAMPLE-TABLE (WS-NEW-VALUE-COUNT)              SRU0320
032000     ELSE                                                        SRU0321
032100         ADD 1 TO COLUMNS-REMOVED.                               SRU0322
032200 445-EXIT.                                                       SRU0323
032300     EXIT.                                                       SRU0324
032400                                                                 SRU0325
032500*    EVERY GALTMSTR ROW FOR THIS PROFILE GETS THE SAME COLUMN     SRU0326
032600*    CUT APPLIED TO ITS VALUE TABLE, IN THE SAME OLD-POSITION-    SRU0327
032700*    TO-NEW-POSITION ORDER SO EVERY ROW STAYS ALIGNED WITH THE    SRU0328
032800*    JUST-REWRITTEN SAMPLE LIST.                                  SRU0329
032900 450-STRIP-ALL-ALTERATION-ROWS.                                  SRU0330
033000     MOVE "450-STRIP-ALL-ALTERATION-ROWS" TO PARA-NAME.          SRU0331
033100     MOVE PROF-PROFILE-ID TO GALT-PROFILE-ID.                    SRU0332
033200     MOVE ZERO TO GALT-ENTITY-ID.                                SRU0333
033300     START GALTMSTR KEY IS NOT LESS THAN GALT-KEY                SRU0334
033400         INVALID KEY MOVE "23" TO GALTMSTR-STATUS.               SRU0335
033500     PERFORM 455-STRIP-ONE-ALTERATION-ROW THRU 455-EXIT          SRU0336
033600         UNTIL GALTMSTR-STATUS NOT = "00".                       SRU0337
033700 450-EXIT.                                                       SRU0338
033800     EXIT.                                                       SRU0339
033900                                                                 SRU0340
034000 455-STRIP-ONE-ALTERATION-ROW.                                   SRU0341
034100     READ GALTMSTR NEXT RECORD                                   SRU0342
034200         AT END MOVE "10" TO GALTMSTR-STATUS                     SRU0343
034300         GO TO 455-EXIT                                          SRU0344
034400     END-READ.                                                   SRU0345
034500     IF GALT-PROFILE-ID NOT = PROF-PROFILE-ID                    SRU0346
034600         MOVE "10" TO GALTMSTR-STATUS                            SRU0347
034700         GO TO 455-EXIT.                                         SRU0348
034800     MOVE ZERO TO WS-NEW-VALUE-COUNT.                            SRU0349
034900     PERFORM 458-COPY-ONE-CELL THRU 458-EXIT                     SRU0350
035000         VARYING WS-OS-IDX FROM 1 BY 1                           SRU0351
035100         UNTIL WS-OS-IDX > WS-OLD-VALUE-COUNT.                   SRU0352
035150*    AN ALTERATION ROW STRIPPED DOWN TO ZERO SURVIVING            SRU0530
035160*    VALUES CARRIES NO GENOMIC INFORMATION - DELETE IT SO        SRU0531
035170*    THE PROFILE'S SAMPLE LIST AND ITS ALTERATION ROWS STAY      SRU0532
035180*    IN STEP.  TICKET GDL-512.                                   SRU0533
035190     IF WS-NEW-VALUE-COUNT = ZERO                                SRU0534
035195         DELETE GALTMSTR RECORD INVALID KEY                      SRU0535
035196             MOVE "CANNOT DELETE ALTERATION ROW" TO               SRU0536
035197                 ABEND-REASON                                    SRU0537
035198             GO TO 1000-ABEND-RTN                                SRU0538
035199         END-DELETE                                              SRU0539
035200     ELSE                                                        SRU0353
035250         IF WS-NEW-VALUE-COUNT NOT = GALT-VALUE-COUNT            SRU0354
035400             MOVE WS-NEW-VALUE-COUNT TO GALT-VALUE-COUNT         SRU0355
035450             REWRITE GALTMSTR-REC INVALID KEY                    SRU0356
035500                 MOVE "CANNOT REWRITE ALTERATION ROW" TO         SRU0357
035600                     ABEND-REASON                                SRU0358
035700                 GO TO 1000-ABEND-RTN                            SRU0359
035800             END-REWRITE                                         SRU0360
035850         END-IF                                                  SRU0540
035900     END-IF.                                                     SRU0541
035950 455-EXIT.                                                       SRU0360
036000     EXIT.                                                       SRU0361
036100                                                                 SRU0362
036200 458-COPY-ONE-CELL.                                              SRU0363
036300     MOVE "Y" TO WS-KEEP-SW.                                     SRU0364
036350     SET WS-RS-IDX TO 1.                                         SRU0542
036370     SEARCH WS-REMOVE-SET                                        SRU0543
036800         AT END CONTINUE                                         SRU0369
036900         WHEN WS-REMOVE-SET (WS-RS-IDX) =                        SRU0371
037000              WS-OLD-SAMPLE-TABLE (WS-OS-IDX)                    SRU0372
037100         MOVE "N" TO WS-KEEP-SW                                  SRU0373
037200     END-SEARCH.                                                 SRU0374
037400     IF WS-KEEP-COLUMN                                           SRU0375
037500         ADD 1 TO WS-NEW-VALUE-COUNT                             SRU0376
037600         MOVE GALT-VALUE-TABLE (WS-OS-IDX) TO                    SRU0377
037700             GALT-VALUE-TABLE (WS-NEW-VALUE-COUNT).              SRU0378
037800 458-EXIT.                                                       SRU0379
037900     EXIT.                                                       SRU0380
038000                                                                 SRU0381
038100*    THE SAMPLE MASTER AND ITS SAMPLE-PROFILE LINK ROWS ARE       SRU0382
038200*    DELETED INDEPENDENTLY OF THE COLUMN SURGERY ABOVE - A        SRU0383
038300*    SAMPLE THAT NEVER APPEARED ON ANY PROFILE STILL NEEDS ITS    SRU0384
038400*    MASTER ROW REMOVED WHEN IT IS NAMED FOR REMOVAL.             SRU0385
038500 600-DELETE-SAMPLE-MASTERS.                                      SRU0386
038600     MOVE "600-DELETE-SAMPLE-MASTERS" TO PARA-NAME.              SRU0387
039000     PERFORM 605-DELETE-ONE-SAMPLE THRU 605-EXIT                 SRU0391
039100         VARYING WS-RS-IDX FROM 1 BY 1                           SRU0392
039200         UNTIL WS-RS-IDX > WS-REMOVE-SET-COUNT.                  SRU0393
039300 600-EXIT.                                                       SRU0394
039400     EXIT.                                                       SRU0395
039500                                                                 SRU0396
039600 605-DELETE-ONE-SAMPLE.                                          SRU0397
039700     MOVE WS-REMOVE-SET (WS-RS-IDX) TO SAMP-INTERNAL-ID.         SRU0398
039800     READ SAMPMSTR INTO SAMPMSTR-REC                             SRU0399
039900         KEY IS SAMP-INTERNAL-ID                                 SRU0400
040000         INVALID KEY GO TO 605-EXIT                              SRU0401
040100     END-READ.                                                   SRU0402
040200     DELETE SAMPMSTR RECORD                                      SRU0403
040300         INVALID KEY CONTINUE                                    SRU0404
040400     END-DELETE.                                                 SRU0405
040500     ADD 1 TO SAMPLE-MASTERS-DELETED.                            SRU0406
040600     PERFORM 610-DELETE-LINK-ROWS THRU 610-EXIT.                 SRU0407
040700 605-EXIT.                                                       SRU0408
040800     EXIT.                                                       SRU0409
040900                                                                 SRU0410
041000 610-DELETE-LINK-ROWS.                                           SRU0411
041100     MOVE ZERO TO SMPP-PROFILE-ID.                               SRU0412
041200     MOVE WS-REMOVE-SET (WS-RS-IDX) TO SMPP-SAMPLE-ID.           SRU0413
041300     START SMPPROF KEY IS NOT LESS THAN SMPP-KEY                 SRU0414
041400         INVALID KEY MOVE "23" TO SMPPROF-STATUS.                SRU0415
041500     PERFORM 615-DELETE-ONE-LINK THRU 615-EXIT                   SRU0416
041600         UNTIL SMPPROF-STATUS NOT = "00".                        SRU0417
041700 610-EXIT.                                                       SRU0418
041800     EXIT.                                                       SRU0419
041900                                                                 SRU0420
042000 615-DELETE-ONE-LINK.                                            SRU0421
042100     READ SMPPROF NEXT RECORD INTO SMPPROF-REC                   SRU0422
042200         AT END MOVE "10" TO SMPPROF-STATUS                      SRU0423
042300         GO TO 615-EXIT                                          SRU0424
042400     END-READ.                                                   SRU0425
042500     IF SMPP-SAMPLE-ID NOT = WS-REMOVE-SET (WS-RS-IDX)           SRU0426
042600         MOVE "10" TO SMPPROF-STATUS                             SRU0427
042700         GO TO 615-EXIT.                                         SRU0428
042800     DELETE SMPPROF RECORD                                       SRU0429
042900         INVALID KEY CONTINUE                                    SRU0430
043000     END-DELETE.                                                 SRU0431
043100     ADD 1 TO LINK-ROWS-DELETED.                                 SRU0432
043200 615-EXIT.                                                       SRU0433
043300     EXIT.                                                       SRU0434
043400                                                                 SRU0435
046500                                                                 SRU0466
046600 950-READ-WORK-REC.                                              SRU0467
046700     MOVE "950-READ-WORK-REC" TO PARA-NAME.                      SRU0468
046800     READ SRMWORK INTO SRMWORK-REC                               SRU0469
046900         AT END                                                  SRU0470
047000         MOVE "N" TO MORE-WORK-SW                                SRU0471
047100         MOVE "T" TO SRMW-RECORD-TYPE                            SRU0472
047200     END-READ.                                                   SRU0473
047300 950-EXIT.                                                       SRU0474
047400     EXIT.                                                       SRU0475
047500                                                                 SRU0476
047600 900-CLEANUP.                                                    SRU0477
047700     MOVE "900-CLEANUP" TO PARA-NAME.                            SRU0478
047800     CLOSE SRMWORK PROFMSTR GALTMSTR SMPLIST SMPPROF SAMPMSTR    SRU0479
047900         SYSOUT.                                                 SRU0480
048000     DISPLAY "** SRMUPDT JOB SUMMARY **".                        SRU0481
048100     DISPLAY "STUDIES PROCESSED   " STUDIES-PROCESSED.           SRU0482
048200     DISPLAY "PROFILES STRIPPED   " PROFILES-STRIPPED.           SRU0483
048300     DISPLAY "COLUMNS REMOVED     " COLUMNS-REMOVED.             SRU0484
048400     DISPLAY "SAMPLE MASTERS DEL. " SAMPLE-MASTERS-DELETED.      SRU0485
048500     DISPLAY "LINK ROWS DELETED   " LINK-ROWS-DELETED.           SRU0486
048600     IF STUDIES-PROCESSED = ZERO                                 SRU0487
048700         MOVE "NO STUDIES WERE PROCESSED" TO ABEND-REASON        SRU0488
048800         GO TO 1000-ABEND-RTN.                                   SRU0489
048900     DISPLAY "******** END JOB SRMUPDT ********".                SRU0490
049000 900-EXIT.                                                       SRU0491
049100     EXIT.                                                       SRU0492
049200                                                                 SRU0493
049300*    STANDARD ABEND ROUTINE - SEE GDIMPRT FOR THE SHOP CONVENTIONSRU0494
049400*    THIS ROUTINE FOLLOWS.                                       SRU0495
049500 1000-ABEND-RTN.                                                 SRU0496
049600     DISPLAY "***** SRMUPDT ABEND *****" UPON CONSOLE.           SRU0497
049700     DISPLAY PARA-NAME UPON CONSOLE.                             SRU0498
049800     DISPLAY ABEND-REASON UPON CONSOLE.                          SRU0499
049900     WRITE SYSOUT-REC FROM ABEND-REC.                            SRU0500
050000     CLOSE SRMWORK PROFMSTR GALTMSTR SMPLIST SMPPROF SAMPMSTR    SRU0501
050100         SYSOUT.                                                 SRU0502
050200     DIVIDE ZERO-VAL INTO ONE-VAL.                               SRU0503
050300     GOBACK.                                                     SRU0504
