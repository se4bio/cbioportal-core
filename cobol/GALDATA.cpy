000100******************************************************************GLD0001
000200*    GALDATA  -  WORKING-STORAGE LAYOUT OF THE INCOMING          *GLD0002
000300*    GENOMIC-PROFILE TAB-DELIMITED DATA FILE.                    *GLD0003
000400*                                                                *GLD0004
000500*    THE FILE HAS NO FIXED COLUMN COUNT - COLUMN 1 (OR THE       *GLD0005
000600*    FIRST FEW COLUMNS, DEPENDING ON PROFILE TYPE) NAME A GENE   *GLD0006
000700*    OR OTHER GENETIC ENTITY AND EVERY COLUMN AFTER THAT NAMES   *GLD0008
000800*    A SAMPLE.  WE SPLIT EACH LINE INTO A GENERIC COLUMN TABLE   *GLD0009
000900*    WITH UNSTRING/POINTER AND THEN MOVE OUT OF THE TABLE INTO   *GLD0010
001000*    THE NAMED FIELDS BELOW ONCE WE KNOW WHICH PROFILE TYPE WE   *GLD0011
001100*    ARE LOOKING AT.                                             *GLD0012
001200*                                                                *GLD0013
001300*    03/11/14  MMD  ORIGINAL - REPLACES THE OLD FIXED 4-COLUMN   *GLD0014
001400*                   CGDS LOADER LAYOUT.  TICKET GDL-118.         *GLD0015
001500*    07/29/16  MMD  ADDED GENESET-ID AND ENTITY-STABLE-ID SLOTS  *GLD0016
001600*                   FOR THE GSVA AND GENERIC-ASSAY LOADERS.      *GLD0017
001700*    02/03/20  KOR  RAISED GALD-MAX-COLS TO 3000, ONCOPANEL      *GLD0018
001800*                   COHORTS ARE OUTGROWING 2000.  TICKET GDL-406.GLD0019
001900******************************************************************GLD0020
002000                                                                 GLD0021
002100   01  GALD-CONSTANTS.                                           GLD0022
002200       05  GALD-MAX-COLS               PIC 9(04) COMP VALUE 3000.GLD0023
002300       05  GALD-MAX-FEATURE-COLS       PIC 9(02) COMP VALUE 4.   GLD0024
002400       05  GALD-TAB-CHAR               PIC X(01) VALUE X'09'.    GLD0025
002500                                                                 GLD0026
002600   01  GALD-SPLIT-WORK.                                          GLD0027
002700       05  GALD-PTR                    PIC 9(05) COMP.           GLD0028
002800       05  GALD-COL-SUB                PIC 9(04) COMP.           GLD0029
002900       05  GALD-LINE-LTH               PIC 9(05) COMP.           GLD0030
003000       05  GALD-COL-COUNT              PIC 9(04) COMP.           GLD0031
003100       05  GALD-MORE-COLS-SW           PIC X(01).                GLD0032
003200           88  GALD-NO-MORE-COLS         VALUE "N".              GLD0033
003300                                                                 GLD0034
003400   01  GALD-COL-TABLE.                                           GLD0035
003500       05  GALD-COL-ENTRY OCCURS 3000 TIMES                      GLD0036
003600                          INDEXED BY GALD-COL-IDX.                GLD0037
003700           10  GALD-COL-VALUE          PIC X(64).                GLD0038
003800                                                                 GLD0039
003900   01  GALD-HEADER-VIEW REDEFINES GALD-COL-TABLE.                GLD0040
004000       05  GALD-FEATURE-NAME OCCURS 4 TIMES  PIC X(64).          GLD0041
004100       05  GALD-SAMPLE-COL   OCCURS 2996 TIMES PIC X(64).        GLD0042
004200                                                                 GLD0043
004300   01  GALD-ROW-FIELDS.                                          GLD0044
004400       05  GALD-HUGO-SYMBOL            PIC X(64).                GLD0045
004500       05  GALD-ENTREZ-GENE-ID         PIC 9(10).                GLD0046
004600       05  GALD-ENTREZ-NUMERIC-SW      PIC X(01).                GLD0047
004700           88  GALD-ENTREZ-IS-NUMERIC    VALUE "Y".              GLD0048
004800       05  GALD-COMPOSITE-ELEMENT-REF  PIC X(128).               GLD0049
004900       05  GALD-GENESET-ID             PIC X(64).                GLD0050
005000       05  GALD-ENTITY-STABLE-ID       PIC X(64).                GLD0051
005100       05  FILLER                      PIC X(20).                GLD0052
005200                                                                 GLD0053
005300   01  GALD-PROFILE-TYPE-SW            PIC X(02).                GLD0054
005400       88  GALD-TYPE-DISC-CNA            VALUE "DC".             GLD0055
005500       88  GALD-TYPE-RPPA                VALUE "RP".             GLD0056
005600       88  GALD-TYPE-GSVA                VALUE "GS".             GLD0057
005700       88  GALD-TYPE-GENERIC-ASSAY       VALUE "GA".             GLD0058
005800       88  GALD-TYPE-STANDARD-GENE       VALUE "SG".             GLD0059
005900       88  GALD-TYPE-UNKNOWN             VALUE SPACES.           GLD0060
