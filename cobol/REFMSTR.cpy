000100******************************************************************REF0001
000200*    REFMSTR  -  REFERENCE-DATA MASTER RECORDS SHARED BY THE     *REF0002
000300*    GENOMIC-LOAD AND SAMPLE-REMOVAL SUITE.  EACH 01-LEVEL       *REF0004
000400*    BELOW BACKS ITS OWN VSAM FILE - THEY ARE KEPT IN ONE        *REF0005
000500*    COPYBOOK BECAUSE THEY ARE SMALL, RARELY-CHANGED LOOKUP      *REF0006
000600*    TABLES MAINTAINED BY THE PORTAL ADMIN SCREENS, NOT BY       *REF0007
000700*    THIS SUITE.                                                *REF0008
000800*                                                                *REF0009
000900*    03/11/14  MMD  ORIGINAL - STDYMSTR AND PROFMSTR ONLY.       *REF0010
001000*                   TICKET GDL-118.                              *REF0011
001100*    07/29/16  MMD  ADDED GSETMSTR AND GASYMSTR FOR GSVA AND     *REF0012
001200*                   GENERIC-ASSAY PROFILES.  TICKET GDL-231.     *REF0013
001300*    04/22/19  KOR  ADDED SMPPROF LINK RECORD.  TICKET GDL-381.  *REF0014
001400******************************************************************REF0015
001500                                                                 REF0016
001600   01  STDYMSTR-REC.                                             REF0017
001700       05  STDY-STABLE-ID              PIC X(64).                REF0018
001800       05  STDY-INTERNAL-ID            PIC 9(09).                REF0019
001900       05  FILLER                      PIC X(10).                REF0020
002000                                                                 REF0021
002100   01  STDYMSTR-STATUS                 PIC X(02).                REF0022
002200       88  STDY-FOUND                    VALUE "00".             REF0023
002300       88  STDY-NOT-FOUND                VALUE "23".             REF0024
002400                                                                 REF0025
002500   01  PROFMSTR-REC.                                             REF0026
002600       05  PROF-PROFILE-ID             PIC 9(09).                REF0027
002700       05  PROF-STUDY-ID               PIC 9(09).                REF0028
002800       05  PROF-ALTERATION-TYPE        PIC X(20).                REF0029
002900           88  PROF-COPY-NUMBER-ALT      VALUE "COPY_NUMBER_ALT".REF0030
003000           88  PROF-MRNA-EXPRESSION      VALUE "MRNA_EXPRESSION".REF0031
003100           88  PROF-PROTEIN-LEVEL        VALUE "PROTEIN_LEVEL".  REF0032
003200           88  PROF-GENESET-SCORE        VALUE "GENESET_SCORE".  REF0033
003300           88  PROF-GENERIC-ASSAY        VALUE "GENERIC_ASSAY".  REF0034
003400       05  PROF-SHOW-IN-ANALYSIS-IND   PIC X(01).                REF0035
003500           88  PROF-SHOW-IN-ANALYSIS     VALUE "Y".              REF0036
003600       05  PROF-DATATYPE               PIC X(20).                REF0037
003700           88  PROF-DATATYPE-DISCRETE    VALUE "DISCRETE".       REF0038
003800       05  FILLER                      PIC X(10).                REF0039
003900                                                                 REF0040
004000   01  PROFMSTR-STATUS                 PIC X(02).                REF0041
004100       88  PROF-FOUND                    VALUE "00".             REF0042
004200       88  PROF-NOT-FOUND                VALUE "23".             REF0043
004300                                                                 REF0044
004400   01  GENEMSTR-REC.                                             REF0045
004500       05  GENE-ENTREZ-GENE-ID         PIC 9(10).                REF0046
004600       05  GENE-HUGO-SYMBOL            PIC X(64).                REF0047
004700       05  GENE-ENTITY-ID              PIC 9(09).                REF0048
004800       05  GENE-TYPE                   PIC X(10).                REF0049
004900           88  GENE-IS-MIRNA             VALUE "MIRNA".          REF0050
005000           88  GENE-IS-PROTEIN-CODING    VALUE "PROTEIN-CODING". REF0051
005100       05  GENE-ALIAS-COUNT            PIC 9(02) COMP.           REF0052
005200       05  GENE-ALIAS-TABLE OCCURS 10 TIMES                      REF0053
005300                           INDEXED BY GENE-ALIAS-IDX              REF0054
005400                           PIC X(64).                             REF0055
005500       05  FILLER                      PIC X(10).                REF0056
005600                                                                 REF0057
005700   01  GENEMSTR-STATUS                 PIC X(02).                REF0058
005800       88  GENE-FOUND                    VALUE "00".             REF0059
005900       88  GENE-NOT-FOUND                VALUE "23".             REF0060
006000                                                                 REF0061
006100   01  GSETMSTR-REC.                                             REF0062
006200       05  GSET-EXTERNAL-ID            PIC X(64).                REF0063
006300       05  GSET-ENTITY-ID              PIC 9(09).                REF0064
006400       05  FILLER                      PIC X(10).                REF0065
006500                                                                 REF0066
006600   01  GSETMSTR-STATUS                 PIC X(02).                REF0067
006700       88  GSET-FOUND                    VALUE "00".             REF0068
006800       88  GSET-NOT-FOUND                VALUE "23".             REF0069
006900                                                                 REF0070
007000   01  GASYMSTR-REC.                                             REF0071
007100       05  GASY-STABLE-ID              PIC X(64).                REF0072
007200       05  GASY-ENTITY-ID              PIC 9(09).                REF0073
007300       05  FILLER                      PIC X(10).                REF0074
007400                                                                 REF0075
007500   01  GASYMSTR-STATUS                 PIC X(02).                REF0076
007600       88  GASY-FOUND                    VALUE "00".             REF0077
007700       88  GASY-NOT-FOUND                VALUE "23".             REF0078
007800                                                                 REF0079
007900   01  SMPPROF-REC.                                              REF0080
008000       05  SMPP-KEY.                                             REF0081
008100           10  SMPP-PROFILE-ID         PIC 9(09).                REF0082
008200           10  SMPP-SAMPLE-ID          PIC 9(09).                REF0083
008300       05  SMPP-KEY-NUMERIC REDEFINES SMPP-KEY PIC 9(18).        REF0084
008400       05  SMPP-GENE-PANEL-ID          PIC X(32).                REF0085
008500       05  FILLER                      PIC X(10).                REF0086
008600                                                                 REF0087
008700   01  SMPPROF-STATUS                  PIC X(02).                REF0088
008800       88  SMPP-FOUND                    VALUE "00".             REF0089
008900       88  SMPP-NOT-FOUND                VALUE "23".             REF0090
