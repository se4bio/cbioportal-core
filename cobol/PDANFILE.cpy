000100******************************************************************PDA0001
000200*    PDANFILE  -  POST-DISCRETIZATION (PD) DRIVER-ANNOTATION     *PDA0002
000300*    FILE LAYOUT AND ITS IN-MEMORY LOOKUP TABLE.                 *PDA0003
000400*                                                                *PDA0004
000500*    THIS FILE IS OPTIONAL - IF THE JCL DOES NOT SUPPLY IT THE   *PDA0005
000600*    LOAD RUNS WITHOUT DRIVER ANNOTATIONS.  WHEN PRESENT IT IS   *PDA0006
000700*    SMALL ENOUGH TO PULL ENTIRELY INTO THE TABLE BELOW BEFORE   *PDA0008
000800*    THE MAIN DATA FILE IS EVEN OPENED, SO LOOKUPS DURING THE    *PDA0009
000900*    ROW LOOP ARE A SIMPLE TABLE SEARCH.                         *PDA0010
001000*                                                                *PDA0011
001100*    03/11/14  MMD  ORIGINAL LAYOUT.  TICKET GDL-118.            *PDA0012
001200*    09/05/17  KOR  ADDED THE TIERS COLUMNS ALONGSIDE THE        *PDA0013
001300*                   ORIGINAL CBP-DRIVER COLUMNS.  TICKET GDL-266.PDA0014
001400******************************************************************PDA0015
001500                                                                 PDA0016
001600   01  PDAN-REC.                                                 PDA0017
001700       05  PDAN-SAMPLE-ID              PIC X(64).                PDA0018
001800       05  PDAN-ENTREZ-GENE-ID         PIC 9(10).                PDA0019
001900       05  PDAN-CBP-DRIVER             PIC X(32).                PDA0020
002000       05  PDAN-CBP-DRIVER-ANNOT       PIC X(256).               PDA0021
002100       05  PDAN-CBP-DRIVER-TIERS       PIC X(32).                PDA0022
002200       05  PDAN-CBP-DRIVER-TIERS-ANNOT PIC X(256).               PDA0023
002300       05  FILLER                      PIC X(10).                PDA0024
002400                                                                 PDA0025
002500   01  PDAN-TABLE-CONSTANTS.                                     PDA0026
002600       05  PDAN-MAX-ROWS               PIC 9(05) COMP VALUE 8000.PDA0027
002700                                                                 PDA0028
002800   01  PDAN-WORK.                                                PDA0029
002900       05  PDAN-ROW-COUNT              PIC 9(05) COMP.           PDA0030
003000       05  PDAN-MATCHED-COUNT          PIC 9(05) COMP.           PDA0031
003100       05  PDAN-MORE-ROWS-SW           PIC X(01).                PDA0032
003200           88  PDAN-NO-MORE-ROWS         VALUE "N".              PDA0033
003300                                                                 PDA0034
003400   01  PDAN-TABLE.                                                PDA0035
003500       05  PDAN-ENTRY OCCURS 8000 TIMES                          PDA0036
003600                      ASCENDING KEY IS PDAN-T-SAMPLE-ID           PDA0037
003700                      INDEXED BY PDAN-IDX.                        PDA0038
003800           10  PDAN-T-SAMPLE-ID        PIC X(64).                PDA0039
003900           10  PDAN-T-ENTREZ-GENE-ID   PIC 9(10).                PDA0040
004000           10  PDAN-T-DRIVER           PIC X(32).                PDA0041
004100           10  PDAN-T-DRIVER-ANNOT     PIC X(256).               PDA0042
004200           10  PDAN-T-DRIVER-TIERS     PIC X(32).                PDA0043
004300           10  PDAN-T-DRIVER-TIERS-ANN PIC X(256).                PDA0044
004400           10  PDAN-T-MATCHED-SW       PIC X(01).                PDA0045
004500               88  PDAN-T-MATCHED        VALUE "Y".              PDA0046
