000100******************************************************************SML0001
000200*    SMPLIST  -  ORDERED SAMPLE LIST MASTER RECORD (VSAM KSDS)   *SML0002
000300*                                                                *SML0003
000400*    ONE RECORD PER GENETIC PROFILE.  THE SAMPLE TABLE CARRIES   *SML0004
000500*    THE SURROGATE SAMPLE-INTERNAL-IDS IN COLUMN ORDER, EXACTLY  *SML0006
000600*    AS THEY APPEARED ACROSS THE PROFILE DATA FILE'S HEADER      *SML0007
000700*    ROW.  GALTMSTR VALUE-TABLE CELLS LINE UP POSITION-FOR-      *SML0008
000800*    POSITION AGAINST THIS TABLE.                                *SML0009
000900*                                                                *SML0010
001000*    03/11/14  MMD  ORIGINAL LAYOUT.  TICKET GDL-118.            *SML0011
001100*    02/03/20  KOR  RAISED SMPL-SAMPLE-TABLE TO 3000 ENTRIES.    *SML0012
001200*                   TICKET GDL-406.                              *SML0013
001300******************************************************************SML0014
001400                                                                 SML0015
001500   01  SMPLIST-REC.                                              SML0016
001600       05  SMPL-PROFILE-ID             PIC 9(09).                SML0017
001700       05  SMPL-SAMPLE-COUNT           PIC 9(05) COMP.           SML0018
001800       05  SMPL-CREATE-DATE            PIC 9(08).                SML0019
001900       05  SMPL-CREATE-DATE-R REDEFINES SMPL-CREATE-DATE.        SML0020
002000           10  SMPL-CR-CC              PIC 9(02).                SML0021
002100           10  SMPL-CR-YY              PIC 9(02).                SML0022
002200           10  SMPL-CR-MM              PIC 9(02).                SML0023
002300           10  SMPL-CR-DD              PIC 9(02).                SML0024
002400       05  SMPL-LAST-UPDATE-DATE       PIC 9(08).                SML0025
002500       05  SMPL-SAMPLE-TABLE OCCURS 3000 TIMES                   SML0026
002600                             INDEXED BY SMPL-IDX                  SML0027
002700                             PIC 9(09).                           SML0028
002800       05  FILLER                      PIC X(30).                SML0029
002900                                                                 SML0030
003000   01  SMPLIST-STATUS                  PIC X(02).                SML0031
003100       88  SMPL-FOUND                    VALUE "00".             SML0032
003200       88  SMPL-NOT-FOUND                VALUE "23".             SML0033
