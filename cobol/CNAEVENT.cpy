000100******************************************************************CNA0001
000200*    CNAEVENT  -  DISCRETIZED COPY-NUMBER EVENT RECORD           *CNA0002
000300*    (RELATIVE FILE, DISCRETIZED-CNA PROFILES ONLY)              *CNA0004
000400*                                                                *CNA0005
000500*    A ROW IS ONLY CUT HERE WHEN THE DISCRETIZED VALUE IS AN     *CNA0006
000600*    AMPLIFICATION (2) OR A HOMOZYGOUS DELETION (-2, AFTER       *CNA0007
000700*    FOLDING -1.5 UP TO -2).  EVERY OTHER DISCRETE VALUE IS      *CNA0008
000800*    HELD IN GALTMSTR ONLY.                                      *CNA0009
000900*                                                                *CNA0010
001000*    03/11/14  MMD  ORIGINAL LAYOUT.  TICKET GDL-118.            *CNA0011
001100*    09/05/17  KOR  ADDED THE DRIVER/TIER ANNOTATION COLUMNS SO  *CNA0012
001200*                   PD-MERGED VALUES RIDE ALONG WITH THE EVENT.  *CNA0013
001300*                   TICKET GDL-266.                              *CNA0014
001400******************************************************************CNA0015
001500                                                                 CNA0016
001600   01  CNAEVENT-REC.                                             CNA0017
001700       05  CNAE-KEY.                                             CNA0018
001800           10  CNAE-SAMPLE-ID          PIC 9(09).                CNA0019
001900           10  CNAE-PROFILE-ID         PIC 9(09).                CNA0020
002000           10  CNAE-ENTREZ-GENE-ID     PIC 9(10).                CNA0021
002100       05  CNAE-ALTERATION            PIC S9(03).                CNA0022
002200           88  CNAE-AMPLIFICATION        VALUE +2.               CNA0023
002300           88  CNAE-HOMOZYGOUS-DELETION  VALUE -2.               CNA0024
002400       05  CNAE-DRIVER-FILTER          PIC X(32).                CNA0025
002500       05  CNAE-DRIVER-FILTER-ANNOT    PIC X(256).               CNA0026
002600       05  CNAE-DRIVER-TIERS-FILTER    PIC X(32).                CNA0027
002700       05  CNAE-DRIVER-TIERS-ANNOT     PIC X(256).               CNA0028
002800       05  FILLER                      PIC X(20).                CNA0029
002900                                                                 CNA0030
003000   01  CNAEVENT-STATUS                 PIC X(02).                CNA0031
003100       88  CNAE-FOUND                    VALUE "00".             CNA0032
003200       88  CNAE-NOT-FOUND                VALUE "23".             CNA0033
